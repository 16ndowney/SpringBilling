000010*****************************************************************
000020*  AR0010  CUSTOMER MASTER RECORD LAYOUT                        *
000030*  -------------------------------------------------------------*
000040*  FLAT, FIXED-WIDTH, LINE-SEQUENTIAL TEXT RECORD, 34 BYTES.     *
000050*  LOGICAL KEY = CUSTM-FIRST-NAME, ONE SPACE, CUSTM-LAST-NAME,   *
000060*  TRAILING SPACES TRIMMED FROM EACH PART BEFORE COMPARE.        *
000070*  NO PHYSICAL KEY - FILE IS READ AND REWRITTEN SEQUENTIALLY.    *
000080*****************************************************************
000090*  CHANGE LOG                                                   *
000100*  DATE     BY  TICKET    DESCRIPTION                           *
000110*  -------- --- --------- ---------------------------------     *
000120*  03/11/87 PB  AR-0007   ORIGINAL LAYOUT FOR CUSTOMER MASTER.   *
000130*  09/22/91 BK  AR-0118   ADDED CREDIT_90 TO VALID TERMS LIST.   *
000140*  01/14/99 SS  AR-Y2K14  Y2K REVIEW - NO DATE FIELDS ON THIS    *
000150*                         RECORD, LAYOUT LEFT UNCHANGED.         *
000160*****************************************************************
000170 01  CUSTM-RECORD.
000180     03  CUSTM-FIRST-NAME          PIC X(12).
000190     03  CUSTM-LAST-NAME           PIC X(12).
000200     03  CUSTM-TERMS               PIC X(10).
000210         88  CUSTM-TERMS-IS-VALID  VALUE 'CASH      '
000220                                          'CREDIT_30 '
000230                                          'CREDIT_45 '
000240                                          'CREDIT_60 '
000250                                          'CREDIT_90 '.
