000010*****************************************************************
000020*  AR0020  INVOICE MASTER RECORD LAYOUT                         *
000030*  -------------------------------------------------------------*
000040*  FLAT, FIXED-WIDTH, LINE-SEQUENTIAL TEXT RECORD, 48 BYTES.     *
000050*  LOGICAL KEY = INVCM-NUMBER, UNIQUE, ASCENDING - THE FILE IS   *
000060*  REWRITTEN IN NUMBER ORDER REGARDLESS OF THE ORDER IT WAS      *
000070*  READ IN.  FOREIGN KEY TO THE CUSTOMER MASTER IS THE NAME      *
000080*  PAIR, NOT A NUMBER.                                           *
000090*                                                                *
000100*  A RECORD MAY END AT POSITION 42 (NO PAID-DATE FIELD AT ALL)   *
000110*  - THAT ALSO MEANS THE INVOICE IS UNPAID, SAME AS SIX SPACES.  *
000120*****************************************************************
000130*  CHANGE LOG                                                   *
000140*  DATE     BY  TICKET    DESCRIPTION                           *
000150*  -------- --- --------- ---------------------------------     *
000160*  03/14/87 PB  AR-0007   ORIGINAL LAYOUT FOR INVOICE MASTER.    *
000170*  06/02/90 BK  AR-0091   ADDED PAID-DATE FIELD (WAS UNPAID-     *
000180*                         ONLY BEFORE THIS TICKET).              *
000190*  01/14/99 SS  AR-Y2K14  Y2K REVIEW - DATE AND PAID-DATE ARE    *
000200*                         MMDDYY, TWO-DIGIT YEAR KEPT ON         *
000210*                         PURPOSE, NO SLIDING-WINDOW LOGIC       *
000220*                         ADDED - SEE AR-UPDATE PARA 5020.       *
000230*  11/09/02 RD  AR-0203   SPLIT OUT THE EDITED AMOUNT AND THE    *
000240*                         MM/DD/YY BREAKOUTS SO AR-REPORT DOES   *
000250*                         NOT HAVE TO REPARSE THE TEXT EVERY     *
000260*                         TIME IT NEEDS THE YEAR OR THE MONTH.   *
000270*  05/09/05 RD  AR-0232   ADDED THE INT/DOT/DEC BREAKOUT BELOW - *
000280*                         THE OLD NUMERIC TEST ON THE WHOLE      *
000290*                         8-BYTE FIELD WAS FAILING EVERY RECORD, *
000300*                         THE DECIMAL POINT IS NOT A DIGIT.      *
000310*****************************************************************
000320 01  INVCM-RECORD.
000330     03  INVCM-NUMBER                  PIC 9(4).
000340     03  INVCM-FIRST-NAME              PIC X(12).
000350     03  INVCM-LAST-NAME               PIC X(12).
000360     03  INVCM-AMOUNT-TEXT             PIC X(8).
000370     03  INVCM-AMOUNT-EDIT REDEFINES
000380         INVCM-AMOUNT-TEXT             PIC ZZZZ9.99.
000390     03  INVCM-AMOUNT-BREAKOUT REDEFINES                           AR-0232
000400         INVCM-AMOUNT-TEXT.                                        AR-0232
000410         05  INVCM-AMOUNT-INT          PIC X(5).                   AR-0232
000420         05  INVCM-AMOUNT-DOT          PIC X.                      AR-0232
000430         05  INVCM-AMOUNT-DEC          PIC XX.                     AR-0232
000440     03  INVCM-DATE-TEXT               PIC X(6).
000450     03  INVCM-DATE-BREAKOUT REDEFINES
000460         INVCM-DATE-TEXT.
000470         05  INVCM-DATE-MM             PIC 99.
000480         05  INVCM-DATE-DD             PIC 99.
000490         05  INVCM-DATE-YY             PIC 99.
000500     03  INVCM-PAID-DATE-TEXT          PIC X(6).
000510         88  INVCM-IS-UNPAID           VALUE SPACES.
000520     03  INVCM-PAID-DATE-BREAKOUT REDEFINES
000530         INVCM-PAID-DATE-TEXT.
000540         05  INVCM-PAID-MM             PIC 99.
000550         05  INVCM-PAID-DD             PIC 99.
000560         05  INVCM-PAID-YY             PIC 99.
