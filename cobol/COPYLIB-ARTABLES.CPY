000010*****************************************************************
000020*  AR0050  IN-MEMORY CUSTOMER/INVOICE TABLES                    *
000030*  -------------------------------------------------------------*
000040*  BOTH MASTERS ARE SMALL ENOUGH TO HOLD IN WORKING-STORAGE FOR  *
000050*  THE LIFE OF ONE RUN - THE SHOP USED TO KEEP THIS KIND OF      *
000060*  MASTER DATA IN DB2 (SEE THE OLD CUSTOMER/INVOICE/DEBTOR       *
000070*  TABLES), BUT A LINE-SEQUENTIAL FLAT FILE HAS NO CURSOR TO     *
000080*  OPEN AGAINST, SO AR-REPORT AND AR-UPDATE LOAD IT ALL HERE.    *
000090*  ARW-CUST-IDX OF ZERO MEANS "NOT FOUND" THROUGHOUT.            *
000100*****************************************************************
000110*  CHANGE LOG                                                   *
000120*  DATE     BY  TICKET    DESCRIPTION                           *
000130*  -------- --- --------- ---------------------------------     *
000140*  03/11/87 PB  AR-0007   ORIGINAL TABLES, 200 CUSTOMERS,        *
000150*                         500 INVOICES.                          *
000160*  02/18/93 BK  AR-0140   RAISED LIMITS TO 1000 / 4000 - THE     *
000170*                         200/500 SIZING RAN OUT AT YEAR END.    *
000180*  01/14/99 SS  AR-Y2K14  Y2K REVIEW - DUE-DATE KEPT AS A FULL   *
000190*                         4-DIGIT-YEAR WORKING FIELD EVEN        *
000200*                         THOUGH THE MASTER FILES ONLY CARRY A   *
000210*                         2-DIGIT YEAR ON DISK.                  *
000220*  04/18/05 RD  AR-0231   ADDED THE SWAP-HOLD AREAS BELOW FOR    *
000230*                         THE BY-CUSTOMER AND BY-VOLUME SORTS.   *
000240*****************************************************************
000250 01  ARW-CUSTOMER-TABLE.
000260     03  ARW-CUST-COUNT             PIC S9(4) COMP VALUE ZERO.
000270     03  ARW-CUST-ENTRY OCCURS 1000 TIMES
000280             INDEXED BY ARW-CUST-IDX.
000290         05  ARW-CUST-FIRST-NAME    PIC X(12).
000300         05  ARW-CUST-LAST-NAME     PIC X(12).
000310         05  ARW-CUST-TERMS         PIC X(10).
000320         05  ARW-CUST-VOLUME        PIC S9(7)V99.
000330         05  FILLER                 PIC X(04).
000340
000350 01  ARW-INVOICE-TABLE.
000360     03  ARW-INVC-COUNT             PIC S9(4) COMP VALUE ZERO.
000370     03  ARW-NEXT-INVOICE-NUMBER    PIC 9(4)       VALUE 1.
000380     03  ARW-INVC-ENTRY OCCURS 4000 TIMES
000390             INDEXED BY ARW-INVC-IDX.
000400         05  ARW-INVC-NUMBER        PIC 9(4).
000410         05  ARW-INVC-CUST-IDX      PIC S9(4) COMP.
000420         05  ARW-INVC-AMOUNT        PIC S9(5)V99.
000430         05  ARW-INVC-DATE          PIC 9(6).
000440         05  ARW-INVC-PAID-DATE     PIC X(6).
000450             88  ARW-INVC-UNPAID    VALUE SPACES.
000460         05  FILLER                 PIC X(04).
000470
000480*----------------------------------------------------------------
000490*  TERMS-CODE TO GRACE-DAYS TABLE, LOADED BY A REDEFINES OVER A
000500*  LITERAL INITIAL VALUE - THE TABLE NEVER CHANGES AT RUN TIME.
000510*----------------------------------------------------------------
000520 01  ARW-TERMS-DAYS-INIT.
000530     03  FILLER  PIC X(12)   VALUE 'CASH      00'.
000540     03  FILLER  PIC X(12)   VALUE 'CREDIT_30 30'.
000550     03  FILLER  PIC X(12)   VALUE 'CREDIT_45 45'.
000560     03  FILLER  PIC X(12)   VALUE 'CREDIT_60 60'.
000570     03  FILLER  PIC X(12)   VALUE 'CREDIT_90 90'.
000580
000590 01  ARW-TERMS-DAYS-TABLE REDEFINES ARW-TERMS-DAYS-INIT.
000600     03  ARW-TERMS-ENTRY OCCURS 5 TIMES
000610             INDEXED BY ARW-TERMS-IDX.
000620         05  ARW-TERMS-CODE         PIC X(10).
000630         05  ARW-TERMS-GRACE-DAYS   PIC 99.
000640
000650*----------------------------------------------------------------
000660*  SWAP-HOLD AREAS FOR THE IN-PLACE TABLE SORTS IN AR-REPORT -
000670*  SAME SHAPE AS ONE OCCURRENCE OF THE TABLE THEY HOLD FOR.
000680*----------------------------------------------------------------
000690 01  ARW-CUST-ENTRY-HOLD.
000700     05  ARW-HOLD-CUST-FIRST-NAME   PIC X(12).
000710     05  ARW-HOLD-CUST-LAST-NAME    PIC X(12).
000720     05  ARW-HOLD-CUST-TERMS        PIC X(10).
000730     05  ARW-HOLD-CUST-VOLUME       PIC S9(7)V99.
000740     05  FILLER                     PIC X(04).
000750
000760 01  ARW-INVC-ENTRY-HOLD.
000770     05  ARW-HOLD-INVC-NUMBER       PIC 9(4).
000780     05  ARW-HOLD-INVC-CUST-IDX     PIC S9(4) COMP.
000790     05  ARW-HOLD-INVC-AMOUNT       PIC S9(5)V99.
000800     05  ARW-HOLD-INVC-DATE         PIC 9(6).
000810     05  ARW-HOLD-INVC-PAID-DATE    PIC X(6).
000820     05  FILLER                     PIC X(04).
000830
000840*----------------------------------------------------------------
000850*  MISCELLANEOUS WORKING FIELDS SHARED BY AR-REPORT / AR-UPDATE.
000860*----------------------------------------------------------------
000870 01  ARW-MISC-WORK.
000880     03  ARW-FULL-NAME              PIC X(25).
000890     03  ARW-DUE-DATE               PIC 9(8).
000900     03  ARW-AS-OF-DATE             PIC 9(8).
000910     03  ARW-TODAY-MMDDYY           PIC 9(6).
000920     03  ARW-TODAY-CCYYMMDD         PIC 9(8).
000930     03  ARW-SWAP-SW                PIC X          VALUE 'N'.
000940         88  ARW-TABLE-WAS-SWAPPED  VALUE 'Y'.
000950     03  FILLER                     PIC X(08).
