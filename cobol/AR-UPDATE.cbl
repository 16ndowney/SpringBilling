000010**********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. AR-UPDATE.
000040 AUTHOR. P BJORKLUND.
000050 INSTALLATION. MERIDIAN DATA SERVICES.
000060 DATE-WRITTEN. 03/18/87.
000070 DATE-COMPILED.
000080 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000090*
000100* AR-UPDATE IS THE ONLY ONE OF THE TWO AR BATCH PROGRAMS THAT
000110* EVER WRITES TO THE MASTER FILES - AR-REPORT ONLY READS THEM.
000120*
000130* PURPOSE: LOAD THE CUSTOMER AND INVOICE MASTERS, APPLY A CARD
000140*          FILE OF MAINTENANCE TRANSACTIONS AGAINST THEM - ADD
000150*          A CUSTOMER, CREATE AN INVOICE, MARK AN INVOICE PAID
000160*          - AND REWRITE BOTH MASTERS.  AN INVALID TRANSACTION
000170*          IS REJECTED WITH A WARNLOG MESSAGE AND CHANGES
000180*          NOTHING.  SEE AR-REPORT FOR THE QUERY SIDE OF THE JOB.
000190*
000200*          BOTH MASTERS ARE REWRITTEN IN FULL AT THE END OF THE
000210*          RUN RATHER THAN REWRITTEN RECORD-BY-RECORD AS EACH
000220*          TRANSACTION IS APPLIED - SIMPLER TO GET RIGHT WITH A
000230*          LINE SEQUENTIAL FILE, SINCE THERE IS NO REWRITE
000240*          VERB AVAILABLE TO UPDATE A RECORD IN PLACE.
000250*----------------------------------------------------------
000260* CHANGE LOG
000270* DATE     BY  TICKET    DESCRIPTION
000280* -------- --- --------- ------------------------------------
000290* 03/18/87 PB  AR-0009   ORIGINAL VERSION - REPLACES THE OLD
000300*                        PBS TERMINAL MENU'S CUSTOMER-REGISTER
000310*                        AND INVOICE-ENTRY SCREENS WITH A CARD
000320*                        FILE OF TRANSACTIONS, SINCE THE NIGHT
000330*                        RUN HAS NO OPERATOR AT A TERMINAL.
000340* 11/03/88 PB  AR-0030   ADDED AR-WARNLOG CALL FOR REJECTED
000350*                        TRANSACTIONS (WAS DISPLAY ONLY).
000360* 02/18/93 BK  AR-0141   RAISED TABLE SIZES, SEE ARTABLES.
000370* 01/14/99 SS  AR-Y2K14  Y2K REVIEW - PROCESSING DATE IS
000380*                        WINDOWED TO 20XX WHEN BUILDING A NEW
000390*                        INVOICE OR PAID DATE, SAME RULE AS
000400*                        THE MASTER FILES THEMSELVES.
000410* 11/09/02 RD  AR-0204   REMOVED THE LAST DB2 REFERENCES - BOTH
000420*                        MASTERS ARE NOW REWRITTEN AS FLAT
000430*                        FILES, NOT CUSTOMER/INVOICE/DEBTOR
000440*                        TABLE UPDATES.
000450* 05/09/05 RD  AR-0232   NEW-INVOICE AMOUNT IS CHECKED ON THE
000460*                        INT/DEC BREAKOUT, NOT THE WHOLE TEXT
000470*                        FIELD - SAME FIX AS AR-REPORT AND
000480*                        COPYLIB-INVOICE THIS SAME TICKET.
000490* 08/02/05 RD  AR-0235   LOADED INVOICES ARE NOW ALSO CHECKED
000500*                        FOR A NUMERIC DATE-TEXT, SAME AS
000510*                        AR-REPORT - A BAD DATE WAS GETTING
000520*                        INTO THE TABLE AND OUT THE OTHER END
000530*                        ON A REWRITE.  ALSO MOVED THE FOUND-
000540*                        SWITCH AND HIGH-INVOICE-NUMBER TO
000550*                        STAND-ALONE 77 LEVELS.
000560* 02/14/07 RD  AR-0248   COMMENT PASS ONLY - NO LOGIC CHANGED.
000570*                        AUDITOR ASKED FOR MORE RATIONALE ON
000580*                        WHY EACH PARAGRAPH DOES WHAT IT DOES,
000590*                        NOT JUST WHAT IT DOES, AFTER A NEW
000600*                        PROGRAMMER SPENT TWO DAYS TRACING THE
000610*                        BUBBLE SORT BEFORE REALIZING IT WAS A
000620*                        BUBBLE SORT.
000630*----------------------------------------------------------
000640* NO DATABASE SECTION HERE - AR-0204 RETIRED THE LAST DB2 TIES.
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690* TOP-OF-FORM IS A HOLDOVER FROM THE PRINTED REPORTS THIS SHOP
000700* USED TO RUN OFF THIS SAME JOB STREAM - AR-UPDATE ITSELF HAS
000710* NO PRINT FILE AND NEVER REFERENCES C01, BUT SPECIAL-NAMES IS
000720* COPIED FROM PROGRAM TO PROGRAM ACROSS THE SHOP RATHER THAN
000730* TRIMMED DOWN FOR EACH ONE.
000740*----------------------------------------------------------
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770
000780* THREE FILES, ALL LINE SEQUENTIAL, ALL ASSIGNED TO A LOGICAL
000790* NAME RATHER THAN A PATH - OPERATIONS POINTS THE LOGICAL NAME
000800* AT WHATEVER DATASET THE NIGHT RUN ACTUALLY NEEDS THROUGH JCL,
000810* THIS PROGRAM NEVER KNOWS OR CARES WHERE THE FILE PHYSICALLY
000820* LIVES.
000830     SELECT AR-CUSTOMER-FILE ASSIGN TO ARCUSTIN
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-CUST-STATUS.
000860
000870* DDNAME ARINVIN ON THE UPDATE SIDE, NOT ARINVOUT - THE SAME
000880* FILE IS READ ON THE WAY IN AND REWRITTEN ON THE WAY OUT, SO
000890* THERE IS ONLY ONE LOGICAL NAME FOR IT, NOT A PAIR.
000900     SELECT AR-INVOICE-FILE ASSIGN TO ARINVIN
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS WS-INVC-STATUS.
000930
000940     SELECT AR-TRANSACTION-FILE ASSIGN TO ARTRANIN
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS WS-TRAN-STATUS.
000970
000980**********************************************************
000990 DATA DIVISION.
001000*----------------------------------------------------------
001010 FILE SECTION.
001020
001030 FD  AR-CUSTOMER-FILE
001040* CUSTOMER AND INVOICE RECORD LAYOUTS LIVE IN COPYLIB-CUSTOMER
001050* AND COPYLIB-INVOICE RESPECTIVELY - AR-REPORT COPIES THE SAME
001060* TWO MEMBERS SO NEITHER PROGRAM CAN DRIFT OUT OF STEP WITH
001070* WHAT IS ACTUALLY ON THE MASTER FILES.
001080     RECORDING MODE IS F.
001090     COPY CUSTOMER.
001100
001110 FD  AR-INVOICE-FILE
001120     RECORDING MODE IS F.
001130     COPY INVOICE.
001140
001150*----------------------------------------------------------
001160* ONE TRANSACTION PER RECORD.  TRAN-FIRST-NAME/TRAN-LAST-NAME
001170* AND TRAN-TERMS SERVE A NEWCUST CARD; TRAN-FIRST-NAME/
001180* TRAN-LAST-NAME AND TRAN-AMOUNT-TEXT SERVE A NEWINVC CARD;
001190* TRAN-INVC-NUMBER SERVES A PAYINVC CARD.  UNUSED FIELDS ON A
001200* GIVEN CARD ARE LEFT BLANK BY WHATEVER BUILDS THIS FILE.
001210*----------------------------------------------------------
001220 FD  AR-TRANSACTION-FILE
001230     RECORDING MODE IS F.
001240 01  TRAN-RECORD.
001250* EIGHT-BYTE CODE RATHER THAN A ONE-CHARACTER FLAG - THIS
001260* SHOP SPELLS OUT TRANSACTION CODES ON EVERY CARD FILE SO A
001270* PRINTED LISTING OF THE INPUT DECK IS SELF-EXPLAINING.
001280     03  TRAN-CODE                 PIC X(08).
001290         88  TRAN-IS-NEW-CUSTOMER  VALUE 'NEWCUST '.
001300         88  TRAN-IS-NEW-INVOICE   VALUE 'NEWINVC '.
001310         88  TRAN-IS-PAY-INVOICE   VALUE 'PAYINVC '.
001320     03  TRAN-FIRST-NAME           PIC X(12).
001330     03  TRAN-LAST-NAME            PIC X(12).
001340* TERMS IS ONLY MEANINGFUL ON A NEWCUST CARD - A NEWINVC OR
001350* PAYINVC CARD LEAVES THIS BLANK AND NOTHING EVER LOOKS AT IT
001360* ON THOSE TWO CARD TYPES.
001370     03  TRAN-TERMS                PIC X(10).
001380* AMOUNT-TEXT IS USED AS-IS ON A NEWINVC CARD AND NOT AT ALL
001390* ON THE OTHER TWO CARD TYPES - THE REDEFINES BELOW GIVE 3010
001400* TWO MORE VIEWS OF THE SAME EIGHT BYTES.
001410     03  TRAN-AMOUNT-TEXT          PIC X(08).
001420     03  TRAN-AMOUNT-BREAKOUT REDEFINES                            AR-0232
001430         TRAN-AMOUNT-TEXT.                                         AR-0232
001440         05  TRAN-AMOUNT-INT       PIC X(5).                       AR-0232
001450         05  TRAN-AMOUNT-DOT       PIC X.                          AR-0232
001460         05  TRAN-AMOUNT-DEC       PIC XX.                         AR-0232
001470* THIRD REDEFINITION OF THE SAME EIGHT BYTES - 5000 MOVES THIS
001480* EDITED VIEW STRAIGHT INTO THE INVOICE TABLE'S AMOUNT FIELD
001490* RATHER THAN REASSEMBLING IT FROM THE INT/DEC BREAKOUT ABOVE.
001500     03  TRAN-AMOUNT-EDIT REDEFINES
001510         TRAN-AMOUNT-TEXT          PIC ZZZZ9.99.
001520* INVC-NUMBER IS THE ONLY FIELD A PAYINVC CARD USES - THE
001530* NAME AND TERMS FIELDS AHEAD OF IT ARE LEFT BLANK ON THAT
001540* CARD TYPE.
001550     03  TRAN-INVC-NUMBER          PIC 9(4).
001560* PADS THE CARD OUT TO AN EVEN 80 BYTES - THE CARD IMAGE ITSELF
001570* IS NEVER SHORTER THAN THAT, EVEN WHEN MOST OF ITS FIELDS GO
001580* UNUSED ON A GIVEN CARD TYPE.
001590     03  FILLER                    PIC X(26).
001600
001610 WORKING-STORAGE SECTION.
001620* WORKING STORAGE SPLITS INTO THE SHARED TABLE COPYBOOKS FIRST,
001630* THEN THIS PROGRAM'S OWN STATUS, SWITCH AND COUNTER GROUPS.
001640
001650* ARTABLES HOLDS THE IN-MEMORY CUSTOMER AND INVOICE TABLES
001660* BOTH THIS PROGRAM AND AR-REPORT BUILD AT LOAD TIME - ONE
001670* COPYBOOK, SHARED LAYOUT, NO DRIFT BETWEEN THE TWO PROGRAMS'
001680* IDEA OF WHAT A TABLE ENTRY LOOKS LIKE.  ARMSG-WKSTG IS THE
001690* LINKAGE-COMPATIBLE WORK AREA BUILT UP BEFORE EVERY CALL TO
001700* AR-ERRLOG.
001710     COPY ARTABLES.
001720     COPY ARMSG-WKSTG.
001730
001740* THESE ARE TESTED MORE BY HABIT THAN BY ANY HANDLER IN THIS
001750* PROGRAM - NO PARAGRAPH HERE BRANCHES OFF A FILE STATUS OTHER
001760* THAN THE '35' CHECK INSIDE AR-ERRLOG ITSELF.
001770 01  WS-FILE-STATUSES.
001780* ONE STATUS FIELD PER SELECTED FILE, SAME AS EVERY OTHER
001790* PROGRAM IN THIS SHOP - THE '00'-MEANS-OK 88-LEVEL IS A HOUSE
001800* HABIT GOING BACK TO THE ORIGINAL PBS TERMINAL SYSTEM.
001810     03  WS-CUST-STATUS             PIC XX  VALUE SPACES.
001820         88  WS-CUST-OK                     VALUE '00'.
001830     03  WS-INVC-STATUS             PIC XX  VALUE SPACES.
001840         88  WS-INVC-OK                     VALUE '00'.
001850     03  WS-TRAN-STATUS             PIC XX  VALUE SPACES.
001860         88  WS-TRAN-OK                     VALUE '00'.
001870     03  FILLER                     PIC X(02) VALUE SPACES.
001880
001890 01  WS-EOF-SWITCHES.
001900* ONE SWITCH PER READ-AHEAD LOOP - 2010, 2020 AND 3000 EACH
001910* DRIVE THEIR OWN UNTIL TEST OFF ONE OF THESE, NEVER A SHARED
001920* SWITCH, SO ONE FILE HITTING EOF CANNOT STOP ANOTHER FILE'S
001930* LOOP EARLY.
001940     03  WS-CUST-EOF-SW             PIC X   VALUE 'N'.
001950         88  WS-CUST-EOF                    VALUE 'Y'.
001960     03  WS-INVC-EOF-SW             PIC X   VALUE 'N'.
001970         88  WS-INVC-EOF                    VALUE 'Y'.
001980     03  WS-TRAN-EOF-SW             PIC X   VALUE 'N'.
001990         88  WS-TRAN-EOF                    VALUE 'Y'.
002000     03  FILLER                     PIC X(01) VALUE SPACE.
002010
002020*----------------------------------------------------------
002030* 08/02/05 RD  HIGHEST-NUMBER-SEEN AND THE FOUND-SWITCH ARE
002040*              STAND-ALONE 77 LEVELS, NOT MEMBERS OF ANY
002050*              RECORD - SAME TICKET AS AR-REPORT.
002060*----------------------------------------------------------
002070  77  WS-HIGH-INVC-NUMBER       PIC S9(5) COMP VALUE ZERO.
002080  77  WS-FOUND-SW               PIC X     VALUE 'N'.
002090      88  WS-FOUND                        VALUE 'Y'.
002100 01  WS-COUNTERS.
002110* RECNO FIELDS FEED ARMSG-RECNO ON A REJECT - THEY COUNT
002120* INPUT RECORDS READ, NOT TABLE ENTRIES BUILT, SO A REJECTED
002130* RECORD STILL ADVANCES ITS COUNTER.  SORT-I AND SORT-J ARE
002140* THE BUBBLE SORT'S OUTER AND INNER LOOP CONTROLS, SAME NAMES
002150* AS AR-REPORT'S OWN SORT.
002160     03  WS-CUST-RECNO              PIC S9(5) COMP VALUE ZERO.
002170     03  WS-INVC-RECNO              PIC S9(5) COMP VALUE ZERO.
002180     03  WS-TRAN-RECNO              PIC S9(5) COMP VALUE ZERO.
002190     03  WS-SORT-I                  PIC S9(5) COMP VALUE ZERO.
002200     03  WS-SORT-J                  PIC S9(5) COMP VALUE ZERO.
002210     03  FILLER                     PIC X(04) VALUE SPACES.
002220
002230
002240*----------------------------------------------------------
002250* SEARCH-BY-NAME WORK AREA - HOLDS WHICHEVER NAME THE CALLER
002260* OF 2500-FIND-CUSTOMER-BY-NAME IS LOOKING FOR, SO THE SAME
002270* LOOKUP PARAGRAPH SERVES THE LOAD PASS, A NEWCUST DUPLICATE
002280* CHECK AND A NEWINVC CUSTOMER LOOKUP.
002290*----------------------------------------------------------
002300 01  WS-SEARCH-NAME.
002310     03  WS-SEARCH-FIRST-NAME       PIC X(12) VALUE SPACES.
002320     03  WS-SEARCH-LAST-NAME        PIC X(12) VALUE SPACES.
002330     03  FILLER                     PIC X(01) VALUE SPACE.
002340
002350* ONE CAPTURE OF THE SYSTEM DATE PER RUN, TAKEN ONCE IN 1000-
002360* INITIALIZE AND REUSED EVERYWHERE A NEW INVOICE OR A PAID
002370* DATE NEEDS STAMPING - NOT RE-READ FROM THE OPERATING SYSTEM
002380* PARAGRAPH BY PARAGRAPH.
002390 01  WS-TODAY-WORK.
002400     03  WS-TODAY-YYMMDD.
002410         05  WS-TODAY-YY            PIC 99    VALUE ZERO.
002420         05  WS-TODAY-MM            PIC 99    VALUE ZERO.
002430         05  WS-TODAY-DD            PIC 99    VALUE ZERO.
002440     03  FILLER                     PIC X(01) VALUE SPACE.
002450
002460**********************************************************
002470 PROCEDURE DIVISION.
002480* FIVE STEPS, IN ORDER - OPEN UP AND LOAD BOTH MASTERS INTO
002490* WORKING STORAGE, APPLY THE TRANSACTION CARDS AGAINST THE
002500* TABLES, REWRITE BOTH MASTERS, THEN CLOSE DOWN.  SEE AR-
002510* REPORT FOR THE READ-ONLY SIDE OF THIS SAME PAIR OF
002520* MASTERS.
002530 0000-MAIN-LOGIC.
002540
002550* EACH STEP RUNS TO COMPLETION BEFORE THE NEXT STARTS -
002560* THERE IS NO INTERLEAVING OF THE LOAD, APPLY AND SAVE
002570* PHASES.
002580     PERFORM 1000-INITIALIZE THRU 1000-EXIT
002590     PERFORM 2000-LOAD-MASTERS THRU 2000-EXIT
002600     PERFORM 3000-PROCESS-TRANSACTIONS THRU 3000-EXIT
002610     PERFORM 8000-SAVE-MASTERS THRU 8000-EXIT
002620     PERFORM 9000-TERMINATE THRU 9000-EXIT
002630
002640* NO RETURN-CODE IS SET ON THE WAY OUT - A REJECTED CARD IS
002650* LOGGED TO THE WARNLOG AND COUNTED AS A NORMAL OUTCOME OF
002660* THE RUN, NOT AN ABEND CONDITION.
002670     GOBACK
002680     .
002690
002700*----------------------------------------------------------
002710* OPENS ALL THREE INPUT FILES AND CAPTURES TODAY'S DATE
002720* ONCE, BOTH AS AN MMDDYY TEXT FIELD (FOR STAMPING A NEW
002730* INVOICE OR PAID DATE THE SAME WAY THE MASTER FILES
002740* THEMSELVES STORE A DATE) AND AS A CCYYMMDD COMPARABLE
002750* NUMBER.
002760 1000-INITIALIZE.
002770
002780* ALL THREE INPUT FILES ARE OPENED TOGETHER UP FRONT, EVEN
002790* THOUGH THE TRANSACTION FILE IS NOT READ UNTIL 3000 - KEEPS
002800* EVERY OPEN STATEMENT FOR THE RUN IN ONE PLACE.
002810     OPEN INPUT AR-CUSTOMER-FILE.
002820     OPEN INPUT AR-INVOICE-FILE.
002830     OPEN INPUT AR-TRANSACTION-FILE.
002840
002850* ARMSG-AREA IS THE SAME LINKAGE BLOCK PASSED TO AR-ERRLOG
002860* ON EVERY REJECT BELOW - STAMPING THE PROGRAM NAME HERE
002870* MEANS NO CALLING PARAGRAPH HAS TO REMEMBER TO DO IT.
002880     MOVE 'AR-UPDATE' TO ARMSG-PGM.
002890* ARMSG-PGM IS STAMPED ONCE HERE RATHER THAN ON EVERY CALL
002900* TO AR-ERRLOG - IT NEVER CHANGES FOR THE LIFE OF THIS RUN.
002910
002920* SAME YY-TO-CCYY WINDOWING RULE AS THE MASTER FILE DATES -
002930* ALL TWO-DIGIT YEARS IN THIS SHOP'S AR SYSTEM ARE TAKEN AS
002940* 20XX, NOT 19XX (AR-Y2K14).
002950     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002960* REBUILT AS MMDDYY, NOT LEFT AS THE YYMMDD SYSTEM GIVES US -
002970* EVERY DATE FIELD ON BOTH MASTER FILES IS STORED MMDDYY, SO
002980* THE WORKING COPY IS REARRANGED ONCE HERE RATHER THAN ON
002990* EVERY PARAGRAPH THAT LATER STAMPS A DATE.
003000     MOVE WS-TODAY-MM TO ARW-TODAY-MMDDYY (1:2).
003010     MOVE WS-TODAY-DD TO ARW-TODAY-MMDDYY (3:2).
003020     MOVE WS-TODAY-YY TO ARW-TODAY-MMDDYY (5:2).
003030* CCYYMMDD FORM IS KEPT ALONGSIDE THE TEXT FORM FOR ANY FUTURE
003040* PARAGRAPH THAT NEEDS TO COMPARE TODAY AGAINST A DUE DATE -
003050* NO SUCH COMPARISON EXISTS YET IN AR-UPDATE, BUT AR-REPORT'S
003060* AS-OF-DATE LOGIC USES THE SAME SHAPE OF FIELD.
003070     COMPUTE ARW-TODAY-CCYYMMDD =
003080         (2000 + WS-TODAY-YY) * 10000
003090             + WS-TODAY-MM * 100 + WS-TODAY-DD
003100
003110 1000-EXIT. EXIT.
003120
003130*----------------------------------------------------------
003140* LOADS BOTH MASTERS INTO THE ARTABLES WORKING-STORAGE
003150* TABLES AND THEN WORKS OUT THE NEXT INVOICE NUMBER TO HAND
003160* OUT - THE SAME THREE SUB-STEPS AR-REPORT USES TO BUILD ITS
003170* OWN COPY OF THESE TABLES, EXCEPT THIS PROGRAM ALSO NEEDS
003180* THE HIGH-WATER INVOICE NUMBER FOR 2030.
003190 2000-LOAD-MASTERS.
003200
003210* ORDER MATTERS - CUSTOMERS MUST BE IN THE TABLE BEFORE
003220* INVOICES LOAD, SINCE 2021 LOOKS UP EACH INVOICE'S CUSTOMER
003230* BY NAME, AND THE HIGH-WATER INVOICE NUMBER CANNOT BE SET
003240* UNTIL EVERY INVOICE HAS BEEN SEEN.
003250     PERFORM 2010-LOAD-CUSTOMERS THRU 2010-EXIT
003260     PERFORM 2020-LOAD-INVOICES THRU 2020-EXIT
003270     PERFORM 2030-SET-NEXT-INVOICE-NO THRU 2030-EXIT
003280
003290 2000-EXIT. EXIT.
003300
003310*----------------------------------------------------------
003320* READ-AHEAD LOOP - PRIME THE FIRST RECORD, THEN LET 2011
003330* DRIVE THE REST SO THE UNTIL TEST SEES A FRESH EOF-SWITCH
003340* SETTING ON EVERY PASS.
003350 2010-LOAD-CUSTOMERS.
003360
003370* FIRST READ OF THE RUN - NOTHING HAS BEEN TESTED YET, SO AN
003380* IMMEDIATE AT END HERE MEANS THE CUSTOMER MASTER CAME IN
003390* COMPLETELY EMPTY.
003400     READ AR-CUSTOMER-FILE
003410         AT END
003420             SET WS-CUST-EOF TO TRUE
003430     END-READ
003440
003450* ONE PASS OF THIS LOOP HANDLES EXACTLY ONE CUSTOMER MASTER
003460* RECORD, WHETHER IT LOADS CLEANLY OR IS REJECTED.
003470     PERFORM 2011-TAKE-ONE-CUSTOMER THRU 2011-EXIT
003480         UNTIL WS-CUST-EOF
003490
003500 2010-EXIT. EXIT.
003510
003520*----------------------------------------------------------
003530* A BAD TERMS CODE ON THE MASTER IS THE ONLY WAY A CUSTOMER
003540* CAN FAIL TO LOAD - UNLIKE THE INVOICE LOAD BELOW, THERE IS
003550* NO CROSS-REFERENCE CHECK TO FAIL HERE SINCE CUSTOMERS DO
003560* NOT POINT AT ANYTHING ELSE.
003570 2011-TAKE-ONE-CUSTOMER.
003580
003590* RECNO IS BUMPED BEFORE THE TERMS CODE IS EVEN LOOKED AT -
003600* A RECORD THAT FAILS THE VALIDITY TEST STILL COUNTS AS
003610* RECORD NUMBER WS-CUST-RECNO FOR THE WARNLOG MESSAGE.
003620     ADD 1 TO WS-CUST-RECNO.
003630
003640* 88-LEVEL DEFINED ON THE CUSTM-TERMS FIELD IN COPYLIB-
003650* CUSTOMER; SAME CONDITION NAME AR-REPORT TESTS ON ITS OWN
003660* LOAD PASS.
003670     IF CUSTM-TERMS-IS-VALID
003680* ARW-CUST-COUNT IS BUMPED BEFORE THE INDEX IS SET, NOT AFTER -
003690* THE NEW ENTRY GOES INTO THE SLOT THE COUNT NOW POINTS AT.
003700         ADD 1 TO ARW-CUST-COUNT
003710         SET ARW-CUST-IDX TO ARW-CUST-COUNT
003720         MOVE CUSTM-FIRST-NAME TO ARW-CUST-FIRST-NAME (ARW-CUST-IDX)
003730* LAST NAME AND TERMS FOLLOW THE SAME FIELD-FOR-FIELD MOVE
003740* PATTERN AS EVERY OTHER TABLE-BUILD PARAGRAPH IN BOTH
003750* AR-UPDATE AND AR-REPORT.
003760         MOVE CUSTM-LAST-NAME  TO ARW-CUST-LAST-NAME  (ARW-CUST-IDX)
003770         MOVE CUSTM-TERMS      TO ARW-CUST-TERMS      (ARW-CUST-IDX)
003780         MOVE ZERO             TO ARW-CUST-VOLUME     (ARW-CUST-IDX)
003790* VOLUME STARTS AT ZERO ON EVERY LOAD - IT IS REBUILT FROM
003800* THE INVOICE TABLE BELOW, NEVER CARRIED FORWARD FROM A
003810* PRIOR RUN.
003820     ELSE
003830         MOVE WS-CUST-RECNO TO ARMSG-RECNO
003840         MOVE 'ARCUSTIN'    TO ARMSG-FILE
003850         STRING 'BAD TERMS CODE, SKIPPED CUSTOMER: '
003860                 CUSTM-FIRST-NAME ' ' CUSTM-LAST-NAME
003870                 DELIMITED BY SIZE INTO ARMSG-TEXT
003880         CALL 'AR-ERRLOG' USING ARMSG-AREA
003890     END-IF
003900
003910* READ-AHEAD FOR THE NEXT PASS OF 2010'S UNTIL LOOP - NOTE
003920* THIS READ HAPPENS WHETHER THE RECORD JUST PROCESSED LOADED
003930* CLEANLY OR WAS REJECTED ABOVE, SO ONE BAD RECORD NEVER
003940* STALLS THE LOAD.
003950     READ AR-CUSTOMER-FILE
003960         AT END
003970             SET WS-CUST-EOF TO TRUE
003980     END-READ
003990
004000 2011-EXIT. EXIT.
004010
004020*----------------------------------------------------------
004030* SAME READ-AHEAD SHAPE AS 2010, ONE LEVEL FURTHER DOWN THE
004040* PARAGRAPH NUMBERING BECAUSE THE INVOICE LOAD HAS TO RUN
004050* AFTER THE CUSTOMER TABLE IS ALREADY BUILT - 2021'S
004060* CUSTOMER LOOKUP DEPENDS ON IT.
004070 2020-LOAD-INVOICES.
004080
004090* PRIME THE FIRST INVOICE RECORD BEFORE THE UNTIL LOOP EVER
004100* TESTS WS-INVC-EOF, SAME AS 2010 DOES FOR CUSTOMERS.
004110     READ AR-INVOICE-FILE
004120         AT END
004130             SET WS-INVC-EOF TO TRUE
004140     END-READ
004150
004160* SAME ONE-RECORD-PER-PASS SHAPE AS THE CUSTOMER LOAD LOOP
004170* ABOVE, DRIVING THE INVOICE MASTER INSTEAD.
004180     PERFORM 2021-TAKE-ONE-INVOICE THRU 2021-EXIT
004190         UNTIL WS-INVC-EOF
004200
004210 2020-EXIT. EXIT.
004220
004230* 08/02/05 RD  AR-0235 DATE-TEXT IS NOW CHECKED NUMERIC TOO -
004240*              SAME FIX AS AR-REPORT, SAME TICKET.
004250*----------------------------------------------------------
004260* FOUR THINGS HAVE TO BE TRUE FOR A MASTER INVOICE RECORD TO
004270* LOAD - THE NUMBER AND BOTH AMOUNT HALVES MUST BE NUMERIC,
004280* THE DATE TEXT MUST BE NUMERIC, AND THE NAME ON THE RECORD
004290* MUST MATCH A CUSTOMER ALREADY IN THE TABLE.  ANY MISS IS A
004300* WARNLOG AND THE RECORD IS DROPPED, NOT REPAIRED.
004310 2021-TAKE-ONE-INVOICE.
004320
004330* BUMPED BEFORE ANY OF THE NUMERIC OR CROSS-REFERENCE TESTS
004340* BELOW RUN, SAME REASONING AS WS-CUST-RECNO ABOVE.
004350     ADD 1 TO WS-INVC-RECNO.
004360* LEADING-SPACE-FILLED CENTS BREAK THE NUMERIC TEST BELOW -
004370* COPYLIB-INVOICE STORES THE AMOUNT RIGHT-JUSTIFIED WITH
004380* SPACE FILL, NOT ZERO FILL, SO THE SPACES HAVE TO BE
004390* SWAPPED OUT BEFORE THE TEST CAN TRUST THE FIELD (AR-0232).
004400     INSPECT INVCM-AMOUNT-INT REPLACING ALL SPACE BY ZERO.         AR-0232
004410* RESET BEFORE THE SERIAL SEARCH BELOW, SAME HABIT AS THE
004420* CUSTOMER-NAME SEARCH IN 2500.
004430     MOVE 'N' TO WS-FOUND-SW.
004440
004450* FOUR-WAY NUMERIC GUARD BEFORE EVEN ATTEMPTING THE CUSTOMER
004460* LOOKUP - NO SENSE SEARCHING THE TABLE FOR A RECORD THAT IS
004470* GOING TO BE REJECTED ANYWAY ON A BAD NUMBER OR AMOUNT.
004480     IF INVCM-NUMBER NUMERIC AND INVCM-AMOUNT-INT NUMERIC
004490             AND INVCM-AMOUNT-DEC NUMERIC
004500             AND INVCM-DATE-TEXT NUMERIC                           AR-0235
004510         MOVE INVCM-FIRST-NAME TO WS-SEARCH-FIRST-NAME
004520         MOVE INVCM-LAST-NAME  TO WS-SEARCH-LAST-NAME
004530         PERFORM 2500-FIND-CUSTOMER-BY-NAME THRU 2500-EXIT
004540     END-IF
004550
004560* FOUND-SWITCH WAS SET BY 2500, CALLED JUST ABOVE ONLY WHEN
004570* THE NUMERIC GUARD PASSED - IF THE GUARD FAILED, WS-FOUND-
004580* SW IS STILL 'N' FROM THE MOVE AT THE TOP OF THIS PARAGRAPH
004590* AND WE FALL STRAIGHT THROUGH TO THE ELSE BELOW.
004600     IF WS-FOUND
004610         ADD 1 TO ARW-INVC-COUNT
004620         SET ARW-INVC-IDX TO ARW-INVC-COUNT
004630         MOVE INVCM-NUMBER     TO ARW-INVC-NUMBER   (ARW-INVC-IDX)
004640* CUST-IDX WAS LEFT POINTING AT THE MATCHING CUSTOMER BY
004650* 2500 - THIS IS WHAT TIES THE INVOICE ENTRY BACK TO ITS
004660* CUSTOMER WITHOUT STORING THE NAME TWICE IN THE TABLE.
004670         MOVE ARW-CUST-IDX     TO ARW-INVC-CUST-IDX (ARW-INVC-IDX)
004680         MOVE INVCM-AMOUNT-EDIT
004690                               TO ARW-INVC-AMOUNT   (ARW-INVC-IDX)
004700         MOVE INVCM-DATE-TEXT  TO ARW-INVC-DATE     (ARW-INVC-IDX)
004710         MOVE INVCM-PAID-DATE-TEXT
004720                               TO ARW-INVC-PAID-DATE (ARW-INVC-IDX)
004730* ROLLS THIS INVOICE INTO THE CUSTOMER'S RUNNING VOLUME AS
004740* IT LOADS, SAME AS AR-REPORT DOES ON ITS OWN LOAD PASS -
004750* VOLUME IS NEVER RECOMPUTED FROM SCRATCH, ONLY ACCUMULATED
004760* ONE INVOICE AT A TIME.
004770         ADD ARW-INVC-AMOUNT (ARW-INVC-IDX)
004780             TO ARW-CUST-VOLUME (ARW-CUST-IDX)
004790* TRACKS THE HIGHEST INVOICE NUMBER SEEN ACROSS THE WHOLE
004800* LOAD SO 2030 CAN HAND OUT THE NEXT ONE - THE MASTER IS NOT
004810* GUARANTEED TO BE IN NUMBER ORDER ON DISK, SO THIS HAS TO
004820* BE A RUNNING MAX, NOT JUST THE LAST RECORD READ.
004830         IF INVCM-NUMBER > WS-HIGH-INVC-NUMBER
004840             MOVE INVCM-NUMBER TO WS-HIGH-INVC-NUMBER
004850         END-IF
004860     ELSE
004870* "ORPHAN" COVERS BOTH A BAD NUMERIC FIELD AND A NAME THAT
004880* DID NOT MATCH ANY LOADED CUSTOMER - EITHER WAY THE RECORD
004890* IS DROPPED, NOT REPAIRED, AND THE OPERATOR HAS TO FIX THE
004900* MASTER BY HAND.
004910         MOVE WS-INVC-RECNO TO ARMSG-RECNO
004920         MOVE 'ARINVIN'     TO ARMSG-FILE
004930         STRING 'BAD OR ORPHAN INVOICE, SKIPPED NUMBER: '
004940                 INVCM-NUMBER
004950                 DELIMITED BY SIZE INTO ARMSG-TEXT
004960         CALL 'AR-ERRLOG' USING ARMSG-AREA
004970     END-IF
004980
004990* READ-AHEAD FOR THE NEXT PASS, RUNS NO MATTER WHICH BRANCH OF
005000* THE IF ABOVE WAS TAKEN - SAME SHAPE AS 2011'S READ-AHEAD.
005010     READ AR-INVOICE-FILE
005020         AT END
005030             SET WS-INVC-EOF TO TRUE
005040     END-READ
005050
005060 2021-EXIT. EXIT.
005070
005080*----------------------------------------------------------
005090* EMPTY INVOICE MASTER IS A LEGITIMATE STARTING STATE (A
005100* BRAND NEW INSTALLATION) SO THE ZERO CASE HAS TO BE HANDLED
005110* SEPARATELY - COMPUTE WS-HIGH-INVC-NUMBER + 1 WOULD GIVE
005120* THE SAME ANSWER MATHEMATICALLY, BUT SPELLING OUT THE ZERO
005130* CASE READS CLEARER.
005140 2030-SET-NEXT-INVOICE-NO.
005150
005160* HIGH-INVC-NUMBER WAS ACCUMULATED AS EACH INVOICE LOADED IN
005170* 2021 - BY THE TIME CONTROL REACHES THIS PARAGRAPH THE
005180* WHOLE MASTER HAS ALREADY BEEN SEEN ONCE.
005190     IF WS-HIGH-INVC-NUMBER = ZERO
005200         MOVE 1 TO ARW-NEXT-INVOICE-NUMBER
005210     ELSE
005220* NORMAL CASE - THE MASTER ALREADY HAS AT LEAST ONE INVOICE
005230* ON IT, SO THE NEXT NUMBER HANDED OUT IS ONE PAST WHATEVER
005240* THE HIGHEST ON FILE WAS.
005250         COMPUTE ARW-NEXT-INVOICE-NUMBER = WS-HIGH-INVC-NUMBER + 1
005260     END-IF
005270
005280 2030-EXIT. EXIT.
005290
005300*----------------------------------------------------------
005310* GENERIC FULL-NAME LOOKUP AGAINST THE CUSTOMER TABLE, USED
005320* BY THE INVOICE LOAD, THE NEWCUST DUPLICATE CHECK AND THE
005330* NEWINVC CUSTOMER LOOKUP - WHOEVER CALLS IT FILLS IN
005340* WS-SEARCH-FIRST-NAME / WS-SEARCH-LAST-NAME FIRST.
005350*----------------------------------------------------------
005360* A SIMPLE SERIAL SEARCH IS ALL THE CUSTOMER TABLE NEEDS -
005370* ARW-CUST-COUNT TOPS OUT AT THE ARTABLES LIMIT, NOT
005380* MILLIONS OF ROWS, SO THERE IS NO CALL FOR AN INDEXED OR
005390* BINARY SEARCH HERE.
005400 2500-FIND-CUSTOMER-BY-NAME.
005410
005420* RESET THE SWITCH ON EVERY CALL - A STALE 'Y' LEFT OVER FROM
005430* A PRIOR LOOKUP WOULD MAKE THIS LOOK LIKE A MATCH BEFORE
005440* 2510 EVER RUNS.
005450     MOVE 'N' TO WS-FOUND-SW.
005460* DRIVES THE TABLE FROM THE FRONT, NOT FROM WHEREVER 2011
005470* LEFT THE INDEX SITTING AT THE END OF THE LOAD PASS.
005480     SET ARW-CUST-IDX TO 1.
005490
005500* LOOP STOPS EITHER WHEN 2510 SETS THE FOUND SWITCH OR WHEN
005510* THE INDEX RUNS PAST THE LAST LOADED CUSTOMER - WHICHEVER
005520* COMES FIRST.
005530     PERFORM 2510-TEST-ONE-CUSTOMER THRU 2510-EXIT
005540         UNTIL WS-FOUND OR ARW-CUST-IDX > ARW-CUST-COUNT
005550
005560 2500-EXIT. EXIT.
005570
005580*----------------------------------------------------------
005590* MATCH ON FIRST NAME AND LAST NAME TOGETHER - NEITHER FIELD
005600* ALONE IS UNIQUE ON THE CUSTOMER MASTER.
005610 2510-TEST-ONE-CUSTOMER.
005620
005630* BOTH HALVES OF THE NAME HAVE TO MATCH ON THE SAME PASS - A
005640* FIRST-NAME MATCH WITH A DIFFERENT LAST NAME IS NOT A MATCH
005650* AT ALL.
005660     IF WS-SEARCH-FIRST-NAME = ARW-CUST-FIRST-NAME (ARW-CUST-IDX)
005670         AND WS-SEARCH-LAST-NAME = ARW-CUST-LAST-NAME (ARW-CUST-IDX)
005680* STOP ADVANCING THE INDEX ONCE FOUND - THE CALLER'S UNTIL
005690* TEST IN 2500 WILL EXIT THE LOOP ON THE NEXT CHECK.
005700         SET WS-FOUND TO TRUE
005710     ELSE
005720         SET ARW-CUST-IDX UP BY 1
005730     END-IF
005740
005750 2510-EXIT. EXIT.
005760
005770*----------------------------------------------------------
005780* SAME READ-AHEAD SHAPE AS THE TWO MASTER LOADS ABOVE,
005790* DRIVING THE TRANSACTION CARD FILE INSTEAD.
005800 3000-PROCESS-TRANSACTIONS.
005810
005820* PRIME THE FIRST TRANSACTION CARD - SAME READ-AHEAD SHAPE AS
005830* BOTH MASTER LOADS, ONE FILE FURTHER ALONG.
005840     READ AR-TRANSACTION-FILE
005850         AT END
005860             SET WS-TRAN-EOF TO TRUE
005870     END-READ
005880
005890* ONE PASS PER TRANSACTION CARD, REGARDLESS OF WHICH OF THE
005900* THREE CARD TYPES IT TURNS OUT TO BE.
005910     PERFORM 3010-RUN-ONE-TRANSACTION THRU 3010-EXIT
005920         UNTIL WS-TRAN-EOF
005930
005940 3000-EXIT. EXIT.
005950
005960*----------------------------------------------------------
005970* EVALUATE ON THE THREE TRAN-CODE CONDITION NAMES FANS OUT
005980* TO THE THREE TRANSACTION TYPES THIS PROGRAM KNOWS HOW TO
005990* APPLY - ANY OTHER CODE ON THE CARD IS A WARNLOG AND
006000* NOTHING ELSE HAPPENS FOR THAT CARD.
006010 3010-RUN-ONE-TRANSACTION.
006020
006030* TRAN-RECNO COUNTS CARDS READ FROM THE TRANSACTION FILE, NOT
006040* TABLE ENTRIES CREATED - A REJECTED CARD STILL COUNTS.
006050     ADD 1 TO WS-TRAN-RECNO.
006060
006070* EVALUATE TRUE AGAINST A SET OF 88-LEVELS, NOT EVALUATE
006080* TRAN-CODE AGAINST LITERALS - SAME HOUSE HABIT AR-REPORT
006090* USES FOR ITS OWN CARD-TYPE DISPATCH.
006100     EVALUATE TRUE
006110* THE THREE 88-LEVELS ARE DEFINED ON TRAN-CODE ABOVE, ONE
006120* PER CARD TYPE THIS PROGRAM KNOWS ABOUT.
006130         WHEN TRAN-IS-NEW-CUSTOMER
006140             PERFORM 4000-CREATE-CUSTOMER THRU 4000-EXIT
006150         WHEN TRAN-IS-NEW-INVOICE
006160             PERFORM 5000-CREATE-INVOICE THRU 5000-EXIT
006170         WHEN TRAN-IS-PAY-INVOICE
006180             PERFORM 6000-PAY-INVOICE THRU 6000-EXIT
006190         WHEN OTHER
006200             MOVE WS-TRAN-RECNO TO ARMSG-RECNO
006210             MOVE 'ARTRANIN'    TO ARMSG-FILE
006220* RECNO AND FILE NAME GO INTO ARMSG-AREA THE SAME WAY ON
006230* EVERY REJECT PATH IN THIS PROGRAM - AR-ERRLOG EXPECTS THE
006240* SAME TWO FIELDS FILLED IN NO MATTER WHICH PARAGRAPH CALLS
006250* IT.
006260* THE BAD CODE ITSELF IS THE WHOLE MESSAGE HERE - UNLIKE THE
006270* OTHER REJECT PATHS IN THIS PROGRAM THERE IS NO STRING TO
006280* BUILD, SINCE THERE IS NOTHING MORE USEFUL TO SAY ABOUT AN
006290* UNKNOWN TRAN-CODE THAN WHAT IT WAS.
006300             MOVE TRAN-CODE     TO ARMSG-TEXT
006310             CALL 'AR-ERRLOG' USING ARMSG-AREA
006320     END-EVALUATE
006330
006340* SAME READ-AHEAD SHAPE AS BOTH MASTER LOADS - RUNS REGARDLESS
006350* OF WHICH EVALUATE BRANCH ABOVE FIRED, OR WHETHER THE CARD
006360* WAS REJECTED OUTRIGHT.
006370     READ AR-TRANSACTION-FILE
006380         AT END
006390             SET WS-TRAN-EOF TO TRUE
006400     END-READ
006410
006420 3010-EXIT. EXIT.
006430
006440*----------------------------------------------------------
006450* NEWCUST - REJECTED IF THE FULL NAME IS ALREADY ON THE TABLE.
006460* TERMS CODE ON THE CARD IS TAKEN AS GIVEN - WHATEVER BUILDS
006470* THE TRANSACTION FILE IS RESPONSIBLE FOR A VALID CODE.
006480*----------------------------------------------------------
006490* NEWCUST CARDS REUSE THE SAME 2500 LOOKUP THE LOAD PASS
006500* USES - HERE A FOUND MATCH IS THE REJECT CASE INSTEAD OF
006510* THE SUCCESS CASE, SINCE A SECOND CUSTOMER WITH THE SAME
006520* NAME WOULD BE INDISTINGUISHABLE FROM THE FIRST ON EVERY
006530* OTHER PARAGRAPH THAT SEARCHES BY NAME.
006540 4000-CREATE-CUSTOMER.
006550
006560* SAME SEARCH-WORK-AREA HAND-OFF 2021 USES ON THE LOAD PASS -
006570* 2500 DOES NOT CARE WHETHER ITS CALLER IS LOADING A MASTER
006580* OR APPLYING A CARD.
006590     MOVE TRAN-FIRST-NAME TO WS-SEARCH-FIRST-NAME
006600     MOVE TRAN-LAST-NAME  TO WS-SEARCH-LAST-NAME
006610     PERFORM 2500-FIND-CUSTOMER-BY-NAME THRU 2500-EXIT
006620
006630* A FOUND MATCH HERE IS THE REJECT CASE, NOT THE SUCCESS CASE
006640* - SEE THE PARAGRAPH BANNER ABOVE.
006650     IF WS-FOUND
006660         MOVE WS-TRAN-RECNO TO ARMSG-RECNO
006670         MOVE 'ARTRANIN'    TO ARMSG-FILE
006680* STRING, NOT PLAIN MOVE, SINCE THE MESSAGE TEXT IS BUILT UP
006690* FROM TWO NAME FIELDS PLUS LITERAL WORDING - SAME TECHNIQUE
006700* EVERY STRING IN THIS PROGRAM USES.
006710         STRING 'THERE IS ALREADY A CUSTOMER WITH THE NAME: '
006720                 TRAN-FIRST-NAME ' ' TRAN-LAST-NAME
006730                 DELIMITED BY SIZE INTO ARMSG-TEXT
006740         CALL 'AR-ERRLOG' USING ARMSG-AREA
006750     ELSE
006760* NEWCUST CARDS ARE APPENDED ONTO THE END OF THE SAME TABLE
006770* THE MASTER LOAD BUILT - BY THE TIME 8020 REWRITES THE
006780* MASTER, THERE IS NO WAY TO TELL A CARD-ADDED CUSTOMER FROM
006790* A MASTER-LOADED ONE.
006800         ADD 1 TO ARW-CUST-COUNT
006810         SET ARW-CUST-IDX TO ARW-CUST-COUNT
006820         MOVE TRAN-FIRST-NAME TO ARW-CUST-FIRST-NAME (ARW-CUST-IDX)
006830         MOVE TRAN-LAST-NAME  TO ARW-CUST-LAST-NAME  (ARW-CUST-IDX)
006840         MOVE TRAN-TERMS      TO ARW-CUST-TERMS      (ARW-CUST-IDX)
006850         MOVE ZERO            TO ARW-CUST-VOLUME     (ARW-CUST-IDX)
006860     END-IF
006870
006880 4000-EXIT. EXIT.
006890
006900*----------------------------------------------------------
006910* NEWINVC - REJECTED IF THE CUSTOMER NAME IS NOT ON THE TABLE.
006920* NUMBER COMES FROM THE RUNNING COUNTER, NOT THE CARD - THE
006930* CARD CARRIES NO INVOICE NUMBER OF ITS OWN.
006940*----------------------------------------------------------
006950* NEWINVC CARDS CARRY NO INVOICE NUMBER OF THEIR OWN - THE
006960* NEXT NUMBER IS ALWAYS HANDED OUT FROM ARW-NEXT-INVOICE-
006970* NUMBER, WHICH 2030 SET UP FROM THE MASTER'S OWN HIGH-WATER
006980* MARK, AND IS BUMPED HERE SO TWO NEWINVC CARDS IN THE SAME
006990* RUN CANNOT COLLIDE.
007000 5000-CREATE-INVOICE.
007010
007020* LOOK THE CUSTOMER UP BY NAME BEFORE DOING ANYTHING ELSE -
007030* THERE IS NO SENSE HANDING OUT THE NEXT INVOICE NUMBER FOR A
007040* CARD THAT IS GOING TO BE REJECTED ANYWAY.
007050     MOVE TRAN-FIRST-NAME TO WS-SEARCH-FIRST-NAME
007060     MOVE TRAN-LAST-NAME  TO WS-SEARCH-LAST-NAME
007070     PERFORM 2500-FIND-CUSTOMER-BY-NAME THRU 2500-EXIT
007080
007090* NOT WS-FOUND IS THE REJECT CASE ON A NEWINVC CARD - THE
007100* OPPOSITE SENSE FROM THE NEWCUST CHECK ABOVE, SINCE A NEW
007110* INVOICE NEEDS AN EXISTING CUSTOMER TO ATTACH TO.
007120* NOT WS-FOUND HERE MEANS THE CARD NAMED AN INVOICE NUMBER
007130* THAT IS NOT ON FILE - NO ATTEMPT IS MADE TO GUESS WHAT THE
007140* OPERATOR MEANT.
007150     IF NOT WS-FOUND
007160         MOVE WS-TRAN-RECNO TO ARMSG-RECNO
007170         MOVE 'ARTRANIN'    TO ARMSG-FILE
007180* NOT WS-FOUND IS THE REJECT CASE HERE, THE OPPOSITE SENSE
007190* FROM 4000'S TEST ABOVE - A NEWINVC CARD NEEDS THE CUSTOMER
007200* TO ALREADY EXIST, A NEWCUST CARD NEEDS IT NOT TO.
007210         STRING 'NO SUCH CUSTOMER: '
007220                 TRAN-FIRST-NAME ' ' TRAN-LAST-NAME
007230                 DELIMITED BY SIZE INTO ARMSG-TEXT
007240         CALL 'AR-ERRLOG' USING ARMSG-AREA
007250     ELSE
007260* THE NUMBER IS HANDED OUT AND BUMPED IN THE SAME BREATH SO
007270* TWO NEWINVC CARDS FOR TWO DIFFERENT CUSTOMERS IN THE SAME
007280* RUN NEVER GET THE SAME NUMBER.
007290         ADD 1 TO ARW-INVC-COUNT
007300         SET ARW-INVC-IDX TO ARW-INVC-COUNT
007310         MOVE ARW-NEXT-INVOICE-NUMBER
007320                              TO ARW-INVC-NUMBER   (ARW-INVC-IDX)
007330         ADD 1 TO ARW-NEXT-INVOICE-NUMBER
007340         MOVE ARW-CUST-IDX    TO ARW-INVC-CUST-IDX (ARW-INVC-IDX)
007350* SAME SPACE-TO-ZERO FIX AS THE MASTER LOAD ABOVE, NEEDED
007360* HERE BECAUSE THE TRANSACTION CARD'S AMOUNT FIELD IS SPACE-
007370* FILLED THE SAME WAY THE MASTER'S IS (AR-0232).
007380         INSPECT TRAN-AMOUNT-INT REPLACING ALL SPACE BY ZERO       AR-0232
007390         MOVE TRAN-AMOUNT-EDIT
007400                              TO ARW-INVC-AMOUNT   (ARW-INVC-IDX)
007410* NEW INVOICE'S ISSUE DATE IS ALWAYS TODAY - THE TRANSACTION
007420* CARD CARRIES NO DATE OF ITS OWN TO OVERRIDE IT WITH.
007430         MOVE ARW-TODAY-MMDDYY
007440                              TO ARW-INVC-DATE     (ARW-INVC-IDX)
007450* BLANK PAID DATE IS WHAT ARW-INVC-UNPAID TESTS FOR - SEE
007460* THE ARTABLES COPYBOOK.
007470         MOVE SPACES          TO ARW-INVC-PAID-DATE (ARW-INVC-IDX)
007480         ADD ARW-INVC-AMOUNT (ARW-INVC-IDX)
007490             TO ARW-CUST-VOLUME (ARW-CUST-IDX)
007500     END-IF
007510
007520 5000-EXIT. EXIT.
007530
007540*----------------------------------------------------------
007550* PAYINVC - REJECTED IF THE NUMBER IS UNKNOWN OR ALREADY PAID.
007560*----------------------------------------------------------
007570* PAYINVC CARDS SEARCH THE INVOICE TABLE BY NUMBER, NOT NAME
007580* - 6010 IS A SEPARATE SEARCH PARAGRAPH FROM 2510 BECAUSE IT
007590* IS COMPARING A DIFFERENT KEY.
007600 6000-PAY-INVOICE.
007610
007620     MOVE 'N' TO WS-FOUND-SW.
007630* RESET THE SWITCH AND START THE INDEX OVER AT 1 ON EVERY CALL
007640* - A STALE FOUND-SWITCH LEFT OVER FROM A PRIOR PAYINVC CARD
007650* WOULD SKIP THE SEARCH ON THIS ONE.
007660     SET ARW-INVC-IDX TO 1.
007670
007680* SAME SERIAL-SEARCH-UNTIL-FOUND-OR-OFF-THE-END SHAPE AS
007690* 2500'S NAME SEARCH.
007700     PERFORM 6010-TEST-ONE-INVOICE THRU 6010-EXIT
007710         UNTIL WS-FOUND OR ARW-INVC-IDX > ARW-INVC-COUNT
007720
007730     IF NOT WS-FOUND
007740         MOVE WS-TRAN-RECNO TO ARMSG-RECNO
007750         MOVE 'ARTRANIN'    TO ARMSG-FILE
007760         STRING 'NO SUCH INVOICE: ' TRAN-INVC-NUMBER
007770                 DELIMITED BY SIZE INTO ARMSG-TEXT
007780         CALL 'AR-ERRLOG' USING ARMSG-AREA
007790     ELSE
007800* A SECOND PAYINVC CARD FOR THE SAME NUMBER IS REJECTED, NOT
007810* TREATED AS A NO-OP - THE SHOP WANTS TO KNOW ABOUT A
007820* DUPLICATE PAYMENT CARD, NOT HAVE IT SILENTLY SWALLOWED.
007830         IF NOT ARW-INVC-UNPAID (ARW-INVC-IDX)
007840             MOVE WS-TRAN-RECNO TO ARMSG-RECNO
007850             MOVE 'ARTRANIN'    TO ARMSG-FILE
007860* ARW-INVC-UNPAID IS AN 88-LEVEL OFF THE BLANK-PAID-DATE
007870* TEST, DEFINED IN ARTABLES - TRUE ONLY WHILE THE PAID DATE
007880* IS STILL SPACES.
007890             STRING 'INVOICE ' TRAN-INVC-NUMBER
007900                     ' HAS ALREADY BEEN PAID.'
007910                     DELIMITED BY SIZE INTO ARMSG-TEXT
007920             CALL 'AR-ERRLOG' USING ARMSG-AREA
007930         ELSE
007940* PAID DATE IS STAMPED WITH TODAY, NOT ANY DATE OFF THE
007950* TRANSACTION CARD - THE CARD CARRIES ONLY THE INVOICE
007960* NUMBER BEING PAID, NOT A PAYMENT DATE OF ITS OWN.
007970             MOVE ARW-TODAY-MMDDYY
007980                 TO ARW-INVC-PAID-DATE (ARW-INVC-IDX)
007990         END-IF
008000     END-IF
008010
008020 6000-EXIT. EXIT.
008030
008040*----------------------------------------------------------
008050* SERIAL SEARCH BY INVOICE NUMBER, SAME JUSTIFICATION AS
008060* 2510'S SERIAL SEARCH BY NAME - THE TABLE IS TOO SMALL TO
008070* BOTHER WITH ANYTHING FANCIER.
008080 6010-TEST-ONE-INVOICE.
008090
008100     IF ARW-INVC-NUMBER (ARW-INVC-IDX) = TRAN-INVC-NUMBER
008110         SET WS-FOUND TO TRUE
008120     ELSE
008130         SET ARW-INVC-IDX UP BY 1
008140     END-IF
008150
008160 6010-EXIT. EXIT.
008170
008180*----------------------------------------------------------
008190* SAVE - INVOICES MUST COME BACK OUT IN NUMBER ORDER (THE
008200* INPUT FILE MAY NOT HAVE BEEN), SO SORT BEFORE REWRITING.
008210* CUSTOMERS CARRY NO REQUIRED ORDER, SO THE TABLE ORDER THEY
008220* END UP IN (INPUT ORDER, NEWCUST CARDS APPENDED) STANDS.
008230*----------------------------------------------------------
008240 8000-SAVE-MASTERS.
008250
008260* SORT RUNS BEFORE EITHER FILE IS REWRITTEN - 8020 AND 8030
008270* BOTH ASSUME THE INVOICE TABLE IS ALREADY IN FINAL ORDER BY
008280* THE TIME THEY WRITE.
008290     PERFORM 8010-SORT-INVOICES-BY-NUMBER THRU 8010-EXIT
008300     PERFORM 8020-REWRITE-CUSTOMER-FILE THRU 8020-EXIT
008310     PERFORM 8030-REWRITE-INVOICE-FILE THRU 8030-EXIT
008320
008330 8000-EXIT. EXIT.
008340
008350*----------------------------------------------------------
008360* FIXED-PASS BUBBLE SORT, SAME IDIOM AS AR-REPORT - NO CUST-IDX
008370* RENUMBERING NEEDED HERE, ARW-INVC-CUST-IDX POINTS AT THE
008380* CUSTOMER TABLE, WHICH THIS SORT DOES NOT TOUCH.
008390*----------------------------------------------------------
008400* A SINGLE-ENTRY TABLE OR AN EMPTY ONE DOES NOT NEED SORTING
008410* AND THE PERFORM...VARYING BELOW WOULD MISBEHAVE ON A COUNT
008420* OF ZERO (ARW-INVC-COUNT - 1 WOULD GO NEGATIVE), SO THE
008430* WHOLE SORT IS SKIPPED OUTRIGHT WHEN THERE IS NOTHING TO
008440* GAIN FROM IT.
008450 8010-SORT-INVOICES-BY-NUMBER.
008460
008470     IF ARW-INVC-COUNT > 1
008480         PERFORM 8011-SORT-ONE-PASS THRU 8011-EXIT
008490             VARYING WS-SORT-I FROM 1 BY 1
008500             UNTIL WS-SORT-I > ARW-INVC-COUNT - 1
008510     END-IF
008520
008530 8010-EXIT. EXIT.
008540
008550*----------------------------------------------------------
008560* ONE FULL PASS OF THE BUBBLE SORT - EACH CALL TO 8012
008570* COMPARES ONE ADJACENT PAIR AND SWAPS IF OUT OF ORDER.  THE
008580* UPPER BOUND SHRINKS BY ONE EVERY PASS BECAUSE THE LARGEST
008590* UNSORTED ENTRY IS GUARANTEED TO HAVE BUBBLED INTO PLACE BY
008600* THE END OF EACH PASS.
008610 8011-SORT-ONE-PASS.
008620
008630* WS-SORT-J DRIVES THIS INNER PERFORM; WS-SORT-I (SET BY
008640* 8010) ONLY CONTROLS HOW FAR THE UPPER BOUND HAS SHRUNK.
008650     PERFORM 8012-COMPARE-ADJACENT THRU 8012-EXIT
008660         VARYING WS-SORT-J FROM 1 BY 1
008670         UNTIL WS-SORT-J > ARW-INVC-COUNT - WS-SORT-I
008680
008690 8011-EXIT. EXIT.
008700
008710*----------------------------------------------------------
008720 8012-COMPARE-ADJACENT.
008730
008740* ARW-INVC-IDX IS BORROWED HERE PURELY AS A WORK POINTER TO
008750* THE SECOND HALF OF THE PAIR BEING COMPARED - IT IS NOT
008760* LEFT POINTING ANYWHERE MEANINGFUL AFTER THIS PARAGRAPH.
008770     SET ARW-INVC-IDX TO WS-SORT-J
008780     SET ARW-INVC-IDX UP BY 1
008790
008800* STRAIGHT NUMBER COMPARE, NOT A DATE KEY - UNLIKE AR-REPORT
008810* THIS SORT PUTS THE MASTER BACK IN INVOICE-NUMBER ORDER,
008820* NOT CALENDAR ORDER.
008830     IF ARW-INVC-NUMBER (ARW-INVC-IDX) <
008840             ARW-INVC-NUMBER (WS-SORT-J)
008850         MOVE ARW-INVC-ENTRY (WS-SORT-J) TO ARW-INVC-ENTRY-HOLD
008860         MOVE ARW-INVC-ENTRY (ARW-INVC-IDX)
008870             TO ARW-INVC-ENTRY (WS-SORT-J)
008880         MOVE ARW-INVC-ENTRY-HOLD TO ARW-INVC-ENTRY (ARW-INVC-IDX)
008890     END-IF
008900
008910 8012-EXIT. EXIT.
008920
008930*----------------------------------------------------------
008940* CLOSE THEN REOPEN OUTPUT ON THE SAME FILE - THIS PROGRAM
008950* READS THE MASTER ON THE WAY IN AND WRITES IT BACK OUT ON
008960* THE WAY OUT, BUT LINE SEQUENTIAL HAS NO REWRITE-IN-PLACE,
008970* SO THE WHOLE FILE IS REBUILT FROM THE TABLE.
008980 8020-REWRITE-CUSTOMER-FILE.
008990
009000* THE SAME DDNAME IS CLOSED AS INPUT AND REOPENED AS OUTPUT
009010* IN THE SAME PARAGRAPH - LINE SEQUENTIAL GIVES NO OTHER WAY
009020* TO TURN A READ PASS INTO A WRITE PASS ON ONE FILE.
009030     CLOSE AR-CUSTOMER-FILE.
009040     OPEN OUTPUT AR-CUSTOMER-FILE.
009050
009060     SET ARW-CUST-IDX TO 1
009070     PERFORM 8021-WRITE-ONE-CUSTOMER THRU 8021-EXIT
009080         UNTIL ARW-CUST-IDX > ARW-CUST-COUNT
009090
009100     CLOSE AR-CUSTOMER-FILE.
009110
009120 8020-EXIT. EXIT.
009130
009140*----------------------------------------------------------
009150* CUSTOMER VOLUME IS NOT WRITTEN BACK TO THE MASTER - IT IS
009160* A DERIVED FIGURE AR-REPORT AND THIS PROGRAM BOTH RECOMPUTE
009170* FROM THE INVOICE TABLE EVERY TIME THEY RUN, NOT A STORED
009180* FIELD ON THE CUSTOMER MASTER ITSELF.
009190 8021-WRITE-ONE-CUSTOMER.
009200
009210* THREE FIELDS, ONE RECORD - THE CUSTOMER MASTER CARRIES NO
009220* MORE THAN NAME AND TERMS, SO THERE IS NOTHING ELSE TO
009230* TRANSFER BACK OUT OF THE TABLE.
009240     MOVE ARW-CUST-FIRST-NAME (ARW-CUST-IDX) TO CUSTM-FIRST-NAME
009250     MOVE ARW-CUST-LAST-NAME  (ARW-CUST-IDX) TO CUSTM-LAST-NAME
009260     MOVE ARW-CUST-TERMS      (ARW-CUST-IDX) TO CUSTM-TERMS
009270
009280* LINE SEQUENTIAL WRITE APPENDS AT THE CURRENT POSITION, WHICH
009290* IS WHY ARW-CUST-IDX IS DRIVEN FROM 1 UP RATHER THAN WRITTEN
009300* IN SOME OTHER ORDER - THE CUSTOMER FILE COMES BACK OUT IN
009310* TABLE ORDER.
009320     WRITE CUSTM-RECORD.
009330
009340     SET ARW-CUST-IDX UP BY 1
009350
009360 8021-EXIT. EXIT.
009370
009380*----------------------------------------------------------
009390* SAME CLOSE/REOPEN-OUTPUT SHAPE AS 8020 - BY THE TIME THIS
009400* RUNS THE TABLE IS ALREADY IN NUMBER ORDER FROM 8010, SO
009410* THE REWRITTEN FILE COMES OUT SORTED EVEN THOUGH THE
009420* ORIGINAL INPUT MAY NOT HAVE BEEN.
009430 8030-REWRITE-INVOICE-FILE.
009440
009450* SAME CLOSE-THEN-REOPEN-OUTPUT SHAPE AS 8020, ONE FILE
009460* OVER.
009470     CLOSE AR-INVOICE-FILE.
009480     OPEN OUTPUT AR-INVOICE-FILE.
009490
009500     SET ARW-INVC-IDX TO 1
009510     PERFORM 8031-WRITE-ONE-INVOICE THRU 8031-EXIT
009520         UNTIL ARW-INVC-IDX > ARW-INVC-COUNT
009530
009540     CLOSE AR-INVOICE-FILE.
009550
009560 8030-EXIT. EXIT.
009570
009580*----------------------------------------------------------
009590* CUSTOMER NAME IS WRITTEN BACK OUT TO THE INVOICE RECORD
009600* FROM THE CUSTOMER TABLE, NOT CARRIED FORWARD FROM WHATEVER
009610* WAS ON THE ORIGINAL INVOICE RECORD - IF A FUTURE
009620* TRANSACTION EVER RENAMES A CUSTOMER, THIS IS WHERE THAT
009630* WOULD PROPAGATE TO THE INVOICE MASTER, THOUGH NO SUCH
009640* TRANSACTION EXISTS TODAY.
009650 8031-WRITE-ONE-INVOICE.
009660
009670* INVOICE NUMBER MOVES OVER UNCHANGED - NOTHING IN THIS
009680* PROGRAM EVER RENUMBERS AN EXISTING INVOICE.
009690     MOVE ARW-INVC-NUMBER (ARW-INVC-IDX) TO INVCM-NUMBER
009700* CUST-IDX HAS TO BE SWITCHED OVER TO POINT AT THE CUSTOMER
009710* TABLE BEFORE THE NEXT TWO MOVES - ARW-INVC-IDX AND
009720* ARW-CUST-IDX ARE TWO SEPARATE INDEXES INTO TWO SEPARATE
009730* TABLES, NOT THE SAME SUBSCRIPT REUSED.
009740     SET ARW-CUST-IDX TO ARW-INVC-CUST-IDX (ARW-INVC-IDX)
009750     MOVE ARW-CUST-FIRST-NAME (ARW-CUST-IDX) TO INVCM-FIRST-NAME
009760     MOVE ARW-CUST-LAST-NAME  (ARW-CUST-IDX) TO INVCM-LAST-NAME
009770* AMOUNT-EDIT IS MOVED TO THE MASTER'S EDITED DISPLAY FIELD,
009780* NOT THE BREAKOUT - THE MASTER RECORD ITSELF HAS NO INT/DEC
009790* SPLIT, ONLY AR-REPORT AND AR-UPDATE'S OWN WORKING-STORAGE
009800* COPIES DO (AR-0232).
009810     MOVE ARW-INVC-AMOUNT (ARW-INVC-IDX)     TO INVCM-AMOUNT-EDIT
009820     MOVE ARW-INVC-DATE (ARW-INVC-IDX)       TO INVCM-DATE-TEXT
009830* PAID DATE CAN STILL BE BLANK HERE IF THE INVOICE WAS NEVER
009840* PAID - BLANKS MOVE BACK OUT TO THE MASTER JUST AS THEY CAME
009850* IN, THIS PARAGRAPH DOES NOT TEST WS-FOUND OR UNPAID AT ALL.
009860     MOVE ARW-INVC-PAID-DATE (ARW-INVC-IDX)
009870                                      TO INVCM-PAID-DATE-TEXT
009880
009890* SAME APPEND-IN-TABLE-ORDER BEHAVIOR AS 8021, EXCEPT THIS
009900* TABLE WAS ALREADY SORTED BY 8010 SO THE WRITTEN ORDER IS
009910* ALSO THE CALENDAR-NEUTRAL ASCENDING INVOICE NUMBER ORDER.
009920     WRITE INVCM-RECORD.
009930
009940     SET ARW-INVC-IDX UP BY 1
009950
009960 8031-EXIT. EXIT.
009970
009980*----------------------------------------------------------
009990* ONLY THE TRANSACTION FILE IS STILL OPEN AT THIS POINT -
010000* BOTH MASTERS WERE ALREADY CLOSED BY 8020 AND 8030 AS PART
010010* OF REWRITING THEM.
010020 9000-TERMINATE.
010030
010040* LAST FILE STILL OPEN AT THIS POINT IN THE RUN - BOTH
010050* MASTERS WERE ALREADY CLOSED BY 8020 AND 8030.
010060     CLOSE AR-TRANSACTION-FILE.
010070
010080 9000-EXIT. EXIT.
010090
010100**********************************************************
