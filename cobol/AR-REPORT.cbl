000010**********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. AR-REPORT.
000040 AUTHOR. P BJORKLUND.
000050 INSTALLATION. MERIDIAN DATA SERVICES.
000060 DATE-WRITTEN. 03/17/87.
000070 DATE-COMPILED.
000080 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000090*
000100* PURPOSE: LOAD THE CUSTOMER AND INVOICE MASTERS INTO WORKING
000110*          STORAGE AND ANSWER THE FOUR STANDARD AR QUERIES -
000120*          ONE CUSTOMER'S INVOICES, ALL INVOICES BY CUSTOMER,
000130*          OVERDUE INVOICES AS OF A GIVEN DATE, AND CUSTOMERS
000140*          RANKED BY BILLED VOLUME.  ONE QUERY PER AR-REQUEST
000150*          RECORD, ANSWERED IN THE ORDER REQUESTED.  READ ONLY
000160*          - DOES NOT REWRITE EITHER MASTER.  SEE AR-UPDATE
000170*          FOR THE MAINTENANCE SIDE OF THE JOB.
000180*
000190*          BOTH MASTERS ARE READ ENTIRELY INTO THE WS-CUST-TABLE
000200*          AND WS-INVC-TABLE WORKING-STORAGE ARRAYS BEFORE THE
000210*          FIRST AR-REQUEST CARD IS EVEN LOOKED AT - THE TWO
000220*          FILES ARE SMALL ENOUGH THAT LOADING THEM ONCE AND
000230*          SEARCHING THEM IN STORAGE IS SIMPLER THAN RE-READING
000240*          EITHER ONE FOR EVERY REQUEST CARD.
000250*----------------------------------------------------------
000260* CHANGE LOG
000270* DATE     BY  TICKET    DESCRIPTION
000280* -------- --- --------- ------------------------------------
000290* 03/17/87 PB  AR-0008   ORIGINAL VERSION - REPLACES THE OLD
000300*                        SUBMIT-INVOICES PRINT JOB, WHICH READ
000310*                        THE SAME CUSTOMER/INVOICE/DEBTOR DB2
000320*                        TABLES TO LAY OUT A PRINTED INVOICE.
000330*                        THIS JOB ANSWERS QUERIES INSTEAD.
000340* 11/02/88 PB  AR-0029   ADDED AR-WARNLOG CALL FOR SKIPPED
000350*                        MASTER RECORDS (WAS DISPLAY ONLY).
000360* 09/22/91 BK  AR-0118   ADDED THE BY-VOLUME QUERY.
000370* 02/18/93 BK  AR-0140   RAISED TABLE SIZES, SEE ARTABLES.
000380* 01/14/99 SS  AR-Y2K14  Y2K REVIEW - DUE-DATE ARITHMETIC NOW
000390*                        CARRIES A FULL 4-DIGIT YEAR THROUGHOUT;
000400*                        2-DIGIT YEAR ON THE INVOICE MASTER IS
000410*                        WINDOWED TO 20XX, NOT A SLIDING WINDOW
000420*                        OFF THE SYSTEM DATE - MATCHES THE WAY
000430*                        THE DOWNSTREAM PC BILLING EXTRACT HAS
000440*                        ALWAYS READ THIS FILE.
000450* 11/09/02 RD  AR-0203   REMOVED THE LAST DB2 REFERENCES - ALL
000460*                        FOUR QUERIES NOW RUN AGAINST THE FLAT
000470*                        CUSTOMER/INVOICE MASTERS ONLY.
000480* 04/18/05 RD  AR-0231   OVERDUE QUERY NOW SORTS BY INVOICE
000490*                        DATE AS SPECIFIED, WAS SORTING BY
000500*                        INVOICE NUMBER BY MISTAKE.
000510* 05/09/05 RD  AR-0232   AMOUNT IS NOW CHECKED ON THE INT/DEC
000520*                        BREAKOUT, NOT THE WHOLE TEXT FIELD -
000530*                        SEE COPYLIB-INVOICE FOR THE LAYOUT.
000540* 08/02/05 RD  AR-0235   DATE-TEXT IS NOW CHECKED NUMERIC ON
000550*                        LOAD TOO, AND WS-HIGH-INVC-NUMBER /
000560*                        WS-FOUND-SW MOVED TO STAND-ALONE 77
000570*                        LEVELS.
000580* 08/09/05 RD  AR-0236   LOAD NOW SORTS ARW-INVOICE-TABLE BY
000590*                        NUMBER RIGHT AFTER IT IS BUILT - THE
000600*                        CUST-INVOICES AND BY-CUSTOMER QUERIES
000610*                        WERE ASSUMING THE MASTER FILE WAS
000620*                        ALREADY IN NUMBER ORDER, WHICH A
000630*                        CARD DECK COMING OUT OF KEY ENTRY IS
000640*                        NOT GUARANTEED TO BE.
000650* 02/14/07 RD  AR-0248   COMMENT PASS ONLY - NO LOGIC CHANGED.
000660*                        SAME AUDITOR REQUEST AS AR-UPDATE'S
000670*                        AR-0248 - RATIONALE ADDED THROUGHOUT
000680*                        THE FOUR QUERY PARAGRAPHS AND THE
000690*                        DUE-DATE ARITHMETIC IN 6030-6080,
000700*                        WHICH HAD THE LEAST EXPLANATION OF
000710*                        ANY PARAGRAPH IN EITHER AR BATCH
000720*                        PROGRAM.
000730* 03/11/07 RD  AR-0251   FOLLOW-UP TO AR-0248 - THE FIRST PASS
000740*                        LEFT THE WORKING-STORAGE PRINT-LINE
000750*                        LAYOUTS AND A HANDFUL OF SHORTER SORT
000760*                        PARAGRAPHS WITH LESS EXPLANATION THAN
000770*                        THE REST OF THE PROGRAM.  FINISHED
000780*                        THE JOB - NO LOGIC CHANGED HERE EITHER.
000790*----------------------------------------------------------
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM.
000840*----------------------------------------------------------
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870
000880* FOUR LOGICAL NAMES, FOUR SELECT CLAUSES - ONE FOR EACH
000890* FILE THIS JOB TOUCHES.  ARCUSTIN AND ARINVIN ARE READ ONLY
000900* HERE, SEE AR-UPDATE FOR THE PROGRAM THAT REWRITES THEM.
000910     SELECT AR-CUSTOMER-FILE ASSIGN TO ARCUSTIN
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS WS-CUST-STATUS.
000940
000950* SAME SHAPE AS THE CUSTOMER SELECT ABOVE - FILE STATUS
000960* TESTED AFTER EVERY READ, NOT JUST ON OPEN.
000970     SELECT AR-INVOICE-FILE ASSIGN TO ARINVIN
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS IS WS-INVC-STATUS.
001000
001010* THE REQUEST FILE IS THE JOB'S ONLY INPUT BESIDES THE TWO
001020* MASTERS - ONE CARD PER QUERY, READ AND ANSWERED IN ORDER.
001030     SELECT AR-REQUEST-FILE ASSIGN TO ARREQIN
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS WS-REQ-STATUS.
001060
001070* OUTPUT ONLY.  NO FILE STATUS TEST BEYOND OK IS CODED ON
001080* THE WRITES BELOW - A WRITE FAILURE ON THE PRINT FILE HAS
001090* NO SENSIBLE RECOVERY SHORT OF ABENDING THE STEP.
001100     SELECT AR-REPORT-FILE ASSIGN TO ARRPTOUT
001110         ORGANIZATION IS LINE SEQUENTIAL
001120         FILE STATUS IS WS-RPT-STATUS.
001130
001140**********************************************************
001150 DATA DIVISION.
001160*----------------------------------------------------------
001170 FILE SECTION.
001180
001190* CUSTOMER MASTER LAYOUT COMES FROM THE SAME COPYBOOK AR-
001200* UPDATE USES TO WRITE IT - ONE LAYOUT, SHARED BY BOTH
001210* PROGRAMS, SO A FIELD CHANGE ONLY HAS TO BE MADE ONCE.
001220 FD  AR-CUSTOMER-FILE
001230     RECORDING MODE IS F.
001240     COPY CUSTOMER.
001250
001260* SAME REASONING AS THE CUSTOMER FD ABOVE - INVOICE LAYOUT
001270* IS SHARED WITH AR-UPDATE THROUGH COPYLIB-INVOICE.
001280 FD  AR-INVOICE-FILE
001290     RECORDING MODE IS F.
001300     COPY INVOICE.
001310
001320*----------------------------------------------------------
001330* ONE QUERY PER RECORD.  FILE NAMES THIS JOB RUNS AGAINST
001340* ARE SUPPLIED BY THE JCL / RUNTIME ASSIGNMENT, NOT CODED
001350* HERE - ARCUSTIN, ARINVIN, ARREQIN AND ARRPTOUT ARE ALL
001360* LOGICAL NAMES.
001370*----------------------------------------------------------
001380 FD  AR-REQUEST-FILE
001390     RECORDING MODE IS F.
001400* ONE 08-BYTE CODE PICKS THE QUERY, ONE NAME FIELD AND ONE
001410* DATE FIELD CARRY WHATEVER PARAMETER THAT QUERY NEEDS - NOT
001420* EVERY QUERY USES BOTH, QUERY 2 AND QUERY 4 IGNORE THEM
001430* ENTIRELY.
001440 01  REQ-RECORD.
001450* FOUR VALID CODES, BLANK-PADDED TO 8 BYTES - ANY OTHER VALUE
001460* FALLS THROUGH TO THE WHEN OTHER REJECT IN 3010.
001470     03  REQ-CODE                  PIC X(08).
001480         88  REQ-IS-CUST-INVOICES  VALUE 'CUSTINV '.
001490         88  REQ-IS-BY-CUSTOMER    VALUE 'BYCUST  '.
001500         88  REQ-IS-OVERDUE        VALUE 'OVERDUE '.
001510         88  REQ-IS-BY-VOLUME      VALUE 'BYVOL   '.
001520* ONLY MEANINGFUL ON A CUSTINV CARD - COMPARED AGAINST THE
001530* BUILT FULL NAME IN 4010, NOT LOOKED UP BY KEY.
001540     03  REQ-CUSTOMER-NAME         PIC X(25).
001550* ONLY MEANINGFUL ON AN OVERDUE CARD - BROKEN INTO CCYY/MM/DD
001560* RATHER THAN CARRIED AS ONE TEXT FIELD SO 6000 CAN COMPUTE A
001570* COMPARE KEY FROM IT WITHOUT ANY FURTHER PARSING.
001580     03  REQ-AS-OF-DATE.
001590         05  REQ-AOD-CCYY          PIC 9(4).
001600         05  REQ-AOD-MM            PIC 99.
001610         05  REQ-AOD-DD            PIC 99.
001620     03  FILLER                    PIC X(39).
001630
001640* ONE LINE, 80 BYTES, NO SUB-FIELDS - RPT-LINE IS FILLED BY
001650* MOVING ONE OF THE WORKING-STORAGE PRINT LAYOUTS BELOW INTO
001660* IT JUST BEFORE EACH WRITE.
001670 FD  AR-REPORT-FILE
001680     RECORDING MODE IS F.
001690 01  RPT-LINE                      PIC X(80).
001700
001710 WORKING-STORAGE SECTION.
001720
001730* ARTABLES CARRIES THE CUSTOMER AND INVOICE WORK TABLES BOTH
001740* BATCH PROGRAMS BUILD IN WORKING STORAGE - SEE THAT
001750* COPYBOOK FOR THE TABLE SIZES AND INDEX NAMES THE
001760* PARAGRAPHS BELOW DEPEND ON.
001770* ARMSG-WKSTG CARRIES THE LINKAGE AREA PASSED TO AR-ERRLOG
001780* ON EVERY WARNLOG CALL - SHARED WITH AR-UPDATE SO BOTH
001790* PROGRAMS BUILD THE SAME SHAPE OF MESSAGE.
001800     COPY ARTABLES.
001810     COPY ARMSG-WKSTG.
001820
001830* FOUR 2-BYTE FILE STATUS FIELDS, ONE PER SELECT ABOVE -
001840* EACH IS TESTED RIGHT AFTER ITS OWN OPEN OR READ, NEVER
001850* CROSS-CHECKED AGAINST ANOTHER FILE'S STATUS.
001860 01  WS-FILE-STATUSES.
001870     03  WS-CUST-STATUS             PIC XX  VALUE SPACES.
001880         88  WS-CUST-OK                     VALUE '00'.
001890     03  WS-INVC-STATUS             PIC XX  VALUE SPACES.
001900         88  WS-INVC-OK                     VALUE '00'.
001910     03  WS-REQ-STATUS              PIC XX  VALUE SPACES.
001920         88  WS-REQ-OK                      VALUE '00'.
001930     03  WS-RPT-STATUS              PIC XX  VALUE SPACES.
001940         88  WS-RPT-OK                      VALUE '00'.
001950     03  FILLER                     PIC X(02) VALUE SPACES.
001960
001970* THREE SWITCHES, ONE PER INPUT FILE - THE REPORT FILE NEEDS
001980* NO EOF SWITCH SINCE THIS PROGRAM ONLY EVER WRITES TO IT,
001990* NEVER READS IT BACK.
002000 01  WS-EOF-SWITCHES.
002010     03  WS-CUST-EOF-SW             PIC X   VALUE 'N'.
002020         88  WS-CUST-EOF                    VALUE 'Y'.
002030     03  WS-INVC-EOF-SW             PIC X   VALUE 'N'.
002040         88  WS-INVC-EOF                    VALUE 'Y'.
002050     03  WS-REQ-EOF-SW              PIC X   VALUE 'N'.
002060         88  WS-REQ-EOF                     VALUE 'Y'.
002070     03  FILLER                     PIC X(01) VALUE SPACE.
002080
002090*----------------------------------------------------------
002100* 08/02/05 RD  HIGHEST-NUMBER-SEEN IS A STAND-ALONE COUNTER,
002110*              NOT A MEMBER OF ANY RECORD - CARRIED AS A 77
002120*              LEVEL, SHOP HABIT FOR THIS KIND OF ITEM.
002130*----------------------------------------------------------
002140  77  WS-HIGH-INVC-NUMBER       PIC S9(5) COMP VALUE ZERO.
002150 01  WS-COUNTERS.
002160* RECORD NUMBERS FOR THE TWO LOAD PASSES - USED ONLY IN THE
002170* WARNLOG MESSAGE BUILT WHEN 2011 OR 2021 REJECTS A RECORD.
002180     03  WS-CUST-RECNO              PIC S9(5) COMP VALUE ZERO.
002190     03  WS-INVC-RECNO              PIC S9(5) COMP VALUE ZERO.
002200* NOT CURRENTLY USED FOR PAGE BREAKS - THIS JOB PRINTS ONE
002210* CONTINUOUS REPORT FILE, PAGE BREAKS ARE A PRINT-UTILITY
002220* CONCERN DOWNSTREAM.  CARRIED HERE IN CASE THAT CHANGES.
002230     03  WS-LINE-COUNT              PIC S9(3) COMP VALUE ZERO.
002240* DETAIL-COUNT IS RESET AND USED DIFFERENTLY BY EACH OF THE
002250* FOUR QUERIES - SEE THE PARAGRAPH BANNERS FOR 4000, 5020,
002260* 6000 AND 7000.
002270     03  WS-DETAIL-COUNT            PIC S9(5) COMP VALUE ZERO.
002280     03  WS-GRAND-COUNT             PIC S9(5) COMP VALUE ZERO.
002290* THREE SUBSCRIPTS FOR THE BUBBLE SORT IDIOM REPEATED IN
002300* 2040/2041/2042, 5010-5014, 6010-6013 AND 7010-7012 - I IS
002310* THE OUTER PASS COUNT, J THE INNER COMPARE POSITION, K THE
002320* INVOICE-RENUMBER WALK IN 5014 ONLY.
002330     03  WS-SORT-I                  PIC S9(5) COMP VALUE ZERO.
002340     03  WS-SORT-J                  PIC S9(5) COMP VALUE ZERO.
002350     03  WS-SORT-K                  PIC S9(5) COMP VALUE ZERO.
002360     03  FILLER                     PIC X(04) VALUE SPACES.
002370
002380* RUNNING TOTALS FOR QUERY 2'S CONTROL-BREAK REPORT - RESET
002390* TO ZERO AT THE TOP OF EACH CUSTOMER (CUST-TOTAL) OR AT THE
002400* TOP OF THE WHOLE QUERY (GRAND-TOTAL).
002410 01  WS-AMOUNT-TOTALS.
002420     03  WS-CUST-TOTAL-AMT          PIC S9(7)V99 VALUE ZERO.
002430     03  WS-GRAND-TOTAL-AMT         PIC S9(7)V99 VALUE ZERO.
002440     03  FILLER                     PIC X(04) VALUE SPACES.
002450
002460*----------------------------------------------------------
002470* CALENDAR WORK - CUMULATIVE DAYS BEFORE EACH MONTH, LOADED
002480* BY A REDEFINES OVER A LITERAL INITIAL VALUE, SAME IDIOM AS
002490* THE TERMS-DAYS TABLE IN ARTABLES.  NON-LEAP-YEAR FIGURES -
002500* 1 DAY IS ADDED FOR MARCH ON, IN A LEAP YEAR, AT USE TIME.
002510*----------------------------------------------------------
002520 01  WS-CUM-DAYS-INIT.
002530     03  FILLER  PIC 9(03)  VALUE 000.
002540     03  FILLER  PIC 9(03)  VALUE 031.
002550     03  FILLER  PIC 9(03)  VALUE 059.
002560     03  FILLER  PIC 9(03)  VALUE 090.
002570     03  FILLER  PIC 9(03)  VALUE 120.
002580     03  FILLER  PIC 9(03)  VALUE 151.
002590     03  FILLER  PIC 9(03)  VALUE 181.
002600     03  FILLER  PIC 9(03)  VALUE 212.
002610     03  FILLER  PIC 9(03)  VALUE 243.
002620     03  FILLER  PIC 9(03)  VALUE 273.
002630     03  FILLER  PIC 9(03)  VALUE 304.
002640     03  FILLER  PIC 9(03)  VALUE 334.
002650
002660* REDEFINES LAYS AN OCCURS TABLE OVER THE SAME TWELVE BYTES
002670* THE LITERAL VALUES ABOVE INITIALIZED - THE ONLY WAY TO
002680* GIVE A VALUE CLAUSE TO AN INDEXED TABLE IN THIS DIALECT.
002690 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-INIT.
002700     03  WS-CUM-DAYS OCCURS 12 TIMES
002710             INDEXED BY WS-CUM-DAYS-IDX       PIC 9(03).
002720
002730* EVERY FIELD 6030 THROUGH 6080 TOUCH WHILE WORKING OUT AN
002740* INVOICE'S DUE DATE LIVES HERE - ISSUE AND DUE SIDES BOTH,
002750* SINCE THE SAME WORK AREA IS REUSED FOR EACH INVOICE TESTED
002760* BY QUERY 3.
002770 01  WS-DATE-WORK.
002780* ISSUE-SIDE PIECES, TORN APART FROM THE MMDDYY MASTER FIELD
002790* BY EVERY PARAGRAPH THAT NEEDS TO FORMAT OR COMPARE AN
002800* INVOICE DATE - 4030, 6013 AND 6030 ALL REUSE THESE SAME
002810* THREE FIELDS RATHER THAN KEEPING THEIR OWN COPIES.
002820     03  WS-ISSUE-CCYY              PIC 9(4)  VALUE ZERO.
002830     03  WS-ISSUE-MM                PIC 99    VALUE ZERO.
002840     03  WS-ISSUE-DD                PIC 99    VALUE ZERO.
002850* DAY-OF-YEAR, 1 THROUGH 366 - THE COMMON UNIT 6030 DOES ITS
002860* ARITHMETIC IN BEFORE CONVERTING BACK TO MONTH AND DAY AT
002870* THE END.
002880     03  WS-ISSUE-DOY               PIC 9(3)  VALUE ZERO.
002890* DUE-SIDE MIRROR OF THE ISSUE-SIDE FIELDS ABOVE - SEPARATE
002900* FIELDS RATHER THAN REUSING THE ISSUE ONES SINCE 6030 NEEDS
002910* BOTH DATES AT THE SAME TIME TO COMPUTE THE DIFFERENCE.
002920     03  WS-DUE-CCYY                PIC 9(4)  VALUE ZERO.
002930     03  WS-DUE-DOY                 PIC 9(3)  VALUE ZERO.
002940     03  WS-DAYS-IN-YEAR            PIC 9(3)  VALUE ZERO.
002950* TERMS-CODE GRACE PERIOD, LOOKED UP BY 6050 FROM THE 5-ROW
002960* TABLE IN ARTABLES.
002970     03  WS-GRACE-DAYS               PIC 99   VALUE ZERO.
002980* SET BY 6040, TESTED BY 6030, 6060 AND 6070 - ONE SWITCH
002990* SHARED ACROSS BOTH THE ISSUE-YEAR AND, ON ROLLOVER, THE
003000* DUE-YEAR LEAP TEST.
003010     03  WS-LEAP-SW                 PIC X     VALUE 'N'.
003020         88  WS-LEAP-YEAR                     VALUE 'Y'.
003030* QUOTIENT AND REMAINDER SHARED BY EVERY DIVIDE IN THIS
003040* PROGRAM - 6040'S LEAP-YEAR TEST AND 4030/6013'S
003050* 2-DIGIT-YEAR WINDOWING BOTH USE WS-MOD-REM, NEVER AT THE
003060* SAME TIME.
003070     03  WS-MOD-QUOT                PIC S9(5) COMP VALUE ZERO.
003080     03  WS-MOD-REM                 PIC S9(5) COMP VALUE ZERO.
003090     03  WS-DUE-MM                  PIC 99    VALUE ZERO.
003100     03  WS-DUE-DD                  PIC 99    VALUE ZERO.
003110* CCYYMMDD COMPARE KEYS BUILT BY 6013 FOR THE TWO SIDES OF
003120* ONE ADJACENT-PAIR COMPARISON IN THE OVERDUE SORT - NOT
003130* MEANINGFUL OUTSIDE OF 6012'S ONE CALL TO 6013.
003140     03  WS-SORT-KEY-1              PIC 9(8)  VALUE ZERO.
003150     03  WS-SORT-KEY-2              PIC 9(8)  VALUE ZERO.
003160     03  WS-LOOKUP-DOY              PIC 9(3)  VALUE ZERO.
003170     03  FILLER                     PIC X(04) VALUE SPACES.
003180
003190*----------------------------------------------------------
003200* 08/02/05 RD  FOUND-SWITCH IS ALSO A STAND-ALONE 77 - SAME
003210*              REASONING AS WS-HIGH-INVC-NUMBER ABOVE.
003220* PROGRAM'S OTHER STAND-ALONE 77-LEVEL COUNTERS AND FLAGS.
003230*----------------------------------------------------------
003240  77  WS-FOUND-SW                PIC X     VALUE 'N'.
003250      88  WS-FOUND                         VALUE 'Y'.
003260
003270*----------------------------------------------------------
003280* PRINT LINE LAYOUTS - BUILT IN WORKING STORAGE AND MOVED TO
003290* THE FD RECORD ONLY AT WRITE TIME, NEVER BUILT DIRECTLY IN
003300* SEE THE NOTE AT THE TOP OF THE PARAGRAPH BELOW.
003310* RPT-LINE, ONE 01 PER LINE STYLE.
003320*----------------------------------------------------------
003330* WRITTEN ONCE AT THE TOP OF EVERY QUERY'S OUTPUT - TITLE IS
003340* ALWAYS SET, THE PARAMETER LABEL AND VALUE ARE LEFT SPACES
003350* ON QUERY 2 AND QUERY 4, WHICH NAME NO SINGLE CUSTOMER OR
003360* DATE.
003370 01  WS-HEADING-LINE.
003380* ONE OF FOUR FIXED TITLE LITERALS, MOVED IN BY 3010 BEFORE
003390* THE FIRST CALL TO 4000-WRITE-HEADING - NEVER BUILT UP
003400* PIECE BY PIECE.
003410     03  WS-HDG-TITLE               PIC X(30) VALUE SPACES.
003420* 'CUSTOMER:' OR 'AS OF:' ON QUERY 1 OR QUERY 3, SPACES ON
003430* THE OTHER TWO QUERIES - SEE THE GROUP-LEVEL NOTE ABOVE.
003440     03  WS-HDG-PARM-LABEL          PIC X(12) VALUE SPACES.
003450* PAIRS WITH WS-HDG-PARM-LABEL - HOLDS THE CUSTOMER NAME OR
003460* THE AS-OF DATE ALREADY EDITED FOR DISPLAY, NEVER RAW.
003470     03  WS-HDG-PARM-VALUE          PIC X(25) VALUE SPACES.
003480     03  FILLER                     PIC X(13) VALUE SPACES.
003490
003500* ONE DETAIL LINE LAYOUT SHARED BY QUERY 1 AND QUERY 3
003510* (4030-WRITE-DETAIL) - NUMBER, NAME, AMOUNT, ISSUE DATE AND
003520* PAID-OR-UNPAID, IN THAT ORDER ACROSS THE PAGE.
003530 01  WS-DETAIL-LINE.
003540     03  WS-DTL-NUMBER              PIC 9(4)  VALUE ZERO.
003550     03  FILLER                     PIC X     VALUE SPACE.
003560     03  WS-DTL-NAME                PIC X(25) VALUE SPACES.
003570* ZERO-SUPPRESSED WITH COMMA INSERTION - THE RAW MASTER
003580* AMOUNT FIELD CARRIES NO EDITING OF ITS OWN, SEE
003590* COPYLIB-INVOICE.
003600     03  WS-DTL-AMOUNT              PIC ZZ,ZZ9.99 VALUE ZERO.
003610     03  FILLER                     PIC X     VALUE SPACE.
003620     03  WS-DTL-DATE                PIC X(10) VALUE SPACES.
003630     03  FILLER                     PIC X     VALUE SPACE.
003640* CARRIES EITHER A FORMATTED PAID DATE OR THE LITERAL WORD
003650* UNPAID - 4030 DECIDES WHICH, NOT THIS LAYOUT.
003660     03  WS-DTL-PAID                PIC X(10) VALUE SPACES.
003670     03  FILLER                     PIC X(19) VALUE SPACES.
003680
003690* PRINTED ONCE PER CUSTOMER BY QUERY 2, AHEAD OF THAT
003700* CUSTOMER'S OWN INVOICE DETAIL LINES - CARRIES THE
003710* CUSTOMER'S NAME AND TERMS CODE, NOT AN INVOICE NUMBER.
003720 01  WS-CUST-HEADING-LINE.
003730     03  FILLER                     PIC X(02) VALUE SPACES.
003740* FULL NAME AS BUILT BY 4010, NOT A RAW MASTER FIELD - SAME
003750* BUILD-ONCE-USE-TWICE IDEA AS WS-DTL-NAME ABOVE.
003760     03  WS-CHD-NAME                PIC X(25) VALUE SPACES.
003770* LITERAL 'TERMS:' - SPLIT FROM THE VALUE NEXT TO IT SO THE
003780* TWO CAN BE AT DIFFERENT COLUMNS WITHOUT RETYPING EITHER ONE.
003790     03  WS-CHD-TERMS-LABEL         PIC X(08) VALUE SPACES.
003800* CUSTMAS TERMS CODE MOVED OVER UNEDITED - THIS QUERY DOES
003810* NOT TRANSLATE THE CODE INTO ENGLISH, JUST ECHOES IT.
003820     03  WS-CHD-TERMS               PIC X(10) VALUE SPACES.
003830     03  FILLER                     PIC X(35) VALUE SPACES.
003840
003850* ONE PER CUSTOMER, PRINTED BY 5050 AFTER THE LAST INVOICE
003860* DETAIL LINE FOR THAT CUSTOMER - ROLLS INTO THE GRAND TOTAL
003870* LINE BELOW.
003880 01  WS-CUST-TOTAL-LINE.
003890     03  FILLER                     PIC X(04) VALUE SPACES.
003900* FIXED LITERAL, NOT BUILT FROM PIECES - THE TRAILING TWO
003910* SPACES LINE THE COUNT UP UNDER THE INVOICE NUMBER COLUMN
003920* OF THE DETAIL LINES ABOVE IT.
003930     03  WS-CTL-LABEL               PIC X(18) VALUE
003940             'CUSTOMER TOTAL -  '.
003950* HOW MANY DETAIL LINES 5050 ACCUMULATED FOR THIS ONE
003960* CUSTOMER - RESET TO ZERO AT THE START OF EACH CUSTOMER,
003970* NOT CARRIED ACROSS.
003980     03  WS-CTL-COUNT               PIC ZZZZ9 VALUE ZERO.
003990     03  WS-CTL-COUNT-LABEL         PIC X(10) VALUE
004000             ' INVOICES '.
004010* CUSTOMER'S OWN SUBTOTAL ONLY - ROLLED INTO WS-GTL-AMOUNT
004020* BELOW, NOT SHARED STORAGE WITH IT.
004030     03  WS-CTL-AMOUNT              PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
004040     03  FILLER                     PIC X(31) VALUE SPACES.
004050
004060* PRINTED ONCE, AFTER THE LAST CUSTOMER ON QUERY 2 - SUMS
004070* EVERY CUSTOMER'S SUBTOTAL FROM WS-CUST-TOTAL-LINE ABOVE.
004080 01  WS-GRAND-TOTAL-LINE.
004090* FOUR EXTRA TRAILING SPACES AGAINST WS-CTL-LABEL SO BOTH
004100* LABELS LINE UP ON THE SAME PRINT COLUMN EVEN THOUGH THE
004110* WORD 'GRAND' IS ONE CHARACTER SHORTER THAN 'CUSTOMER'.
004120     03  WS-GTL-LABEL               PIC X(16) VALUE
004130             'GRAND TOTAL -   '.
004140* SUM OF EVERY WS-CTL-COUNT SEEN DURING THE RUN - ACCUMULATED
004150* BY 5050 ALONGSIDE THE PER-CUSTOMER COUNT, NOT RECOMPUTED
004160* HERE AT PRINT TIME.
004170     03  WS-GTL-COUNT               PIC ZZZZ9 VALUE ZERO.
004180     03  WS-GTL-COUNT-LABEL         PIC X(10) VALUE
004190             ' INVOICES '.
004200* SUM OF EVERY WS-CTL-AMOUNT SEEN DURING THE RUN.
004210     03  WS-GTL-AMOUNT              PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
004220     03  FILLER                     PIC X(37) VALUE SPACES.
004230
004240* QUERY 4'S ONE-LINE-PER-CUSTOMER LAYOUT - NAME AND BILLED
004250* VOLUME ONLY, NO INVOICE DETAIL IS PRINTED AT ALL ON THIS
004260* QUERY.
004270 01  WS-VOLUME-LINE.
004280* BUILT FULL NAME, SAME AS WS-DTL-NAME AND WS-CHD-NAME - THREE
004290* SEPARATE 01-LEVELS EACH CARRY THEIR OWN COPY RATHER THAN
004300* SHARING ONE NAME FIELD ACROSS QUERIES.
004310     03  WS-VOL-NAME                PIC X(25) VALUE SPACES.
004320     03  FILLER                     PIC X(02) VALUE SPACES.
004330* TOTAL BILLED TO THIS ONE CUSTOMER ACROSS EVERY INVOICE ON
004340* FILE, PAID OR UNPAID - QUERY 4 RANKS BY THIS FIELD, SEE
004350* 7010.
004360     03  WS-VOL-AMOUNT              PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
004370     03  FILLER                     PIC X(41) VALUE SPACES.
004380
004390* PRINTED ONCE AT THE FOOT OF QUERY 4 - TOTAL OF EVERY
004400* CUSTOMER'S VOLUME PRINTED ABOVE IT.
004410 01  WS-GRAND-VOLUME-LINE.
004420     03  WS-GVL-LABEL               PIC X(16) VALUE
004430             'GRAND VOLUME -  '.
004440* SUM OF EVERY WS-VOL-AMOUNT PRINTED ABOVE IT - QUERY 4 HAS
004450* NO PER-CUSTOMER SUBTOTAL TO ROLL UP THE WAY QUERY 2 DOES,
004460* JUST THIS ONE RUN-WIDE FIGURE.
004470     03  WS-GVL-AMOUNT              PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
004480     03  FILLER                     PIC X(52) VALUE SPACES.
004490
004500**********************************************************
004510 PROCEDURE DIVISION.
004520*----------------------------------------------------------
004530* FOUR PHASES, IN ORDER - LOAD BOTH MASTERS INTO WORKING
004540* STORAGE, THEN QUEUE AND ANSWER EACH REQUEST, THEN CLOSE
004550* EVERYTHING DOWN.  NOTHING IS REWRITTEN BY THIS JOB, SEE
004560* AR-UPDATE FOR THAT.
004570*----------------------------------------------------------
004580 0000-MAIN-LOGIC.
004590
004600* OPEN THE FOUR FILES AND SET UP THE PROGRAM NAME FOR THE
004610* WARNLOG CALL.
004620     PERFORM 1000-INITIALIZE THRU 1000-EXIT
004630* BOTH MASTERS ARE SMALL ENOUGH TO HOLD IN A TABLE FOR THE
004640* LIFE OF THE RUN - NEITHER IS READ AGAIN ONCE THIS STEP
004650* FINISHES.
004660     PERFORM 2000-LOAD-MASTERS THRU 2000-EXIT
004670* ONE REQUEST RECORD PER QUERY, ANSWERED IN THE ORDER THE
004680* REQUEST FILE PRESENTS THEM.
004690     PERFORM 3000-PROCESS-REQUESTS THRU 3000-EXIT
004700* CLOSE UP - SEE 9000 BELOW.
004710     PERFORM 9000-TERMINATE THRU 9000-EXIT
004720
004730* RETURN TO THE CALLER / JOB STEP - THIS PROGRAM IS RUN AS
004740* ITS OWN JOB STEP, NOT CALLED BY ANOTHER PROGRAM.
004750     GOBACK
004760     .
004770
004780*----------------------------------------------------------
004790* OPEN BOTH MASTERS AND THE REQUEST FILE FOR INPUT, THE
004800* REPORT FILE FOR OUTPUT.  FILE STATUS IS NOT TESTED HERE -
004810* A MISSING FILE SHOWS UP AS AN ABEND ON THE FIRST READ,
004820* WHICH IS HOW THIS SHOP HAS ALWAYS WANTED A MISSING MASTER
004830* TO FAIL.
004840*----------------------------------------------------------
004850 1000-INITIALIZE.
004860
004870* CUSTOMER MASTER FIRST - INVOICES ARE MATCHED AGAINST IT AS
004880* THEY LOAD, SO IT HAS TO BE IN THE TABLE BEFORE 2020
004890* STARTS.
004900     OPEN INPUT AR-CUSTOMER-FILE.
004910     OPEN INPUT AR-INVOICE-FILE.
004920* REQUEST FILE IS NOT READ UNTIL 3000, BUT THE OPEN STILL
004930* HAPPENS HERE WITH EVERYTHING ELSE - ONE PLACE TO FIND EVERY
004940* OPEN FOR THE RUN.
004950     OPEN INPUT AR-REQUEST-FILE.
004960     OPEN OUTPUT AR-REPORT-FILE.
004970
004980* ARMSG-PGM IS CARRIED ON EVERY CALL TO AR-ERRLOG SO A
004990* SHARED WARNLOG CAN BE SORTED BY WHICH BATCH PROGRAM WROTE
005000* THE LINE.
005010     MOVE 'AR-REPORT' TO ARMSG-PGM.
005020
005030 1000-EXIT. EXIT.
005040
005050* 08/09/05 RD  AR-0236 ADDED THE CALL TO 2040, SEE THE LOAD-
005060*              ORDER NOTE ON THAT PARAGRAPH.
005070*----------------------------------------------------------
005080 2000-LOAD-MASTERS.
005090
005100* CUSTOMERS BEFORE INVOICES, SAME REASON AS THE OPEN ORDER
005110* IN 1000 - THE INVOICE LOADER LOOKS UP ITS OWNER IN THIS
005120* TABLE.
005130     PERFORM 2010-LOAD-CUSTOMERS THRU 2010-EXIT
005140* NOW THE INVOICE MASTER, MATCHED AGAINST THE CUSTOMER TABLE
005150* JUST BUILT.
005160     PERFORM 2020-LOAD-INVOICES THRU 2020-EXIT
005170     PERFORM 2040-SORT-INVOICES-BY-NUMBER THRU 2040-EXIT
005180* NEXT-INVOICE-NUMBER IS NOT USED BY ANY OF THE FOUR QUERIES
005190* - IT IS CARRIED HERE ONLY BECAUSE ARW-NEXT-INVOICE-NUMBER
005200* LIVES IN THE SAME ARTABLES COPYBOOK AS AR-UPDATE, WHICH
005210* DOES USE IT.  LEFT IN SO THE TWO PROGRAMS' WORKING STORAGE
005220* STAYS IDENTICAL SHAPE.
005230     PERFORM 2030-SET-NEXT-INVOICE-NO THRU 2030-EXIT
005240
005250 2000-EXIT. EXIT.
005260
005270*----------------------------------------------------------
005280* PRIMING READ FOLLOWED BY A READ-PROCESS LOOP, THE STANDARD
005290* SHOP PATTERN FOR ANY SEQUENTIAL FILE WITH NO KEY TO DRIVE ON.
005300* NO SPECIAL CASE BEYOND THE NORMAL AT END BRANCH.
005310* SHOP PATTERN FOR A SEQUENTIAL FILE WITH NO KEY.
005320*----------------------------------------------------------
005330 2010-LOAD-CUSTOMERS.
005340
005350* READ-AHEAD FOR THE NEXT PASS - RUNS WHETHER THE RECORD
005360* JUST LOADED WAS GOOD OR REJECTED ABOVE, SAME SHAPE AS THE
005370* PRIMING READ IN 2010.
005380     READ AR-CUSTOMER-FILE
005390         AT END
005400             SET WS-CUST-EOF TO TRUE
005410     END-READ
005420
005430* ONE PASS PER CUSTOMER RECORD UNTIL END OF FILE.
005440     PERFORM 2011-TAKE-ONE-CUSTOMER THRU 2011-EXIT
005450         UNTIL WS-CUST-EOF
005460
005470 2010-EXIT. EXIT.
005480
005490*----------------------------------------------------------
005500* 09/22/91 BK  TERMS CHECK USES THE 88 IN COPYLIB-CUSTOMER
005510*              SO A NEW TERMS CODE ONLY HAS TO BE ADDED IN
005520*              ONE PLACE.
005530*----------------------------------------------------------
005540 2011-TAKE-ONE-CUSTOMER.
005550
005560* RECNO IS A 1-UP COUNT OF CUSTOMER RECORDS READ, NOT THE
005570* CUSTOMER'S POSITION IN THE TABLE - USED ONLY TO IDENTIFY
005580* THE BAD RECORD IN THE WARNLOG MESSAGE.
005590     ADD 1 TO WS-CUST-RECNO.
005600
005610* A CUSTOMER WITH AN UNRECOGNIZED TERMS CODE IS LEFT OUT OF
005620* THE TABLE ENTIRELY - ANY INVOICE THAT POINTS AT THEM THEN
005630* FAILS THE ORPHAN-CUSTOMER TEST IN 2021 AND IS ALSO
005640* SKIPPED, WHICH IS THE BEHAVIOR THIS SHOP WANTS.
005650     IF CUSTM-TERMS-IS-VALID
005660         ADD 1 TO ARW-CUST-COUNT
005670* TABLE IS BUILT IN FILE ORDER, NOT NAME OR TERMS ORDER - 5010
005680* SORTS IT INTO NAME ORDER LATER, ONLY WHEN A QUERY NEEDS IT.
005690         SET ARW-CUST-IDX TO ARW-CUST-COUNT
005700         MOVE CUSTM-FIRST-NAME TO ARW-CUST-FIRST-NAME (ARW-CUST-IDX)
005710         MOVE CUSTM-LAST-NAME  TO ARW-CUST-LAST-NAME  (ARW-CUST-IDX)
005720         MOVE CUSTM-TERMS      TO ARW-CUST-TERMS      (ARW-CUST-IDX)
005730         MOVE ZERO             TO ARW-CUST-VOLUME     (ARW-CUST-IDX)
005740* VOLUME STARTS AT ZERO AND IS BUILT UP ONE INVOICE AT A
005750* TIME IN 2021 AS THE INVOICE MASTER LOADS.
005760     ELSE
005770         MOVE WS-CUST-RECNO TO ARMSG-RECNO
005780         MOVE 'ARCUSTIN'    TO ARMSG-FILE
005790         STRING 'BAD TERMS CODE, SKIPPED CUSTOMER: '
005800                 CUSTM-FIRST-NAME ' ' CUSTM-LAST-NAME
005810                 DELIMITED BY SIZE INTO ARMSG-TEXT
005820* BAD TERMS CODE IS LOGGED BUT THE RUN CONTINUES - ONE BAD
005830* CUSTOMER SHOULD NOT STOP THE WHOLE BATCH.
005840         CALL 'AR-ERRLOG' USING ARMSG-AREA
005850     END-IF
005860
005870* READ AHEAD FOR THE NEXT PASS - RUNS WHETHER THE RECORD JUST
005880* PROCESSED LOADED CLEANLY OR WAS REJECTED ABOVE.
005890     READ AR-CUSTOMER-FILE
005900         AT END
005910             SET WS-CUST-EOF TO TRUE
005920     END-READ
005930
005940* READ AHEAD FOR THE NEXT PASS OF THE LOOP IN 2010.
005950 2011-EXIT. EXIT.
005960
005970*----------------------------------------------------------
005980* SAME PRIMING-READ / READ-PROCESS SHAPE AS 2010.
005990* ONE RECORD AT A TIME, NO LOOK-AHEAD BEYOND THE NEXT ROW.
006000*----------------------------------------------------------
006010 2020-LOAD-INVOICES.
006020
006030* PRIME THE FIRST INVOICE RECORD BEFORE THE UNTIL LOOP BELOW
006040* EVER TESTS WS-INVC-EOF, SAME SHAPE AS 2010 FOR CUSTOMERS.
006050     READ AR-INVOICE-FILE
006060         AT END
006070             SET WS-INVC-EOF TO TRUE
006080     END-READ
006090
006100* ONE PASS PER INVOICE RECORD UNTIL END OF FILE.
006110     PERFORM 2021-TAKE-ONE-INVOICE THRU 2021-EXIT
006120         UNTIL WS-INVC-EOF
006130
006140 2020-EXIT. EXIT.
006150
006160*----------------------------------------------------------
006170* 11/09/02 RD  NUMBER AND AMOUNT ARE CHECKED WITH A NUMERIC
006180*              CLASS TEST RATHER THAN BY ATTEMPTING THE ADD
006190*              AND TRAPPING A SIZE ERROR - KEEPS A BAD INVOICE
006200*              FROM EVER TOUCHING THE CUSTOMER VOLUME TOTAL.
006210* 05/09/05 RD  AMOUNT IS CHECKED ON THE INT/DEC BREAKOUT, NOT
006220*              THE WHOLE TEXT FIELD - THE DECIMAL POINT AT
006230*              POSITION 6 IS NOT A DIGIT.  LEADING SPACES IN
006240*              THE INTEGER PART ARE ZERO-FILLED FIRST SINCE
006250*              THE FIELD IS ZERO-SUPPRESSED ON THE MASTER.
006260* 08/02/05 RD  AR-0235 DATE-TEXT IS NOW CHECKED NUMERIC TOO -
006270*              A CORRUPTED DATE WAS SLIPPING THROUGH AND
006280*              BLOWING UP THE DUE-DATE ARITHMETIC LATER ON.
006290*----------------------------------------------------------
006300 2021-TAKE-ONE-INVOICE.
006310
006320* RECNO IDENTIFIES THE BAD RECORD IN THE WARNLOG MESSAGE,
006330* SAME AS WS-CUST-RECNO ABOVE.
006340     ADD 1 TO WS-INVC-RECNO.
006350     MOVE 'N' TO WS-FOUND-SW.
006360     INSPECT INVCM-AMOUNT-INT REPLACING ALL SPACE BY ZERO.         AR-0232
006370
006380* ALL FOUR FIELDS HAVE TO PASS BEFORE THE CUSTOMER LOOKUP
006390* EVEN RUNS - NO POINT MATCHING A CUSTOMER FOR A RECORD THAT
006400* IS GOING TO BE REJECTED ANYWAY.
006410     IF INVCM-NUMBER NUMERIC AND INVCM-AMOUNT-INT NUMERIC
006420             AND INVCM-AMOUNT-DEC NUMERIC
006430             AND INVCM-DATE-TEXT NUMERIC                           AR-0235
006440         PERFORM 2022-FIND-CUSTOMER THRU 2022-EXIT
006450     END-IF
006460
006470* WS-FOUND MEANS BOTH THE NUMERIC TESTS PASSED AND 2022
006480* MATCHED A CUSTOMER - THE INVOICE IS GOOD, ADD IT TO THE
006490* TABLE.
006500     IF WS-FOUND
006510         ADD 1 TO ARW-INVC-COUNT
006520         SET ARW-INVC-IDX TO ARW-INVC-COUNT
006530         MOVE INVCM-NUMBER     TO ARW-INVC-NUMBER   (ARW-INVC-IDX)
006540         MOVE ARW-CUST-IDX     TO ARW-INVC-CUST-IDX (ARW-INVC-IDX)
006550* THE EDIT-PICTURE REDEFINE IN COPYLIB-INVOICE IS MOVED
006560* HERE, NOT THE RAW TEXT FIELD - IT ALREADY CARRIES THE
006570* IMPLIED DECIMAL POINT IN THE RIGHT PLACE.
006580         MOVE INVCM-AMOUNT-EDIT
006590                               TO ARW-INVC-AMOUNT   (ARW-INVC-IDX)
006600* DATE AND PAID-DATE CARRY STRAIGHT ACROSS AS MMDDYY TEXT -
006610* THEY ARE BROKEN APART BY REFERENCE MODIFICATION WHEN A
006620* REPORT PARAGRAPH NEEDS THE PIECES, SEE 4030 AND 6013.
006630         MOVE INVCM-DATE-TEXT  TO ARW-INVC-DATE     (ARW-INVC-IDX)
006640         MOVE INVCM-PAID-DATE-TEXT
006650                               TO ARW-INVC-PAID-DATE (ARW-INVC-IDX)
006660* ROLL THIS INVOICE INTO ITS CUSTOMER'S RUNNING VOLUME TOTAL
006670* - QUERY 4 (7000) READS ARW-CUST-VOLUME DIRECTLY, IT DOES
006680* NOT RE-ADD THE INVOICE TABLE AT REPORT TIME.
006690         ADD ARW-INVC-AMOUNT (ARW-INVC-IDX)
006700             TO ARW-CUST-VOLUME (ARW-CUST-IDX)
006710* TRACK THE HIGHEST NUMBER SEEN SO FAR SO 2030 CAN FIGURE
006720* THE NEXT NUMBER TO HAND OUT - SEE THE NOTE ON THAT
006730* PARAGRAPH.
006740         IF INVCM-NUMBER > WS-HIGH-INVC-NUMBER
006750             MOVE INVCM-NUMBER TO WS-HIGH-INVC-NUMBER
006760         END-IF
006770     ELSE
006780         MOVE WS-INVC-RECNO TO ARMSG-RECNO
006790         MOVE 'ARINVIN'     TO ARMSG-FILE
006800* ONE MESSAGE COVERS BOTH A BAD NUMERIC FIELD AND A CUSTOMER
006810* NAME THAT IS NOT ON THE CUSTOMER MASTER - THE OPERATOR HAS
006820* TO GO LOOK AT THE SOURCE RECORD EITHER WAY.
006830         STRING 'BAD OR ORPHAN INVOICE, SKIPPED NUMBER: '
006840                 INVCM-NUMBER
006850                 DELIMITED BY SIZE INTO ARMSG-TEXT
006860         CALL 'AR-ERRLOG' USING ARMSG-AREA
006870     END-IF
006880
006890* SAME READ-AHEAD SHAPE AS 2011 ABOVE, ONE FILE OVER.
006900     READ AR-INVOICE-FILE
006910         AT END
006920             SET WS-INVC-EOF TO TRUE
006930     END-READ
006940
006950* READ AHEAD FOR THE NEXT PASS OF THE LOOP IN 2020.
006960 2021-EXIT. EXIT.
006970
006980*----------------------------------------------------------
006990* LINEAR SEARCH OF THE CUSTOMER TABLE BY NAME - THE INVOICE
007000* MASTER HAS NO CUSTOMER NUMBER, ONLY FIRST/LAST NAME, SO
007010* THERE IS NO FASTER WAY TO MATCH IT.
007020* NO CUSTOMER NUMBER IS CARRIED ANYWHERE ON THE INVOICE
007030* MASTER, ONLY THE TWO NAME FIELDS.
007040*----------------------------------------------------------
007050 2022-FIND-CUSTOMER.
007060
007070* RESET BOTH ON EVERY CALL - A STALE SWITCH OR INDEX LEFT OVER
007080* FROM THE PRIOR INVOICE'S LOOKUP WOULD GIVE A FALSE HIT.
007090     MOVE 'N' TO WS-FOUND-SW.
007100     SET ARW-CUST-IDX TO 1.
007110
007120* LOOP STOPS EITHER WHEN 2023 SETS THE FOUND SWITCH OR WHEN
007130* THE INDEX RUNS PAST THE LAST LOADED CUSTOMER.
007140     PERFORM 2023-TEST-ONE-CUSTOMER THRU 2023-EXIT
007150         UNTIL WS-FOUND OR ARW-CUST-IDX > ARW-CUST-COUNT
007160
007170 2022-EXIT. EXIT.
007180
007190*----------------------------------------------------------
007200* TESTS ONE TABLE ENTRY AND EITHER SETS THE FOUND SWITCH OR
007210* FALLS THROUGH TO LOOK AT THE NEXT ENTRY - SEE 2022 FOR THE
007220* CLEARS IT FOR THE NEXT PASS OF THE DRIVING LOOP.
007230* ADVANCES THE INDEX - THE LOOP IN 2022 STOPS ON EITHER.
007240*----------------------------------------------------------
007250 2023-TEST-ONE-CUSTOMER.
007260
007270* BOTH HALVES OF THE NAME HAVE TO MATCH ON THE SAME ENTRY -
007280* NEITHER FIELD ALONE IS UNIQUE ON THE CUSTOMER MASTER.
007290     IF INVCM-FIRST-NAME = ARW-CUST-FIRST-NAME (ARW-CUST-IDX)
007300         AND INVCM-LAST-NAME = ARW-CUST-LAST-NAME (ARW-CUST-IDX)
007310         SET WS-FOUND TO TRUE
007320     ELSE
007330* NO MATCH ON THIS ENTRY - MOVE ON TO THE NEXT CUSTOMER, THE
007340* DRIVING PERFORM IN 2022 STOPS THE LOOP ONCE THE INDEX RUNS
007350* PAST THE LAST ONE LOADED.
007360         SET ARW-CUST-IDX UP BY 1
007370     END-IF
007380
007390 2023-EXIT. EXIT.
007400
007410*----------------------------------------------------------
007420* ARW-NEXT-INVOICE-NUMBER = HIGHEST NUMBER ON THE MASTER
007430* PLUS ONE, OR 1 IF THE MASTER CAME UP EMPTY.  SEE THE NOTE
007440* ON 2000-LOAD-MASTERS - THIS HAS TO RUN AFTER THE SORT IN
007450* 2040 SO WS-HIGH-INVC-NUMBER IS ALREADY SETTLED, THOUGH IN
007460* FACT 2021 TRACKS THE HIGH NUMBER AS IT LOADS SO THE SORT
007470* ITSELF DOES NOT AFFECT THE ANSWER.
007480*----------------------------------------------------------
007490 2030-SET-NEXT-INVOICE-NO.
007500
007510* EMPTY MASTER IS A LEGITIMATE STARTING STATE, NOT AN ERROR -
007520* HANDLED AS ITS OWN CASE RATHER THAN LETTING THE COMPUTE
007530* BELOW RUN AGAINST A ZERO HIGH-WATER MARK.
007540     IF WS-HIGH-INVC-NUMBER = ZERO
007550         MOVE 1 TO ARW-NEXT-INVOICE-NUMBER
007560     ELSE
007570         COMPUTE ARW-NEXT-INVOICE-NUMBER = WS-HIGH-INVC-NUMBER + 1
007580     END-IF
007590
007600 2030-EXIT. EXIT.
007610
007620*----------------------------------------------------------
007630* 08/09/05 RD  AR-0236 THE INVOICE MASTER IS A CARD-IMAGE
007640*              FLAT FILE, NOT A KEYED FILE - NOTHING GUARANTEES
007650*              IT COMES OFF THE DECK IN NUMBER ORDER, SO SORT
007660*              THE TABLE HERE BEFORE QUERY 1 OR QUERY 2 EVER
007670*              WALKS IT.  SAME FIXED-PASS BUBBLE SORT IDIOM AS
007680*              5010 AND 6010 BELOW - NO CUST-IDX RENUMBERING
007690*              NEEDED, THIS SORT DOES NOT TOUCH THE CUSTOMER
007700*              TABLE.
007710*----------------------------------------------------------
007720 2040-SORT-INVOICES-BY-NUMBER.
007730
007740* ONLY WORTH SORTING IF THERE IS MORE THAN ONE ENTRY - A
007750* ONE-OR-ZERO-ROW TABLE IS ALREADY IN WHATEVER ORDER IT
007760* NEEDS TO BE IN.
007770     IF ARW-INVC-COUNT > 1
007780         PERFORM 2041-SORT-ONE-PASS THRU 2041-EXIT
007790             VARYING WS-SORT-I FROM 1 BY 1
007800             UNTIL WS-SORT-I > ARW-INVC-COUNT - 1
007810     END-IF
007820
007830 2040-EXIT. EXIT.
007840
007850*----------------------------------------------------------
007860* ONE FULL PASS OF THE BUBBLE SORT - THE UPPER BOUND SHRINKS
007870* BY ONE EVERY PASS SINCE THE LARGEST UNSORTED ENTRY IS
007880* GUARANTEED TO HAVE BUBBLED INTO PLACE BY THE END OF IT.
007890 2041-SORT-ONE-PASS.
007900
007910* WS-SORT-J DRIVES THE INNER PERFORM; WS-SORT-I ONLY
007920* CONTROLS HOW FAR THE UPPER BOUND HAS SHRUNK BY THIS PASS.
007930     PERFORM 2042-COMPARE-ADJACENT THRU 2042-EXIT
007940         VARYING WS-SORT-J FROM 1 BY 1
007950* SUBTRACTING WS-SORT-I FROM THE UPPER BOUND EACH TIME IS WHAT
007960* KEEPS THIS FROM RE-COMPARING THE ALREADY-SORTED TAIL OF THE
007970* TABLE ON EVERY SUBSEQUENT PASS.
007980         UNTIL WS-SORT-J > ARW-INVC-COUNT - WS-SORT-I
007990
008000 2041-EXIT. EXIT.
008010
008020*----------------------------------------------------------
008030 2042-COMPARE-ADJACENT.
008040
008050* ARW-INVC-IDX IS BORROWED AS A WORK POINTER TO THE SECOND
008060* HALF OF THE PAIR - IT IS NOT LEFT MEANINGFUL AFTER THIS
008070* PARAGRAPH RETURNS.
008080     SET ARW-INVC-IDX TO WS-SORT-J
008090     SET ARW-INVC-IDX UP BY 1
008100
008110* STRAIGHT NUMBER COMPARE, NOT A DATE KEY - THIS SORT PUTS
008120* THE TABLE IN INVOICE-NUMBER ORDER FOR QUERY 1 AND QUERY 2.
008130     IF ARW-INVC-NUMBER (ARW-INVC-IDX) <
008140             ARW-INVC-NUMBER (WS-SORT-J)
008150* THE WHOLE TABLE ENTRY SWAPS, NOT JUST THE NUMBER FIELD USED
008160* TO DECIDE THE SWAP - OTHERWISE THE AMOUNT, DATE AND PAID
008170* FLAG WOULD BE LEFT BEHIND WITH THE WRONG NUMBER.
008180         MOVE ARW-INVC-ENTRY (WS-SORT-J) TO ARW-INVC-ENTRY-HOLD
008190         MOVE ARW-INVC-ENTRY (ARW-INVC-IDX)
008200             TO ARW-INVC-ENTRY (WS-SORT-J)
008210         MOVE ARW-INVC-ENTRY-HOLD TO ARW-INVC-ENTRY (ARW-INVC-IDX)
008220     END-IF
008230
008240 2042-EXIT. EXIT.
008250
008260*----------------------------------------------------------
008270* SAME PRIMING-READ / READ-PROCESS SHAPE USED THROUGHOUT
008280* BY THIS PROGRAM FOR A FLAT SEQUENTIAL FILE WITH NO KEY.
008290* FOR A FLAT FILE WITH NO KEY TO POSITION ON.
008300* THIS PROGRAM FOR A FLAT SEQUENTIAL FILE.
008310*----------------------------------------------------------
008320 3000-PROCESS-REQUESTS.
008330
008340* PRIME THE FIRST REQUEST CARD BEFORE THE UNTIL LOOP BELOW
008350* EVER TESTS WS-REQ-EOF.
008360     READ AR-REQUEST-FILE
008370         AT END
008380             SET WS-REQ-EOF TO TRUE
008390     END-READ
008400
008410* ONE PASS OF THIS LOOP ANSWERS EXACTLY ONE REQUEST CARD,
008420* WHICHEVER OF THE FOUR QUERY CODES IT TURNS OUT TO BE.
008430     PERFORM 3010-RUN-ONE-REQUEST THRU 3010-EXIT
008440         UNTIL WS-REQ-EOF
008450
008460 3000-EXIT. EXIT.
008470
008480*----------------------------------------------------------
008490* REQ-CODE PICKS ONE OF THE FOUR QUERY SECTIONS BELOW - AN
008500* UNRECOGNIZED CODE IS LOGGED AND SKIPPED, IT DOES NOT STOP
008510* THE RUN.
008520* THE REJECTED CARD'S OWN TEXT GOES STRAIGHT INTO THE
008530* WARNLOG RATHER THAN HALT THE WHOLE BATCH RUN.
008540*----------------------------------------------------------
008550 3010-RUN-ONE-REQUEST.
008560
008570* EVALUATE TRUE / WHEN 88-LEVEL IS THE SHOP'S USUAL WAY OF
008580* CODING A REQUEST-CODE DISPATCH - KEEPS THE LITERAL VALUES
008590* OUT OF THE PROCEDURE DIVISION AND IN THE 88 DECLARATIONS
008600* WHERE THEY BELONG.
008610     EVALUATE TRUE
008620* QUERY 1 - CARD NAMES ONE CUSTOMER, WANTS THAT CUSTOMER'S
008630* OWN INVOICES ONLY.
008640         WHEN REQ-IS-CUST-INVOICES
008650             PERFORM 4000-RUN-CUST-INVOICES THRU 4000-EXIT
008660* QUERY 2 - EVERY CUSTOMER, NAME ORDER, WITH SUBTOTALS.
008670         WHEN REQ-IS-BY-CUSTOMER
008680             PERFORM 5000-RUN-BY-CUSTOMER THRU 5000-EXIT
008690* QUERY 3 - CARD NAMES AN AS-OF DATE, WANTS EVERY INVOICE
008700* OVERDUE AS OF THAT DATE.
008710         WHEN REQ-IS-OVERDUE
008720             PERFORM 6000-RUN-OVERDUE THRU 6000-EXIT
008730* QUERY 4 - EVERY CUSTOMER, HIGHEST BILLED VOLUME FIRST.
008740         WHEN REQ-IS-BY-VOLUME
008750             PERFORM 7000-RUN-BY-VOLUME THRU 7000-EXIT
008760         WHEN OTHER
008770             MOVE 'ARREQIN'  TO ARMSG-FILE
008780* UNKNOWN CODE - THE TEXT OF THE BAD CODE ITSELF BECOMES THE
008790* WARNLOG MESSAGE, THERE IS NOTHING MORE USEFUL TO SAY.
008800             MOVE REQ-CODE   TO ARMSG-TEXT
008810             CALL 'AR-ERRLOG' USING ARMSG-AREA
008820     END-EVALUATE
008830
008840* READ AHEAD FOR THE NEXT REQUEST CARD, SAME SHAPE AS THE
008850* PRIMING READS FOR THE TWO MASTERS ABOVE.
008860     READ AR-REQUEST-FILE
008870         AT END
008880             SET WS-REQ-EOF TO TRUE
008890     END-READ
008900
008910 3010-EXIT. EXIT.
008920
008930*----------------------------------------------------------
008940* QUERY 1 - INVOICES FOR ONE CUSTOMER, ASCENDING BY NUMBER.
008950* THE TABLE IS IN NUMBER ORDER BECAUSE 2040-SORT-INVOICES-BY-
008960* NUMBER PUT IT THAT WAY AT LOAD TIME - AR-0236.  DO NOT
008970* REMOVE THAT SORT, THE MASTER FILE ITSELF IS NOT KEYED.
008980*----------------------------------------------------------
008990 4000-RUN-CUST-INVOICES.
009000
009010* HEADING IS BUILT AND WRITTEN FIRST, BEFORE ANY DETAIL LINE
009020* - REQ-CUSTOMER-NAME BECOMES THE HEADING'S PARAMETER VALUE
009030* SO THE READER KNOWS WHICH CUSTOMER THIS RUN OF QUERY 1
009040* ANSWERED.
009050     MOVE 'INVOICES FOR CUSTOMER' TO WS-HDG-TITLE
009060     MOVE 'CUSTOMER: '            TO WS-HDG-PARM-LABEL
009070     MOVE REQ-CUSTOMER-NAME       TO WS-HDG-PARM-VALUE
009080     MOVE WS-HEADING-LINE         TO RPT-LINE
009090     WRITE RPT-LINE
009100
009110* DETAIL-COUNT IS NOT PRINTED BY THIS QUERY, BUT IT IS STILL
009120* RESET AND BUMPED BELOW FOR CONSISTENCY WITH THE OTHER
009130* THREE QUERIES' PARAGRAPHS.
009140     MOVE ZERO TO WS-DETAIL-COUNT
009150     SET ARW-INVC-IDX TO 1
009160
009170* WALK THE WHOLE INVOICE TABLE IN NUMBER ORDER AND PRINT
009180* EVERY ONE THAT BELONGS TO THE REQUESTED CUSTOMER - THE
009190* TABLE IS NOT INDEXED BY CUSTOMER SO EVERY ENTRY HAS TO BE
009200* LOOKED AT.
009210     PERFORM 4010-TEST-ONE-INVOICE THRU 4010-EXIT
009220         UNTIL ARW-INVC-IDX > ARW-INVC-COUNT
009230
009240 4000-EXIT. EXIT.
009250
009260*----------------------------------------------------------
009270* BUILD THE OWNING CUSTOMER'S FULL NAME AND COMPARE IT
009280* AGAINST THE NAME ON THE REQUEST RECORD - A MATCH PRINTS A
009290* DETAIL LINE.
009300* THE BUILT NAME HAS TO MATCH CHARACTER FOR CHARACTER
009310* WITH THE VALUE GIVEN ON THE REQUEST CARD.
009320*----------------------------------------------------------
009330 4010-TEST-ONE-INVOICE.
009340
009350* ARW-INVC-CUST-IDX WAS SET WHEN THE INVOICE LOADED IN 2021
009360* - POINTS STRAIGHT AT THE OWNING CUSTOMER'S ROW, NO SEARCH
009370* NEEDED HERE.
009380     SET ARW-CUST-IDX TO ARW-INVC-CUST-IDX (ARW-INVC-IDX)
009390     PERFORM 4020-BUILD-FULL-NAME THRU 4020-EXIT
009400
009410* FULL NAME, NOT JUST LAST NAME, HAS TO MATCH - REQ-
009420* CUSTOMER-NAME CARRIES BOTH HALVES THE SAME WAY 4020 BUILDS
009430* THEM.
009440     IF ARW-FULL-NAME = REQ-CUSTOMER-NAME
009450         PERFORM 4030-WRITE-DETAIL THRU 4030-EXIT
009460         ADD 1 TO WS-DETAIL-COUNT
009470     END-IF
009480
009490* BUMPED REGARDLESS OF WHETHER THIS ENTRY MATCHED - EVERY
009500* ROW IN THE TABLE GETS LOOKED AT EXACTLY ONCE.
009510     SET ARW-INVC-IDX UP BY 1
009520
009530 4010-EXIT. EXIT.
009540
009550*----------------------------------------------------------
009560* FIRST + SPACE + LAST, TRIMMED - SHARED BY ALL FOUR QUERIES
009570* SO THE NAME IS BUILT THE SAME WAY NO MATTER WHICH QUERY CALLS.
009580* A TRAILING SPACE LEFT OVER FROM A SHORT FIRST NAME.
009590* SO THE NAME IS BUILT THE SAME WAY EVERYWHERE IT PRINTS.
009600*----------------------------------------------------------
009610 4020-BUILD-FULL-NAME.
009620
009630* CLEARED BEFORE THE STRING BELOW SO A SHORTER NAME ON A
009640* LATER CALL DOES NOT LEAVE TRAILING CHARACTERS FROM A
009650* LONGER NAME BUILT ON AN EARLIER CALL.
009660     MOVE SPACES TO ARW-FULL-NAME
009670     STRING ARW-CUST-FIRST-NAME (ARW-CUST-IDX) DELIMITED BY SPACE
009680             ' ' DELIMITED BY SIZE
009690             ARW-CUST-LAST-NAME (ARW-CUST-IDX) DELIMITED BY SPACE
009700             INTO ARW-FULL-NAME
009710
009720 4020-EXIT. EXIT.
009730
009740*----------------------------------------------------------
009750* COMMON DETAIL-LINE BUILDER, USED BY QUERY 1 AND QUERY 3.
009760* NEITHER QUERY 2 NOR QUERY 4 CALLS THIS PARAGRAPH DIRECTLY.
009770*----------------------------------------------------------
009780* ARW-INVC-DATE / ARW-INVC-PAID-DATE ARE CARRIED MMDDYY, 6
009790* DIGITS, NO SEPARATORS - PULLED APART BY REFERENCE
009800* MODIFICATION, NOT A REDEFINES, SINCE THE SAME TABLE ENTRY
009810* HOLDS BOTH AN ISSUE DATE AND, WHEN PRESENT, A PAID DATE.
009820 4030-WRITE-DETAIL.
009830
009840* NUMBER, NAME AND AMOUNT MOVE STRAIGHT ACROSS INTO THE
009850* PRINT LINE - NO EDITING NEEDED, THE PICTURE CLAUSES ON WS-
009860* DETAIL- LINE DO THE ZERO SUPPRESSION AND COMMA INSERTION.
009870     MOVE ARW-INVC-NUMBER (ARW-INVC-IDX) TO WS-DTL-NUMBER
009880     MOVE ARW-FULL-NAME                  TO WS-DTL-NAME
009890     MOVE ARW-INVC-AMOUNT (ARW-INVC-IDX) TO WS-DTL-AMOUNT
009900
009910* PULL THE ISSUE DATE APART BY REFERENCE MODIFICATION AND
009920* RESTRING IT CCYY-MM-DD FOR THE REPORT - THE MASTER ONLY
009930* CARRIES A 2-DIGIT YEAR, WINDOWED TO 20XX PER THE Y2K
009940* REVIEW NOTED IN THE CHANGE LOG.
009950     MOVE ARW-INVC-DATE (ARW-INVC-IDX) (1:2) TO WS-ISSUE-MM
009960     MOVE ARW-INVC-DATE (ARW-INVC-IDX) (3:2) TO WS-ISSUE-DD
009970     MOVE ARW-INVC-DATE (ARW-INVC-IDX) (5:2) TO WS-MOD-REM
009980     COMPUTE WS-ISSUE-CCYY = 2000 + WS-MOD-REM
009990
010000* SAME CCYY-MM-DD RESTRING AS THE MMDDYY-TO-KEY WORK IN 6013
010010* AND 6030 - REPEATED HERE SINCE THIS ONE BUILDS A PRINT
010020* FIELD, NOT A COMPARE KEY.
010030     STRING WS-ISSUE-CCYY '-' WS-ISSUE-MM '-' WS-ISSUE-DD
010040         DELIMITED BY SIZE INTO WS-DTL-DATE
010050
010060* AN UNPAID INVOICE HAS NO PAID-DATE TO FORMAT - PRINT THE
010070* WORD UNPAID INSTEAD OF TRYING TO BREAK APART A BLANK
010080* FIELD.
010090     IF ARW-INVC-UNPAID (ARW-INVC-IDX)
010100         MOVE 'UNPAID' TO WS-DTL-PAID
010110     ELSE
010120* SAME MMDDYY-TO-CCYY-MM-DD RESTRING AS THE ISSUE DATE
010130* ABOVE, JUST AGAINST THE PAID-DATE FIELD INSTEAD.
010140         MOVE ARW-INVC-PAID-DATE (ARW-INVC-IDX) (1:2)
010150             TO WS-ISSUE-MM
010160         MOVE ARW-INVC-PAID-DATE (ARW-INVC-IDX) (3:2)
010170             TO WS-ISSUE-DD
010180         MOVE ARW-INVC-PAID-DATE (ARW-INVC-IDX) (5:2)
010190             TO WS-MOD-REM
010200         COMPUTE WS-ISSUE-CCYY = 2000 + WS-MOD-REM
010210         STRING WS-ISSUE-CCYY '-' WS-ISSUE-MM '-' WS-ISSUE-DD
010220             DELIMITED BY SIZE INTO WS-DTL-PAID
010230     END-IF
010240
010250* WS-DETAIL-LINE IS BUILT IN WORKING STORAGE AND MOVED TO
010260* THE FD RECORD ONLY AT THE END - KEEPS THE FORMATTING LOGIC
010270* ABOVE FROM TOUCHING THE FILE BUFFER DIRECTLY.
010280     MOVE WS-DETAIL-LINE TO RPT-LINE
010290     WRITE RPT-LINE
010300
010310 4030-EXIT. EXIT.
010320
010330*----------------------------------------------------------
010340* QUERY 2 - ALL CUSTOMERS, LAST+FIRST NAME ORDER, WITH EACH
010350* CUSTOMER'S INVOICES (NUMBER ORDER) UNDERNEATH - A CLASSIC
010360* CONTROL-BREAK REPORT, CUSTOMER IS THE BREAK FIELD.
010370* THE BREAK COMES BETWEEN CUSTOMERS, NOT BETWEEN INVOICES -
010380* 5020 DRIVES ONE CUSTOMER AT A TIME THROUGH 5030.
010390*----------------------------------------------------------
010400* QUERY 2 PRINTS EVERY CUSTOMER, NOT JUST ONE, SO THE
010410* ONE CUSTOMER AT A TIME IN 5020 CARRIES NO PARAMETER VALUE.
010420* HEADING CARRIES NO PARAMETER VALUE AT ALL.
010430* HEADING CARRIES NO PARAMETER VALUE THE WAY QUERY 1'S DOES.
010440*----------------------------------------------------------
010450 5000-RUN-BY-CUSTOMER.
010460
010470* QUERY 2 PRINTS EVERY CUSTOMER IN ONE PASS, SO ITS HEADING
010480* IS WRITTEN ONCE HERE RATHER THAN RE-WRITTEN PER CUSTOMER -
010490* THE PER-CUSTOMER HEADING BELOW (5020) IS A SEPARATE,
010500* SMALLER LINE.
010510     MOVE 'INVOICES BY CUSTOMER' TO WS-HDG-TITLE
010520     MOVE SPACES                 TO WS-HDG-PARM-LABEL
010530                                     WS-HDG-PARM-VALUE
010540     MOVE WS-HEADING-LINE        TO RPT-LINE
010550     WRITE RPT-LINE
010560
010570* SORT BEFORE WALKING THE TABLE - THE CUSTOMER MASTER IS
010580* LOADED IN FILE ORDER, WHICH IS WHATEVER ORDER THE CARDS
010590* WERE KEYED IN, NOT NAME ORDER.
010600     PERFORM 5010-SORT-CUSTOMERS THRU 5010-EXIT
010610
010620* GRAND TOTALS ACCUMULATE ACROSS EVERY CUSTOMER PRINTED BY
010630* THIS QUERY - RESET ONCE HERE, ADDED TO BY 5050 FOR EACH
010640* CUSTOMER.
010650     MOVE ZERO TO WS-GRAND-COUNT WS-GRAND-TOTAL-AMT
010660     SET ARW-CUST-IDX TO 1
010670
010680* ONE PASS PER CUSTOMER, LOW INDEX TO HIGH - NOW IN SORTED
010690* ORDER.
010700     PERFORM 5020-RUN-ONE-CUSTOMER THRU 5020-EXIT
010710         UNTIL ARW-CUST-IDX > ARW-CUST-COUNT
010720
010730* PRINTED ONCE, AFTER EVERY CUSTOMER HAS BEEN WALKED BY THE
010740* PERFORM ABOVE - NOT INSIDE THE PER-CUSTOMER LOOP.
010750     PERFORM 5060-WRITE-GRAND-TOTAL THRU 5060-EXIT
010760
010770 5000-EXIT. EXIT.
010780
010790*----------------------------------------------------------
010800* A STRAIGHT BUBBLE SORT OF THE CUSTOMER TABLE IN PLACE - THE
010810* TABLE IS AT MOST 1000 ENTRIES, SEE ARTABLES - BY LAST NAME
010820* THEN FIRST NAME, SWAPPING THE INVOICE TABLE'S CUST-IDX TIES
010830* ALONG WITH THE CUSTOMER ENTRY SO INVOICES STAY ATTACHED.
010840*----------------------------------------------------------
010850* FIXED NUMBER OF PASSES - COUNT-1 PASSES ALWAYS FINISHES A
010860* BUBBLE SORT, NO SWAP FLAG NEEDED.
010870 5010-SORT-CUSTOMERS.
010880
010890* SAME GUARD AS 2041'S - NO POINT SORTING A TABLE OF ONE OR
010900* ZERO ENTRIES.
010910     IF ARW-CUST-COUNT > 1
010920         PERFORM 5011-SORT-ONE-PASS THRU 5011-EXIT
010930             VARYING WS-SORT-I FROM 1 BY 1
010940             UNTIL WS-SORT-I > ARW-CUST-COUNT - 1
010950     END-IF
010960
010970 5010-EXIT. EXIT.
010980
010990*----------------------------------------------------------
011000* ONE PASS OF THE BUBBLE SORT - COMPARES EVERY STILL-
011010* UNSETTLED ADJACENT PAIR ONCE, SAME SHAPE AS 2041 AND 6011.
011020* SAME SHAPE AS THE INVOICE SORT'S ONE-PASS PARAGRAPH.
011030* UNSETTLED ADJACENT PAIR ONCE.
011040*----------------------------------------------------------
011050 5011-SORT-ONE-PASS.
011060
011070* SAME VARYING-DRIVEN INNER PERFORM SHAPE AS 2041/2042, NOW
011080* SORTING THE CUSTOMER TABLE BY NAME INSTEAD OF THE INVOICE
011090* TABLE BY NUMBER.
011100     PERFORM 5012-COMPARE-ADJACENT THRU 5012-EXIT
011110         VARYING WS-SORT-J FROM 1 BY 1
011120         UNTIL WS-SORT-J > ARW-CUST-COUNT - WS-SORT-I
011130
011140 5011-EXIT. EXIT.
011150
011160*----------------------------------------------------------
011170* COMPARE ONE ADJACENT PAIR AND SWAP IF THE LOWER-INDEXED
011180* ENTRY OF THE PAIR SORTS AFTER THE HIGHER-INDEXED ONE.
011190* ENTRY OF THE TWO BELONGS AHEAD OF THE OTHER.
011200* ENTRY SORTS AFTER THE HIGHER-INDEXED ONE.
011210*----------------------------------------------------------
011220 5012-COMPARE-ADJACENT.
011230
011240* SAME BORROWED-WORK-POINTER IDIOM AS 2042 - ARW-CUST-IDX
011250* POINTS AT THE SECOND HALF OF THE PAIR FOR THE DURATION OF
011260* THIS PARAGRAPH ONLY.
011270     SET ARW-CUST-IDX TO WS-SORT-J
011280     SET ARW-CUST-IDX UP BY 1
011290
011300* LAST NAME COMPARED FIRST, FIRST NAME ONLY AS A TIEBREAKER
011310* WHEN TWO CUSTOMERS SHARE A LAST NAME - STANDARD
011320* MAJOR/MINOR SORT KEY ORDER.
011330     IF ARW-CUST-LAST-NAME (ARW-CUST-IDX) <
011340             ARW-CUST-LAST-NAME (WS-SORT-J)
011350         OR (ARW-CUST-LAST-NAME (ARW-CUST-IDX) =
011360                 ARW-CUST-LAST-NAME (WS-SORT-J)
011370             AND ARW-CUST-FIRST-NAME (ARW-CUST-IDX) <
011380                 ARW-CUST-FIRST-NAME (WS-SORT-J))
011390         PERFORM 5013-SWAP-CUSTOMERS THRU 5013-EXIT
011400     END-IF
011410
011420 5012-EXIT. EXIT.
011430
011440*----------------------------------------------------------
011450* THREE-WAY MOVE THROUGH THE HOLD AREA IN ARTABLES - A
011460* DIRECT MOVE OF ONE TABLE ENTRY OVER ANOTHER WOULD LOSE THE
011470* SECOND ONE'S VALUES BEFORE THEY COULD BE SAVED.
011480* THE FIRST ENTRY HAS TO BE PARKED IN THE HOLD AREA BEFORE
011490* IT IS OVERWRITTEN, SAME AS EVERY OTHER SORT IN THIS PROGRAM.
011500*----------------------------------------------------------
011510 5013-SWAP-CUSTOMERS.
011520
011530* SAME THREE-WAY HOLD-AREA SWAP IDIOM USED BY EVERY OTHER
011540* SORT IN THIS PROGRAM - A DIRECT MOVE OF ONE ENTRY OVER THE
011550* OTHER WOULD DESTROY IT BEFORE IT COULD BE SAVED.
011560     MOVE ARW-CUST-ENTRY (WS-SORT-J) TO ARW-CUST-ENTRY-HOLD
011570     MOVE ARW-CUST-ENTRY (ARW-CUST-IDX)
011580         TO ARW-CUST-ENTRY (WS-SORT-J)
011590     MOVE ARW-CUST-ENTRY-HOLD TO ARW-CUST-ENTRY (ARW-CUST-IDX)
011600
011610* EVERY SWAP OF TWO CUSTOMER ROWS HAS TO BE FOLLOWED BY A
011620* FULL WALK OF THE INVOICE TABLE FIXING UP CUST-IDX
011630* POINTERS, OR INVOICES WOULD SILENTLY ATTACH TO THE WRONG
011640* CUSTOMER AFTER THE SORT FINISHES.
011650     PERFORM 5014-RENUMBER-ONE-INVOICE THRU 5014-EXIT
011660         VARYING WS-SORT-K FROM 1 BY 1
011670         UNTIL WS-SORT-K > ARW-INVC-COUNT
011680
011690 5013-EXIT. EXIT.
011700
011710*----------------------------------------------------------
011720* SWAPPING TWO CUSTOMER-TABLE ENTRIES LEAVES EVERY INVOICE'S
011730* ARW-INVC-CUST-IDX POINTING AT THE WRONG ROW UNLESS IT IS
011740* FIXED UP HERE, ONE INVOICE AT A TIME, FOR EVERY SWAP.
011750* SKIPPING THIS STEP WOULD LEAVE EVERY FIXED-UP POINTER
011760* STALE AND TWO INVOICES WOULD SILENTLY CHANGE OWNERS.
011770*----------------------------------------------------------
011780 5014-RENUMBER-ONE-INVOICE.
011790
011800* TWO CASES, NOT ONE - AN INVOICE COULD HAVE BEEN POINTING
011810* AT EITHER HALF OF THE SWAPPED PAIR, AND ONLY ONE OF THE
011820* TWO TESTS BELOW CAN BE TRUE FOR ANY GIVEN INVOICE.
011830     IF ARW-INVC-CUST-IDX (WS-SORT-K) = WS-SORT-J
011840         MOVE ARW-CUST-IDX TO ARW-INVC-CUST-IDX (WS-SORT-K)
011850     ELSE
011860         IF ARW-INVC-CUST-IDX (WS-SORT-K) = ARW-CUST-IDX
011870             MOVE WS-SORT-J TO ARW-INVC-CUST-IDX (WS-SORT-K)
011880         END-IF
011890     END-IF
011900
011910 5014-EXIT. EXIT.
011920
011930*----------------------------------------------------------
011940* PRINT THE CUSTOMER HEADING LINE, THEN EVERY INVOICE THAT
011950* BELONGS TO THIS CUSTOMER, THEN THE CUSTOMER'S SUBTOTAL -
011960* THE CONTROL-BREAK LOGIC IS DRIVEN BY THE OUTER PERFORM IN
011970* 5000 MOVING TO THE NEXT CUSTOMER, NOT BY COMPARING A BREAK
011980* FIELD.
011990*----------------------------------------------------------
012000 5020-RUN-ONE-CUSTOMER.
012010
012020* NAME IS BUILT ONCE PER CUSTOMER HERE, NOT RECOMPUTED FOR
012030* EVERY INVOICE THAT CUSTOMER OWNS.
012040     PERFORM 4020-BUILD-FULL-NAME THRU 4020-EXIT
012050     MOVE ARW-FULL-NAME TO WS-CHD-NAME
012060     MOVE 'TERMS: '     TO WS-CHD-TERMS-LABEL
012070     MOVE ARW-CUST-TERMS (ARW-CUST-IDX) TO WS-CHD-TERMS
012080     MOVE WS-CUST-HEADING-LINE TO RPT-LINE
012090     WRITE RPT-LINE
012100
012110* BOTH RESET TOGETHER AT THE TOP OF EACH CUSTOMER - DETAIL-
012120* COUNT AND CUST-TOTAL-AMT ONLY EVER COVER THE ONE CUSTOMER
012130* CURRENTLY BEING WALKED.
012140     MOVE ZERO TO WS-DETAIL-COUNT WS-CUST-TOTAL-AMT
012150     SET ARW-INVC-IDX TO 1
012160
012170* SCAN THE WHOLE INVOICE TABLE FOR THIS CUSTOMER'S ENTRIES -
012180* SAME LINEAR SCAN APPROACH AS QUERY 1, THE TABLE CARRIES NO
012190* INDEX BY CUSTOMER.
012200     PERFORM 5030-TEST-ONE-INVOICE THRU 5030-EXIT
012210         UNTIL ARW-INVC-IDX > ARW-INVC-COUNT
012220
012230* SUBTOTAL IS WRITTEN AFTER EVERY INVOICE FOR THIS CUSTOMER
012240* HAS BEEN TESTED, NOT BEFORE.
012250     PERFORM 5050-WRITE-CUST-TOTAL THRU 5050-EXIT
012260
012270* BUMPED LAST, AFTER THE SUBTOTAL HAS BEEN WRITTEN AND
012280* ROLLED INTO THE GRAND TOTAL.
012290     SET ARW-CUST-IDX UP BY 1
012300
012310 5020-EXIT. EXIT.
012320
012330*----------------------------------------------------------
012340* PRINT AND TOTAL ONE INVOICE IF IT BELONGS TO THE CUSTOMER
012350* CURRENTLY BEING WALKED BY 5020, ELSE LEAVES IT ALONE.
012360* OTHERWISE LEAVES THE RUNNING TOTALS UNTOUCHED.
012370* CURRENTLY BEING WALKED BY 5020.
012380*----------------------------------------------------------
012390 5030-TEST-ONE-INVOICE.
012400
012410* LINEAR SCAN OF THE WHOLE INVOICE TABLE FOR EVERY CUSTOMER,
012420* SAME AS QUERY 1 - THE TABLE CARRIES NO INDEX BY CUSTOMER
012430* TO SPEED THIS UP.
012440     IF ARW-INVC-CUST-IDX (ARW-INVC-IDX) = ARW-CUST-IDX
012450         PERFORM 4030-WRITE-DETAIL THRU 4030-EXIT
012460         ADD 1 TO WS-DETAIL-COUNT
012470         ADD ARW-INVC-AMOUNT (ARW-INVC-IDX) TO WS-CUST-TOTAL-AMT
012480     END-IF
012490
012500* BUMPED WHETHER OR NOT THIS ENTRY BELONGED TO THE CUSTOMER
012510* CURRENTLY BEING WALKED.
012520     SET ARW-INVC-IDX UP BY 1
012530
012540 5030-EXIT. EXIT.
012550
012560*----------------------------------------------------------
012570* PRINT THE SUBTOTAL LINE FOR ONE CUSTOMER AND ROLL ITS
012580* COUNT AND AMOUNT INTO THE RUN'S GRAND TOTAL IN 5060.
012590* SAME TWO FIGURES THE GRAND TOTAL LINE LATER SUMS.
012600* COUNT AND AMOUNT INTO THE RUN'S GRAND TOTAL.
012610*----------------------------------------------------------
012620 5050-WRITE-CUST-TOTAL.
012630
012640* COUNT AND AMOUNT MOVE STRAIGHT ACROSS INTO THE EDITED
012650* SUBTOTAL LINE FIELDS - THE PICTURE CLAUSES ON WS-CUST-
012660* TOTAL-LINE DO THE ZERO SUPPRESSION.
012670     MOVE WS-DETAIL-COUNT  TO WS-CTL-COUNT
012680     MOVE WS-CUST-TOTAL-AMT TO WS-CTL-AMOUNT
012690     MOVE WS-CUST-TOTAL-LINE TO RPT-LINE
012700     WRITE RPT-LINE
012710
012720* ROLLED INTO THE GRAND TOTAL IMMEDIATELY AFTER THE SUBTOTAL
012730* LINE IS WRITTEN, SO A LATER CUSTOMER'S RESET OF DETAIL-
012740* COUNT CANNOT LOSE THIS CUSTOMER'S FIGURES.
012750     ADD WS-DETAIL-COUNT   TO WS-GRAND-COUNT
012760     ADD WS-CUST-TOTAL-AMT TO WS-GRAND-TOTAL-AMT
012770
012780 5050-EXIT. EXIT.
012790
012800*----------------------------------------------------------
012810* PRINTED ONCE, AFTER THE LAST CUSTOMER - THE FINAL LINE OF
012820* QUERY 2'S OUTPUT.
012830* SUMS EVERY CUSTOMER'S OWN SUBTOTAL FROM WS-CUST-TOTAL-LINE,
012840* NOT RECOMPUTED FROM THE INVOICE TABLE AT THIS POINT.
012850*----------------------------------------------------------
012860 5060-WRITE-GRAND-TOTAL.
012870
012880* SAME MOVE-TO-EDITED-FIELD PATTERN AS THE SUBTOTAL LINE
012890* ABOVE, ONE LEVEL UP - TOTALS ACROSS EVERY CUSTOMER INSTEAD
012900* OF JUST ONE.
012910     MOVE WS-GRAND-COUNT     TO WS-GTL-COUNT
012920     MOVE WS-GRAND-TOTAL-AMT TO WS-GTL-AMOUNT
012930     MOVE WS-GRAND-TOTAL-LINE TO RPT-LINE
012940     WRITE RPT-LINE
012950
012960 5060-EXIT. EXIT.
012970
012980*----------------------------------------------------------
012990* QUERY 3 - OVERDUE AS OF A GIVEN DATE, ASCENDING BY INVOICE
013000* DATE, SO THE OLDEST OVERDUE INVOICE READS FIRST.
013010* NUMBER, SO THE OLDEST OVERDUE INVOICE PRINTS FIRST.
013020* DATE.  03/17/87 ORIGINAL; 04/18/05 RD FIXED SORT FIELD.
013030*----------------------------------------------------------
013040 6000-RUN-OVERDUE.
013050
013060* QUERY 3, LIKE QUERY 1, NAMES A SINGLE PARAMETER ON ITS
013070* HEADING - HERE THE AS-OF DATE RATHER THAN A CUSTOMER NAME.
013080     MOVE 'OVERDUE INVOICES'  TO WS-HDG-TITLE
013090     MOVE 'AS OF: '           TO WS-HDG-PARM-LABEL
013100* REQ-AS-OF-DATE PRINTS ON THE HEADING SO THE READER KNOWS
013110* WHAT CUTOFF DATE THE REPORT WAS RUN AGAINST.
013120     MOVE REQ-AS-OF-DATE      TO WS-HDG-PARM-VALUE
013130     MOVE WS-HEADING-LINE     TO RPT-LINE
013140     WRITE RPT-LINE
013150
013160* BUILD A CCYYMMDD COMPARE KEY FROM THE REQUEST'S AS-OF-
013170* DATE, SAME SHAPE AS THE DUE-DATE KEY 6030 COMPUTES FOR
013180* EACH INVOICE - A STRAIGHT NUMERIC COMPARE OF TWO CCYYMMDD
013190* KEYS SORTS CORRECTLY, A MMDDYY TEXT COMPARE DOES NOT.
013200     COMPUTE ARW-AS-OF-DATE =
013210         REQ-AOD-CCYY * 10000 + REQ-AOD-MM * 100 + REQ-AOD-DD
013220
013230* SORT BY INVOICE DATE BEFORE WALKING - THIS QUERY PROMISES
013240* OLDEST-OVERDUE-FIRST ORDER, NOT INVOICE-NUMBER ORDER.
013250     PERFORM 6010-SORT-INVOICES-BY-DATE THRU 6010-EXIT
013260
013270* RESET ONCE BEFORE THE SORT AND THE SCAN BELOW, SAME HABIT
013280* AS QUERY 1 AND QUERY 2.
013290     MOVE ZERO TO WS-DETAIL-COUNT
013300     SET ARW-INVC-IDX TO 1
013310
013320* ONE PASS PER INVOICE, NOW IN DATE ORDER, TESTING EACH FOR
013330* UNPAID-AND-PAST-DUE.
013340     PERFORM 6020-TEST-ONE-INVOICE THRU 6020-EXIT
013350         UNTIL ARW-INVC-IDX > ARW-INVC-COUNT
013360
013370 6000-EXIT. EXIT.
013380
013390*----------------------------------------------------------
013400* SAME BUBBLE-SORT IDIOM AS 5010, BY INVOICE DATE ASCENDING -
013410* ARW-INVC-DATE IS MMDDYY, NOT CALENDAR ORDER, SO THE COMPARE
013420* BUILDS A CCYYMMDD KEY FOR EACH SIDE BEFORE TESTING.
013430* ONE PAIR OF ADJACENT TABLE ENTRIES IS COMPARED PER CALL TO
013440* 6012, SAME AS EVERY OTHER BUBBLE SORT IN THIS PROGRAM.
013450*----------------------------------------------------------
013460 6010-SORT-INVOICES-BY-DATE.
013470
013480* SAME ONE-OR-ZERO-ROWS GUARD AS EVERY OTHER SORT PARAGRAPH
013490* IN THIS PROGRAM.
013500     IF ARW-INVC-COUNT > 1
013510         PERFORM 6011-SORT-ONE-PASS THRU 6011-EXIT
013520             VARYING WS-SORT-I FROM 1 BY 1
013530* ARW-INVC-COUNT - 1 PASSES IS ALWAYS ENOUGH TO FULLY SORT A
013540* TABLE THIS SIZE - ONE LESS PASS THAN THE NUMBER OF ROWS.
013550             UNTIL WS-SORT-I > ARW-INVC-COUNT - 1
013560     END-IF
013570
013580 6010-EXIT. EXIT.
013590
013600*----------------------------------------------------------
013610 6011-SORT-ONE-PASS.
013620
013630* SAME VARYING-DRIVEN INNER PERFORM SHAPE AS 2041/2042 AND
013640* 5011/5012 - THIS TIME COMPARING BUILT DATE KEYS RATHER
013650* THAN A STORED FIELD DIRECTLY.
013660     PERFORM 6012-COMPARE-ADJACENT THRU 6012-EXIT
013670         VARYING WS-SORT-J FROM 1 BY 1
013680* STOPS ONE ELEMENT SHORT OF THE SHRINKING UPPER BOUND FOR
013690* THE SAME REASON AS 2041 - THE TAIL IS ALREADY IN ORDER.
013700         UNTIL WS-SORT-J > ARW-INVC-COUNT - WS-SORT-I
013710
013720 6011-EXIT. EXIT.
013730
013740*----------------------------------------------------------
013750 6012-COMPARE-ADJACENT.
013760
013770* BUILD THE LOWER-INDEXED SIDE'S KEY FIRST AND PARK IT IN
013780* SORT-KEY-2 - 6013 ONLY EVER LEAVES ITS ANSWER IN SORT-KEY-1,
013790* SO THE TWO SIDES HAVE TO BE BUILT ONE AT A TIME.
013800     SET ARW-INVC-IDX TO WS-SORT-J
013810     PERFORM 6013-BUILD-DATE-KEY THRU 6013-EXIT
013820     MOVE WS-SORT-KEY-1 TO WS-SORT-KEY-2
013830
013840* NOW BUILD THE HIGHER-INDEXED SIDE'S KEY, LEFT IN SORT-KEY-1.
013850     SET ARW-INVC-IDX TO WS-SORT-J
013860* ONE UP FROM WS-SORT-J, NOT A FRESH SUBSCRIPT - SAME PAIRING
013870* AS 2042 AND 7012 USE FOR THEIR OWN ADJACENT-ELEMENT COMPARE.
013880     SET ARW-INVC-IDX UP BY 1
013890     PERFORM 6013-BUILD-DATE-KEY THRU 6013-EXIT
013900
013910* SWAP IF THE PAIR IS OUT OF CALENDAR ORDER - SAME HOLD-AREA
013920* THREE-WAY MOVE AS EVERY OTHER SWAP PARAGRAPH IN THIS PROGRAM.
013930     IF WS-SORT-KEY-1 < WS-SORT-KEY-2
013940         MOVE ARW-INVC-ENTRY (WS-SORT-J) TO ARW-INVC-ENTRY-HOLD
013950         MOVE ARW-INVC-ENTRY (ARW-INVC-IDX)
013960             TO ARW-INVC-ENTRY (WS-SORT-J)
013970         MOVE ARW-INVC-ENTRY-HOLD TO ARW-INVC-ENTRY (ARW-INVC-IDX)
013980     END-IF
013990
014000 6012-EXIT. EXIT.
014010
014020*----------------------------------------------------------
014030* BUILDS A CCYYMMDD SORT KEY FOR THE INVOICE AT ARW-INVC-IDX
014040* INTO WS-SORT-KEY-1 SO THE SORT IS CALENDAR ORDER, NOT THE
014050* MMDDYY TEXT ORDER THE FIELD IS STORED IN.
014060* USED ONLY BY THE OVERDUE QUERY'S OWN SORT - QUERY 1 AND
014070* QUERY 2 SORT BY NUMBER OR NAME, NOT BY DATE.
014080*----------------------------------------------------------
014090 6013-BUILD-DATE-KEY.
014100
014110* SAME MMDDYY BREAKOUT AS 4030 AND 6030 - REPEATED HERE RATHER
014120* THAN SHARED BECAUSE THIS ONE LEAVES ITS ANSWER IN A SORT KEY,
014130* NOT A PRINT FIELD.
014140     MOVE ARW-INVC-DATE (ARW-INVC-IDX) (1:2) TO WS-ISSUE-MM
014150     MOVE ARW-INVC-DATE (ARW-INVC-IDX) (3:2) TO WS-ISSUE-DD
014160     MOVE ARW-INVC-DATE (ARW-INVC-IDX) (5:2) TO WS-MOD-REM
014170     COMPUTE WS-ISSUE-CCYY = 2000 + WS-MOD-REM
014180     COMPUTE WS-SORT-KEY-1 =
014190         WS-ISSUE-CCYY * 10000 + WS-ISSUE-MM * 100 + WS-ISSUE-DD
014200
014210 6013-EXIT. EXIT.
014220
014230*----------------------------------------------------------
014240* ONLY AN UNPAID INVOICE CAN BE OVERDUE - A PAID ONE IS
014250* NEVER PAST DUE NO MATTER WHAT ITS ORIGINAL DUE DATE WAS.
014260* NOT YET PAST DUE EVEN IF THE AS-OF-DATE IS LATER.
014270* SKIPPED WITHOUT EVEN COMPUTING A DUE DATE FOR IT.
014280*----------------------------------------------------------
014290 6020-TEST-ONE-INVOICE.
014300
014310* ONLY AN UNPAID INVOICE NEEDS A DUE DATE COMPUTED AT ALL -
014320* A PAID ONE CANNOT BE OVERDUE REGARDLESS OF WHAT ITS DUE
014330* DATE WOULD HAVE BEEN.
014340     IF ARW-INVC-UNPAID (ARW-INVC-IDX)
014350         PERFORM 6030-COMPUTE-DUE-DATE THRU 6030-EXIT
014360* STRICTLY GREATER - AN INVOICE DUE ON THE AS-OF-DATE ITSELF
014370* IS NOT YET OVERDUE, IT BECOMES OVERDUE THE DAY AFTER.
014380         IF ARW-AS-OF-DATE > ARW-DUE-DATE
014390             SET ARW-CUST-IDX TO ARW-INVC-CUST-IDX (ARW-INVC-IDX)
014400             PERFORM 4020-BUILD-FULL-NAME THRU 4020-EXIT
014410             PERFORM 4030-WRITE-DETAIL THRU 4030-EXIT
014420             ADD 1 TO WS-DETAIL-COUNT
014430         END-IF
014440     END-IF
014450
014460* BUMPED REGARDLESS OF WHETHER THIS INVOICE TURNED OUT TO BE
014470* OVERDUE.
014480     SET ARW-INVC-IDX UP BY 1
014490
014500 6020-EXIT. EXIT.
014510
014520*----------------------------------------------------------
014530* DUE-DATE = INVOICE DATE + TERMS-DAYS, CALENDAR-CORRECT WITH
014540* LEAP-YEAR ROLLOVER, COMPUTED ENTIRELY BY TABLE LOOKUP AND
014550* DIVIDE-REMAINDER - THIS SHOP DOES NOT USE THE DATE INTRINSIC
014560* FUNCTIONS.  RESULT LEFT IN ARW-DUE-DATE, CCYYMMDD.
014570*----------------------------------------------------------
014580 6030-COMPUTE-DUE-DATE.
014590
014600* TEAR THE ISSUE DATE APART FIRST - WS-ISSUE-CCYY IS WINDOWED
014610* TO 20XX OFF THE 2-DIGIT YEAR, SAME RULE AS EVERY OTHER DATE
014620* BREAKOUT IN THIS PROGRAM.
014630     MOVE ARW-INVC-DATE (ARW-INVC-IDX) (1:2) TO WS-ISSUE-MM
014640     MOVE ARW-INVC-DATE (ARW-INVC-IDX) (3:2) TO WS-ISSUE-DD
014650     MOVE ARW-INVC-DATE (ARW-INVC-IDX) (5:2) TO WS-MOD-REM
014660     COMPUTE WS-ISSUE-CCYY = 2000 + WS-MOD-REM
014670
014680* LEAP YEAR HAS TO BE KNOWN BEFORE THE DAY-OF-YEAR IS FIGURED -
014690* FEBRUARY HAS 29 DAYS IN ONE CASE AND 28 IN THE OTHER.
014700     PERFORM 6040-TEST-LEAP-YEAR THRU 6040-EXIT
014710
014720* ISSUE DAY-OF-YEAR = CUMULATIVE DAYS BEFORE THE ISSUE MONTH,
014730* LOOKED UP IN THE TABLE BUILT OVER WS-CUM-DAYS-INIT, PLUS THE
014740* DAY OF THE MONTH ITSELF.
014750     SET WS-CUM-DAYS-IDX TO WS-ISSUE-MM
014760     COMPUTE WS-ISSUE-DOY = WS-CUM-DAYS (WS-CUM-DAYS-IDX)
014770         + WS-ISSUE-DD
014780
014790* THE CUMULATIVE TABLE IS FIGURED FOR A NON-LEAP YEAR - ADD THE
014800* LEAP DAY BACK IN WHEN THE ISSUE MONTH IS PAST FEBRUARY.
014810     IF WS-LEAP-YEAR AND WS-ISSUE-MM > 2
014820         ADD 1 TO WS-ISSUE-DOY
014830     END-IF
014840
014850* LOOK UP THIS CUSTOMER'S GRACE-DAYS BY TERMS CODE - SEE 6050.
014860     SET ARW-TERMS-IDX TO 1
014870     PERFORM 6050-FIND-TERMS-DAYS THRU 6050-EXIT
014880         UNTIL WS-FOUND OR ARW-TERMS-IDX > 5
014890
014900* DUE DAY-OF-YEAR, STILL IN THE ISSUE YEAR UNTIL PROVEN
014910* OTHERWISE BY THE ROLLOVER TEST BELOW.
014920     COMPUTE WS-DUE-DOY = WS-ISSUE-DOY + WS-GRACE-DAYS
014930     MOVE WS-ISSUE-CCYY TO WS-DUE-CCYY
014940
014950* HOW MANY DAYS THE CURRENT DUE-YEAR ACTUALLY HAS, SO 6060 KNOWS
014960* WHEN THE DUE DAY-OF-YEAR HAS OVERFLOWED INTO THE NEXT YEAR.
014970     IF WS-LEAP-YEAR
014980         MOVE 366 TO WS-DAYS-IN-YEAR
014990     ELSE
015000         MOVE 365 TO WS-DAYS-IN-YEAR
015010     END-IF
015020
015030* NORMALLY THIS DOES NOT FIRE - ONLY A LONG TERMS CODE LATE IN
015040* DECEMBER PUSHES THE DUE DAY PAST THE END OF THE YEAR.
015050     PERFORM 6060-ROLL-YEAR-FORWARD THRU 6060-EXIT
015060         UNTIL WS-DUE-DOY NOT > WS-DAYS-IN-YEAR
015070
015080* CONVERT THE SETTLED DUE DAY-OF-YEAR BACK TO MONTH AND DAY.
015090     PERFORM 6070-DOY-TO-MMDD THRU 6070-EXIT
015100
015110* PACK THE RESULT INTO ONE CCYYMMDD COMPARE KEY - THIS IS WHAT
015120* 6020 TESTS AGAINST THE AS-OF-DATE.
015130     COMPUTE ARW-DUE-DATE =
015140         WS-DUE-CCYY * 10000 + WS-DUE-MM * 100 + WS-DUE-DD
015150
015160 6030-EXIT. EXIT.
015170
015180*----------------------------------------------------------
015190* STANDARD GREGORIAN RULE - DIVISIBLE BY 4 IS A LEAP YEAR
015200* UNLESS ALSO DIVISIBLE BY 100, IN WHICH CASE IT IS NOT,
015210* UNLESS ALSO DIVISIBLE BY 400, IN WHICH CASE IT IS AFTER
015220* ALL.  CALLED FOR BOTH THE ISSUE YEAR (6030) AND, ON
015230* ROLLOVER, THE DUE YEAR (6060).
015240*----------------------------------------------------------
015250 6040-TEST-LEAP-YEAR.
015260
015270* SWITCH STARTS 'N' AND IS ONLY EVER FLIPPED TO TRUE BELOW -
015280* THERE IS NO PATH THAT EXPLICITLY SETS IT FALSE AGAIN, SO
015290* IT MUST BE RESET HERE ON EVERY CALL.
015300     MOVE 'N' TO WS-LEAP-SW
015310* NOT DIVISIBLE BY 4 - NOT A LEAP YEAR, SWITCH STAYS 'N' AND
015320* NOTHING FURTHER IS TESTED.
015330     DIVIDE WS-ISSUE-CCYY BY 4 GIVING WS-MOD-QUOT
015340         REMAINDER WS-MOD-REM
015350
015360* NOT DIVISIBLE BY 4 FALLS STRAIGHT THROUGH WITH THE SWITCH
015370* LEFT 'N' - ONLY A YEAR THAT PASSES THIS TEST GOES ON TO
015380* THE CENTURY CHECK BELOW.
015390     IF WS-MOD-REM = ZERO
015400* DIVISIBLE BY 4 - CHECK THE CENTURY EXCEPTION NEXT.
015410         DIVIDE WS-ISSUE-CCYY BY 100 GIVING WS-MOD-QUOT
015420             REMAINDER WS-MOD-REM
015430         IF WS-MOD-REM NOT = ZERO
015440             SET WS-LEAP-YEAR TO TRUE
015450         ELSE
015460* A CENTURY YEAR - ONLY A LEAP YEAR IF ALSO DIVISIBLE BY
015470* 400, E.G. 2000 WAS, 1900 WAS NOT.
015480             DIVIDE WS-ISSUE-CCYY BY 400 GIVING WS-MOD-QUOT
015490                 REMAINDER WS-MOD-REM
015500             IF WS-MOD-REM = ZERO
015510                 SET WS-LEAP-YEAR TO TRUE
015520             END-IF
015530         END-IF
015540     END-IF
015550
015560 6040-EXIT. EXIT.
015570
015580*----------------------------------------------------------
015590* LINEAR SCAN OF THE 5-ENTRY TERMS-TO-GRACE-DAYS TABLE IN
015600* COPYLIB-CUSTOMER, STOPPING AT THE FIRST MATCHING CODE.
015610* COPYLIB-CUSTOMER, SAME FIVE TERMS CODES EVERY RUN.
015620* ARTABLES - FIVE ENTRIES IS NOT WORTH A BINARY SEARCH.
015630*----------------------------------------------------------
015640 6050-FIND-TERMS-DAYS.
015650
015660* RESET ON EVERY CALL - A STALE FOUND SWITCH LEFT OVER FROM
015670* A DIFFERENT INVOICE'S TERMS LOOKUP WOULD SKIP THIS SCAN
015680* ENTIRELY.
015690     MOVE 'N' TO WS-FOUND-SW
015700
015710* EACH INVOICE CARRIES ITS OWNER'S TERMS CODE THROUGH ARW-
015720* INVC-CUST-IDX, NOT DIRECTLY - THE GRACE-DAYS TABLE IS
015730* KEYED BY TERMS CODE, NOT BY CUSTOMER.
015740     IF ARW-CUST-TERMS (ARW-INVC-CUST-IDX (ARW-INVC-IDX))
015750             = ARW-TERMS-CODE (ARW-TERMS-IDX)
015760         MOVE ARW-TERMS-GRACE-DAYS (ARW-TERMS-IDX)
015770             TO WS-GRACE-DAYS
015780         SET WS-FOUND TO TRUE
015790     ELSE
015800         SET ARW-TERMS-IDX UP BY 1
015810     END-IF
015820
015830 6050-EXIT. EXIT.
015840
015850*----------------------------------------------------------
015860* AN INVOICE ISSUED LATE IN THE YEAR WITH LONG TERMS CAN
015870* PUSH THE DUE DAY-OF-YEAR PAST DECEMBER 31 - THIS PARAGRAPH
015880* WALKS THE DUE DATE FORWARD ONE CALENDAR YEAR AT A TIME
015890* UNTIL THE DAY-OF-YEAR FITS, RECHECKING LEAP YEAR EACH TIME
015900* SINCE THE YEAR CHANGED.
015910*----------------------------------------------------------
015920 6060-ROLL-YEAR-FORWARD.
015930
015940* WALKS THE DUE DATE BACK INTO RANGE ONE YEAR AT A TIME
015950* RATHER THAN COMPUTING THE ROLLOVER DIRECTLY - THIS ONLY
015960* EVER LOOPS ONCE IN PRACTICE SINCE NO TERMS CODE IN
015970* ARTABLES CARRIES MORE THAN A YEAR'S GRACE.
015980     SUBTRACT WS-DAYS-IN-YEAR FROM WS-DUE-DOY
015990     ADD 1 TO WS-DUE-CCYY
016000     MOVE WS-DUE-CCYY TO WS-ISSUE-CCYY
016010     PERFORM 6040-TEST-LEAP-YEAR THRU 6040-EXIT
016020
016030* YEAR CHANGED ABOVE, SO LEAP STATUS HAS TO BE RECHECKED - A
016040* DUE DATE THAT ROLLS FROM A LEAP YEAR INTO A COMMON YEAR,
016050* OR THE REVERSE, CANNOT REUSE THE OLD DAYS-IN-YEAR FIGURE.
016060     IF WS-LEAP-YEAR
016070         MOVE 366 TO WS-DAYS-IN-YEAR
016080     ELSE
016090         MOVE 365 TO WS-DAYS-IN-YEAR
016100     END-IF
016110
016120 6060-EXIT. EXIT.
016130
016140*----------------------------------------------------------
016150* THE CUMULATIVE TABLE IS FIGURED FOR A NON-LEAP YEAR - IN A
016160* LEAP YEAR, A DUE-DOY PAST FEB 29 (DAY 60) IS ONE DAY AHEAD
016170* OF WHERE THE TABLE SAYS, SO LOOK UP ONE DAY EARLIER AND LET
016180* THE LEAP DAY FALL OUT OF THE SUBTRACTION NATURALLY.
016190*----------------------------------------------------------
016200 6070-DOY-TO-MMDD.
016210
016220* SAME DAY-AFTER-FEB-29 ADJUSTMENT AS 6030'S ISSUE-SIDE
016230* CALCULATION, MIRRORED HERE FOR THE DUE-SIDE CALCULATION.
016240     IF WS-LEAP-YEAR AND WS-DUE-DOY > 59
016250         COMPUTE WS-LOOKUP-DOY = WS-DUE-DOY - 1
016260     ELSE
016270         MOVE WS-DUE-DOY TO WS-LOOKUP-DOY
016280     END-IF
016290
016300* STARTS FROM DECEMBER AND WALKS BACKWARD - THE FIRST MONTH
016310* WHOSE CUMULATIVE-DAYS FIGURE IS UNDER THE LOOKUP DAY-OF-
016320* YEAR IS THE MONTH THE DUE DATE FALLS IN.
016330     SET WS-CUM-DAYS-IDX TO 12
016340     MOVE 1 TO WS-DUE-MM
016350
016360* LOOP CONDITION IS TESTED AFTER EACH MONTH, NOT BEFORE -
016370* THE FIRST PASS ALWAYS RUNS AT LEAST ONCE.
016380     PERFORM 6080-TEST-ONE-MONTH THRU 6080-EXIT
016390         UNTIL WS-CUM-DAYS-IDX < 1 OR WS-DUE-MM NOT = 1
016400
016410* DAY OF MONTH IS WHAT IS LEFT OVER ONCE THE CUMULATIVE
016420* FIGURE FOR THE MONTH BEFORE THE DUE MONTH IS SUBTRACTED
016430* OUT.
016440     COMPUTE WS-DUE-DD = WS-LOOKUP-DOY - WS-CUM-DAYS (WS-DUE-MM)
016450
016460 6070-EXIT. EXIT.
016470
016480*----------------------------------------------------------
016490* WALKS THE CUMULATIVE TABLE FROM DECEMBER BACK TO JANUARY -
016500* THE FIRST MONTH WHOSE CUMULATIVE FIGURE IS BELOW THE DAY
016510* NUMBER IS THE DUE MONTH.
016520* WORKS REGARDLESS OF WHERE IN THE TWELVE MONTHS THE
016530* OVERFLOW DAY-OF-YEAR FALLS.
016540*----------------------------------------------------------
016550 6080-TEST-ONE-MONTH.
016560
016570* WS-DUE-MM ONLY GETS SET WHEN THIS TEST SUCCEEDS - ON A
016580* FAILED TEST THE INDEX JUST STEPS BACK ONE MONTH AND TRIES
016590* AGAIN.
016600     IF WS-LOOKUP-DOY > WS-CUM-DAYS (WS-CUM-DAYS-IDX)
016610         SET WS-DUE-MM TO WS-CUM-DAYS-IDX
016620     ELSE
016630         SET WS-CUM-DAYS-IDX DOWN BY 1
016640     END-IF
016650
016660 6080-EXIT. EXIT.
016670
016680*----------------------------------------------------------
016690* QUERY 4 - CUSTOMERS RANKED BY TOTAL BILLED VOLUME, HIGH TO
016700* LOW.  VOLUME WAS ACCUMULATED INTO ARW-CUST-VOLUME AS EACH
016710* INVOICE WAS LOADED IN 2021.
016720* LIKE QUERY 2, THIS ONE WALKS EVERY CUSTOMER SO ITS HEADING
016730* CARRIES NO SINGLE CUSTOMER OR DATE PARAMETER.
016740*----------------------------------------------------------
016750* LIKE QUERY 2, THIS PRINTS EVERY CUSTOMER, SO NO PARAMETER
016760* VALUE TO PRINT ON ITS HEADING, SAME AS QUERY 2.
016770* SAME AS QUERY 2'S OWN HEADING.
016780* VALUE GOES ON THE HEADING.
016790*----------------------------------------------------------
016800 7000-RUN-BY-VOLUME.
016810
016820* QUERY 4, LIKE QUERY 2, NAMES NO SINGLE CUSTOMER OR DATE ON
016830* ITS HEADING - IT RANKS EVERY CUSTOMER ON FILE.
016840     MOVE 'CUSTOMERS BY VOLUME' TO WS-HDG-TITLE
016850     MOVE SPACES                TO WS-HDG-PARM-LABEL
016860                                    WS-HDG-PARM-VALUE
016870     MOVE WS-HEADING-LINE       TO RPT-LINE
016880     WRITE RPT-LINE
016890
016900* SORT DESCENDING BY VOLUME BEFORE WALKING - THE CUSTOMER
016910* TABLE IS STILL IN WHATEVER ORDER QUERY 2 LAST LEFT IT, OR
016920* LOAD ORDER IF THIS IS THE FIRST REQUEST OF THE RUN.
016930     PERFORM 7010-SORT-BY-VOLUME THRU 7010-EXIT
016940
016950* RESET ONCE BEFORE THE SORT AND THE WALK BELOW, SAME HABIT
016960* AS THE OTHER THREE QUERIES.
016970     MOVE ZERO TO WS-GRAND-TOTAL-AMT
016980     SET ARW-CUST-IDX TO 1
016990
017000* ONE LINE PER CUSTOMER, HIGHEST VOLUME FIRST NOW THAT 7010
017010* HAS SORTED THE TABLE DESCENDING.
017020     PERFORM 7020-WRITE-ONE-CUSTOMER THRU 7020-EXIT
017030         UNTIL ARW-CUST-IDX > ARW-CUST-COUNT
017040
017050* GRAND VOLUME IS THE SUM OF EVERY CUSTOMER'S VOLUME,
017060* PRINTED ONCE AT THE BOTTOM OF THE REPORT.
017070     MOVE WS-GRAND-TOTAL-AMT TO WS-GVL-AMOUNT
017080     MOVE WS-GRAND-VOLUME-LINE TO RPT-LINE
017090     WRITE RPT-LINE
017100
017110 7000-EXIT. EXIT.
017120
017130*----------------------------------------------------------
017140* VOLUME ONLY, DESCENDING - THE INVOICE TABLE IS NOT READ
017150* AGAIN AFTER THIS QUERY STARTS, SO CUST-IDX TIES IN IT DO
017160* NOT NEED TO FOLLOW THE SWAP THE WAY 5013 DOES.
017170 7010-SORT-BY-VOLUME.
017180
017190* SAME ONE-OR-ZERO-ROWS GUARD AS EVERY OTHER SORT IN THIS
017200* PROGRAM.
017210     IF ARW-CUST-COUNT > 1
017220         PERFORM 7011-SORT-ONE-PASS THRU 7011-EXIT
017230             VARYING WS-SORT-I FROM 1 BY 1
017240* ARW-CUST-COUNT - 1 PASSES SORTS ANY SIZE TABLE THIS PROGRAM
017250* CAN HOLD - SAME BOUND AS 5010 AND 6010 USE FOR THEIR OWN
017260* TABLES.
017270             UNTIL WS-SORT-I > ARW-CUST-COUNT - 1
017280     END-IF
017290
017300 7010-EXIT. EXIT.
017310
017320*----------------------------------------------------------
017330* SAME ONE-PASS SHAPE AS 5011, AGAINST ARW-CUST-VOLUME
017340* INSTEAD OF NAME.
017350* DESCENDING NOT ASCENDING - THE COMPARE ITSELF LIVES IN
017360* 7012, THIS PARAGRAPH ONLY DRIVES THE INNER PERFORM.
017370*----------------------------------------------------------
017380 7011-SORT-ONE-PASS.
017390
017400* SAME VARYING-DRIVEN SHAPE AS 5011, SORTING BY VOLUME
017410* INSTEAD OF BY NAME.
017420     PERFORM 7012-COMPARE-ADJACENT THRU 7012-EXIT
017430         VARYING WS-SORT-J FROM 1 BY 1
017440         UNTIL WS-SORT-J > ARW-CUST-COUNT - WS-SORT-I
017450
017460 7011-EXIT. EXIT.
017470
017480*----------------------------------------------------------
017490* DESCENDING COMPARE - HIGHER VOLUME SORTS TO THE LOWER
017500* INDEX, THE OPPOSITE SENSE FROM EVERY OTHER SORT HERE.
017510* INDEX RATHER THAN THE HIGHER ONE.
017520* INDEX, OPPOSITE SENSE FROM 5012'S ASCENDING NAME COMPARE.
017530*----------------------------------------------------------
017540 7012-COMPARE-ADJACENT.
017550
017560* BORROWED WORK POINTER, SAME IDIOM AS 5012 AND 2042 - NOT
017570* LEFT MEANINGFUL ONCE THIS PARAGRAPH RETURNS.
017580     SET ARW-CUST-IDX TO WS-SORT-J
017590     SET ARW-CUST-IDX UP BY 1
017600
017610* DESCENDING COMPARE - THE HIGHER-VOLUME SIDE OF THE PAIR
017620* HAS TO SORT TO THE LOWER INDEX, THE OPPOSITE SENSE FROM
017630* EVERY NAME OR DATE SORT ELSEWHERE IN THIS PROGRAM.
017640     IF ARW-CUST-VOLUME (ARW-CUST-IDX) >
017650             ARW-CUST-VOLUME (WS-SORT-J)
017660         MOVE ARW-CUST-ENTRY (WS-SORT-J) TO ARW-CUST-ENTRY-HOLD
017670         MOVE ARW-CUST-ENTRY (ARW-CUST-IDX)
017680             TO ARW-CUST-ENTRY (WS-SORT-J)
017690         MOVE ARW-CUST-ENTRY-HOLD TO ARW-CUST-ENTRY (ARW-CUST-IDX)
017700     END-IF
017710
017720 7012-EXIT. EXIT.
017730
017740*----------------------------------------------------------
017750* ONE LINE PER CUSTOMER, HIGHEST VOLUME FIRST NOW THAT 7010
017760* HAS SORTED THE TABLE.
017770* DESCENDING VOLUME ORDER, NOT ASCENDING - THE WHOLE TABLE
017780* WAS ALREADY SORTED BEFORE THIS PARAGRAPH EVER RUNS.
017790*----------------------------------------------------------
017800 7020-WRITE-ONE-CUSTOMER.
017810
017820* NAME BUILT FRESH FOR EACH CUSTOMER PRINTED, SAME SHARED
017830* PARAGRAPH AS QUERY 1 AND QUERY 2 USE.
017840     PERFORM 4020-BUILD-FULL-NAME THRU 4020-EXIT
017850     MOVE ARW-FULL-NAME              TO WS-VOL-NAME
017860     MOVE ARW-CUST-VOLUME (ARW-CUST-IDX) TO WS-VOL-AMOUNT
017870     MOVE WS-VOLUME-LINE TO RPT-LINE
017880     WRITE RPT-LINE
017890
017900* GRAND VOLUME ACCUMULATES ACROSS EVERY CUSTOMER AS EACH ONE
017910* IS WRITTEN, NOT IN A SEPARATE PASS AT THE END.
017920     ADD ARW-CUST-VOLUME (ARW-CUST-IDX) TO WS-GRAND-TOTAL-AMT
017930     SET ARW-CUST-IDX UP BY 1
017940
017950 7020-EXIT. EXIT.
017960
017970*----------------------------------------------------------
017980* CLOSE ALL FOUR FILES IN THE SAME ORDER THEY WERE OPENED IN
017990* 1000 - NO PARTICULAR REQUIREMENT ON ORDER, JUST SHOP
018000* HABIT.
018010* NOTHING FURTHER IS READ OR WRITTEN BY THIS PROGRAM AFTER
018020* THE FOURTH CLOSE BELOW.
018030*----------------------------------------------------------
018040 9000-TERMINATE.
018050
018060* BOTH MASTERS ARE STILL OPEN AT THIS POINT EVEN THOUGH
018070* NEITHER HAS BEEN WRITTEN TO - THIS PROGRAM NEVER CLOSES
018080* AND REOPENS EITHER ONE THE WAY AR-UPDATE DOES.
018090     CLOSE AR-CUSTOMER-FILE.
018100* SECOND MASTER FOLLOWS THE FIRST FOR NO REASON OTHER THAN
018110* MATCHING THE OPEN ORDER IN 1000.
018120     CLOSE AR-INVOICE-FILE.
018130* LAST REQUEST CARD WAS ALREADY CONSUMED BY THE AT END BRANCH
018140* IN 3000 - THIS CLOSE JUST RELEASES THE DDNAME.
018150     CLOSE AR-REQUEST-FILE.
018160* EVERY QUERY'S OUTPUT HAS ALREADY BEEN WRITTEN BY THE TIME
018170* CONTROL REACHES HERE - NOTHING FURTHER IS BUFFERED.
018180     CLOSE AR-REPORT-FILE.
018190
018200 9000-EXIT. EXIT.
018210
018220**********************************************************
