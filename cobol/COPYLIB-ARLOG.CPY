000010*****************************************************************
000020*  AR0030  AR-WARNLOG RECORD LAYOUT                             *
000030*  -------------------------------------------------------------*
000040*  ONE LINE PER SKIPPED MASTER RECORD OR REJECTED TRANSACTION.   *
000050*  WRITTEN BY AR-ERRLOG, CALLED FROM AR-REPORT AND AR-UPDATE.    *
000060*  LINE-SEQUENTIAL, APPENDED TO FOR THE LIFE OF ONE RUN.         *
000070*****************************************************************
000080*  CHANGE LOG                                                   *
000090*  DATE     BY  TICKET    DESCRIPTION                           *
000100*  -------- --- --------- ---------------------------------     *
000110*  03/26/87 PB  AR-0011   ORIGINAL WARNLOG LAYOUT (REPLACES THE  *
000120*                         OLD SQL-ERROR-ONLY LOG).               *
000130*  07/30/94 SS  AR-0166   ADDED ARLOG-SOURCE-FILE SO A MIXED     *
000140*                         BATCH RUN CAN TELL A SKIPPED CUSTOMER  *
000150*                         FROM A SKIPPED INVOICE AT A GLANCE.    *
000160*****************************************************************
000170 01  ARLOG-RECORD.
000180     03  ARLOG-STAMP.
000190         05  ARLOG-YY              PIC 9(4).
000200         05  FILLER                PIC X        VALUE '-'.
000210         05  ARLOG-MM              PIC 99.
000220         05  FILLER                PIC X        VALUE '-'.
000230         05  ARLOG-DD              PIC 99.
000240         05  FILLER                PIC X        VALUE SPACE.
000250         05  ARLOG-HH              PIC 99.
000260         05  FILLER                PIC X        VALUE ':'.
000270         05  ARLOG-MN              PIC 99.
000280         05  FILLER                PIC X        VALUE ':'.
000290         05  ARLOG-SS              PIC 99.
000300     03  FILLER                    PIC X        VALUE SPACE.
000310     03  ARLOG-SOURCE-PGM          PIC X(8).
000320     03  FILLER                    PIC X        VALUE SPACE.
000330     03  ARLOG-SOURCE-FILE         PIC X(12).
000340     03  FILLER                    PIC X        VALUE SPACE.
000350     03  ARLOG-RECNO               PIC ZZZZ9.
000360     03  FILLER                    PIC X        VALUE SPACE.
000370     03  ARLOG-TEXT                PIC X(60).
