000010**********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. AR-ERRLOG.
000040 AUTHOR. P BJORKLUND.
000050 INSTALLATION. MERIDIAN DATA SERVICES.
000060 DATE-WRITTEN. 03/26/87.
000070 DATE-COMPILED.
000080 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000090*
000100* PURPOSE: APPEND ONE LINE TO THE AR-WARNLOG FILE FOR EVERY
000110*          MASTER RECORD SKIPPED OR TRANSACTION REJECTED BY
000120*          AR-REPORT OR AR-UPDATE.  CALLED, NOT RUN STANDALONE.
000130*
000131*          KEPT AS ITS OWN LITTLE SUBPROGRAM RATHER THAN COPIED
000132*          INTO EACH CALLER SO THE WARNLOG LAYOUT AND THE
000133*          OPEN-EXTEND RETRY LOGIC ONLY HAVE TO BE MAINTAINED
000134*          IN ONE PLACE - BOTH AR-REPORT AND AR-UPDATE CALL THIS
000135*          SAME COPY RATHER THAN EACH CARRYING THEIR OWN.
000140*----------------------------------------------------------
000150* CHANGE LOG
000160* DATE     BY  TICKET    DESCRIPTION
000170* -------- --- --------- ------------------------------------
000180* 03/26/87 PB  AR-0011   ORIGINAL VERSION - REPLACES THE OLD
000190*                        SQLLOG PROGRAM, WHICH ONLY KNEW HOW
000200*                        TO FORMAT A DB2 SQLCODE.
000210* 11/02/88 PB  AR-0029   ADDED OPEN-EXTEND RETRY - FIRST RUN
000220*                        OF THE DAY WAS FAILING WHEN THE LOG
000230*                        DID NOT EXIST YET.
000240* 05/19/90 BK  AR-0088   WIDENED ARLOG-TEXT FROM 40 TO 60 -
000250*                        "NO SUCH CUSTOMER: " MESSAGES WERE
000260*                        GETTING TRUNCATED FOR LONG NAMES.
000270* 09/22/91 BK  AR-0118   ADDED ARLOG-SOURCE-PGM SO A WARNLOG
000280*                        SHARED BY BOTH BATCH PROGRAMS CAN BE
000290*                        SORTED BY WHO WROTE THE LINE.
000300* 02/18/93 BK  AR-0140   ADDED ARLOG-RECNO.
000310* 07/30/94 SS  AR-0166   ADDED ARLOG-SOURCE-FILE.
000320* 01/14/99 SS  AR-Y2K14  Y2K REVIEW - STAMP NOW CARRIES A
000330*                        FULL 4-DIGIT YEAR, WAS 2 DIGITS.
000340* 03/02/99 SS  AR-Y2K14  Y2K FOLLOW-UP - ARLOG-YY PICTURE
000350*                        CORRECTED TO 9(4), PRIOR CHECK-IN
000360*                        LEFT THE GROUP ONE BYTE SHORT.
000370* 11/09/02 RD  AR-0203   NO LONGER DEPENDS ON COPYLIB-ITEM
000380*                        OR COPYLIB-DEBTOR - THOSE WERE
000390*                        REMOVED WHEN THE PRODUCT CATALOG
000400*                        AND BANKGIRO JOBS WERE RETIRED.
000410*----------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460*----------------------------------------------------------
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490
000500     SELECT OPTIONAL AR-WARNLOG-FILE ASSIGN TO ARWARNLG
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS WS-WARNLOG-STATUS.
000530
000540**********************************************************
000550 DATA DIVISION.
000560*----------------------------------------------------------
000570 FILE SECTION.
000580
000590 FD  AR-WARNLOG-FILE
000600     RECORDING MODE IS F.
000610     COPY ARLOG.
000620
000630 WORKING-STORAGE SECTION.
000640
000650 01  WS-WARNLOG-STATUS           PIC XX    VALUE SPACES.
000660     88  WS-WARNLOG-OK                     VALUE '00'.
000670
000680 01  WS-LOG-DATE-TIME.
000690     03  WS-YYYYMMDD.
000700         05  WS-LOG-YEAR         PIC 9(4)  VALUE ZERO.
000710         05  WS-LOG-MONTH        PIC 99    VALUE ZERO.
000720         05  WS-LOG-DAY          PIC 99    VALUE ZERO.
000730     03  WS-HHMMSS.
000740         05  WS-LOG-HOUR         PIC 99    VALUE ZERO.
000750         05  WS-LOG-MINUTE       PIC 99    VALUE ZERO.
000760         05  WS-LOG-SECOND       PIC 99    VALUE ZERO.
000770     03  FILLER                 PIC X(04) VALUE SPACES.
000780
000790 01  WS-HHMMSS-NUM REDEFINES WS-HHMMSS  PIC 9(6).
000800
000810     COPY ARMSG-WKSTG.
000820
000830 LINKAGE SECTION.
000840*----------------------------------------------------------
000850 01  LK-MSG-AREA.
000860     03  LK-PGM                  PIC X(8).
000870     03  LK-FILE                 PIC X(12).
000880     03  LK-RECNO                PIC 9(5).
000890     03  LK-TEXT                 PIC X(60).
000900     03  FILLER                  PIC X(04).
000910
000920 01  LK-MSG-TEXT-ONLY REDEFINES LK-MSG-AREA PIC X(89).
000930
000940 01  LK-MSG-SPLIT REDEFINES LK-MSG-AREA.
000950     03  FILLER                  PIC X(25).
000960     03  LK-TEXT-HALF-1          PIC X(30).
000970     03  LK-TEXT-HALF-2          PIC X(30).
000980     03  FILLER                  PIC X(04).
000990
001000**********************************************************
001010 PROCEDURE DIVISION USING LK-MSG-AREA.
001020*----------------------------------------------------------
001021* ONE ENTRY POINT, ONE JOB.  CALLER HANDS US LK-MSG-AREA
001022* ALREADY BUILT (PGM NAME, FILE NAME, RECORD NUMBER, TEXT)
001023* AND WE APPEND IT TO THE WARNLOG AND HAND CONTROL STRAIGHT
001024* BACK.  NOTHING HERE EVER SKIPS THE WRITE OR RETRIES THE
001025* CALLER'S TRANSACTION - AR-ERRLOG ONLY LOGS, IT NEVER
001026* DECIDES WHETHER A RECORD IS GOOD OR BAD.
001027* THAT DECISION IS ALWAYS MADE BY THE CALLER BEFORE LK-MSG-AREA
001028* IS EVER BUILT.
001029*----------------------------------------------------------
001030 0000-APPEND-WARNING.
001040
001041* PERFORM...THRU RATHER THAN A BARE PERFORM SO 1000 CAN BE
001042* EXTENDED WITH A SECOND PARAGRAPH LATER WITHOUT TOUCHING
001043* THIS CALL - SAME HABIT AS THE OTHER TWO PROGRAMS' DRIVERS.
001044     PERFORM 1000-APPEND-WARNLOG
001050         THRU 1000-APPEND-WARNLOG-EXIT
001060
001061* EXIT PROGRAM, NOT GOBACK - THIS IS A CALLED SUBPROGRAM AND
001062* MUST RETURN CONTROL TO AR-REPORT OR AR-UPDATE, NOT END THE
001063* RUN UNIT.
001070     EXIT PROGRAM
001080     .
001090
001100*----------------------------------------------------------
001101* APPENDS ONE WARNLOG RECORD.  THE FILE IS OPENED AND CLOSED
001102* ON EVERY CALL RATHER THAN LEFT OPEN FOR THE LIFE OF THE RUN
001103* - WARNLOG ENTRIES ARE RARE ENOUGH (A HANDFUL PER RUN AT
001104* MOST) THAT THE OPEN/CLOSE OVERHEAD DOES NOT MATTER, AND
001105* CLOSING AFTER EACH WRITE MEANS THE LOG IS READABLE BY
001106* OPERATIONS WHILE THE BATCH JOB IS STILL RUNNING, NOT JUST
001107* AFTER IT ENDS.
001108*----------------------------------------------------------
001110 1000-APPEND-WARNLOG.
001120
001121* TIME-STAMP THE ENTRY OURSELVES - WE DO NOT TRUST THE
001122* CALLER TO PASS A TIMESTAMP, AND A LOG LINE IS NO GOOD
001123* WITHOUT ONE.
001130     ACCEPT WS-YYYYMMDD FROM DATE.
001140     ACCEPT WS-HHMMSS FROM TIME.
001150
001160     OPEN EXTEND AR-WARNLOG-FILE.
001161* FILE STATUS '35' MEANS THE WARNLOG DOES NOT EXIST YET -
001162* NORMAL ON THE VERY FIRST RUN AFTER A NEW YEAR'S LOG ROLL,
001163* OR ON A BRAND NEW INSTALLATION.  FALL BACK TO OPEN OUTPUT
001164* TO CREATE IT RATHER THAN ABENDING (AR-0029).
001170     IF WS-WARNLOG-STATUS EQUAL '35'
001180         OPEN OUTPUT AR-WARNLOG-FILE
001190     END-IF.
001200
001201* DATE AND TIME PIECES MOVE OVER ONE GROUP FIELD AT A TIME -
001202* ARLOG-YY IS PIC 9(4) SINCE THE Y2K REVIEW, SO THIS MOVE NO
001203* LONGER LOSES THE CENTURY THE WAY THE ORIGINAL TWO-DIGIT
001204* VERSION DID.
001210     MOVE WS-LOG-YEAR        TO ARLOG-YY.
001220     MOVE WS-LOG-MONTH       TO ARLOG-MM.
001230     MOVE WS-LOG-DAY         TO ARLOG-DD.
001240     MOVE WS-LOG-HOUR        TO ARLOG-HH.
001250     MOVE WS-LOG-MINUTE      TO ARLOG-MN.
001260     MOVE WS-LOG-SECOND      TO ARLOG-SS.
001261* SOURCE-PGM AND SOURCE-FILE IDENTIFY WHICH BATCH PROGRAM AND
001262* WHICH FILE TRIPPED THE WARNING - BOTH AR-REPORT AND
001263* AR-UPDATE SHARE THIS ONE LOG, SO WITHOUT THESE TWO FIELDS
001264* THERE WOULD BE NO WAY TO TELL THEM APART AFTER THE FACT
001265* (AR-0118, AR-0166).
001270     MOVE LK-PGM             TO ARLOG-SOURCE-PGM.
001280     MOVE LK-FILE            TO ARLOG-SOURCE-FILE.
001281* RECNO LETS WHOEVER IS CHASING THE WARNING FIND THE OFFENDING
001282* RECORD BY POSITION WITHOUT HAVING TO RE-RUN THE JOB WITH A
001283* TRACE ON.
001290     MOVE LK-RECNO           TO ARLOG-RECNO.
001291* LK-TEXT CARRIES THE CALLER'S OWN WORDING OF WHAT WENT WRONG
001292* - AR-ERRLOG NEVER SECOND-GUESSES OR REFORMATS THE MESSAGE,
001293* IT JUST CARRIES IT.
001300     MOVE LK-TEXT            TO ARLOG-TEXT.
001310
001311* ONE RECORD, ONE WRITE - THE WARNLOG IS LINE SEQUENTIAL SO
001312* THERE IS NO KEY TO MAINTAIN AND NO REWRITE OR DELETE CASE
001313* TO WORRY ABOUT.
001320     WRITE ARLOG-RECORD.
001330
001331* CLOSE IMMEDIATELY - SEE THE PARAGRAPH BANNER ABOVE FOR WHY
001332* WE DO NOT HOLD THE FILE OPEN ACROSS CALLS.
001340     CLOSE AR-WARNLOG-FILE.
001350
001351* ECHO THE WARNING TO THE JOB LOG TOO, SO OPERATIONS CAN SEE
001352* IT IN THE SYSOUT WITHOUT HAVING TO GO FIND THE WARNLOG
001353* FILE ITSELF.
001360     DISPLAY 'AR-ERRLOG: ' LK-PGM ' ' LK-TEXT.
001370
001380 1000-APPEND-WARNLOG-EXIT. EXIT.
001390
001400**********************************************************
