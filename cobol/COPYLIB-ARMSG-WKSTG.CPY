000010*****************************************************************
000020*  AR0040  SHARED MESSAGE WORKING-STORAGE                       *
000030*  -------------------------------------------------------------*
000040*  COPY AR-ARMSG-WKSTG IN WORKING-STORAGE OF ANY PROGRAM THAT    *
000050*  CALLS AR-ERRLOG.  FILL IN ARMSG-PGM, ARMSG-FILE, ARMSG-RECNO  *
000060*  AND ARMSG-TEXT THEN CALL 'AR-ERRLOG' USING ARMSG-AREA.        *
000070*  DESCENDS FROM THE OLD Z0900-ERROR-WKSTG DSNTIAR WORK AREA -   *
000080*  THE SQLCODE/CURSOR FIELDS ARE GONE, THE SHAPE IS THE SAME.    *
000090*****************************************************************
000100*  CHANGE LOG                                                   *
000110*  DATE     BY  TICKET    DESCRIPTION                           *
000120*  -------- --- --------- ---------------------------------     *
000130*  03/26/87 PB  AR-0011   ORIGINAL ERROR WORK AREA.              *
000140*  04/02/96 RD  AR-0180   DROPPED THE DSNTIAR FIELDS - THIS IS   *
000150*                         A FLAT-FILE BATCH, THERE IS NO DB2     *
000160*                         CALL TO FORMAT AN ERROR FOR ANY MORE.  *
000170*****************************************************************
000180 01  ARMSG-AREA.
000190     03  ARMSG-PGM                 PIC X(8)  VALUE SPACES.
000200     03  ARMSG-FILE                PIC X(12) VALUE SPACES.
000210     03  ARMSG-RECNO               PIC 9(5)  VALUE ZERO.
000220     03  ARMSG-TEXT                PIC X(60) VALUE SPACES.
000230     03  FILLER                    PIC X(4)  VALUE SPACES.
